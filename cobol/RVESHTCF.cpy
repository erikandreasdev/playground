=COLS> ----+----1----+----2----+----3----+----4----+----5----+----6----+----7--
000100********************************************************************
000110*                                                                  *
000120*    RVESHTCF  --  PER-SHEET CONFIG ENTRY.  ONE ENTRY PER SHEET    *
000130*    DECLARED IN THE RULE CONFIGURATION; SHEETS ARE PROCESSED IN   *
000140*    THE ORDER THEY APPEAR IN THIS TABLE.                          *
000150*                                                                  *
000160*    MAINTENANCE                                                  *
000170*    -----------                                                  *
000180*    1994-02-11  RSK  ORIGINAL MEMBER (TKT CK-4412).               *
000190*    1996-11-19  RSK  ADDED SHT-ERR-STRATEGY FOR THE NEW FAIL-     *
000200*                     SHEET / FAIL-ALL OPTIONS (TKT CK-4877).      *
000210*    2003-07-14  DLM  ADDED SHT-CUSTOM-SQL-IND/-TEXT SO A SHEET    *
000220*                     MAY OVERRIDE THE GENERATED INSERT STATEMENT  *
000230*                     (TKT CK-6120).                               *
000240********************************************************************
000250
000260 77  RVE-MAX-SHEETS                  PIC 9(02) COMP-3 VALUE 20.
000270 77  RVE-DFLT-BATCH-SIZE             PIC 9(05) COMP-3 VALUE 100.
000280
000290 01  SHEET-CONFIG-TABLE.
000300     05  SHEET-CONFIG-ENTRY OCCURS 20 TIMES
000310                       INDEXED BY SC-SHEET-IDX.
000320         10  SHT-SHEET-NAME           PIC X(40).
000330         10  SHT-TABLE-NAME           PIC X(30).
000340             88  SHT-NO-TARGET-TABLE         VALUE SPACES.
000350         10  SHT-ERR-STRATEGY         PIC X(10) VALUE 'SKIP_ROW'.
000360             88  SHT-STRATEGY-SKIP-ROW       VALUE 'SKIP_ROW'.
000370             88  SHT-STRATEGY-FAIL-SHEET     VALUE 'FAIL_SHEET'.
000380             88  SHT-STRATEGY-FAIL-ALL       VALUE 'FAIL_ALL'.
000390         10  SHT-BATCH-SIZE           PIC 9(05) COMP-3.
000395         10  SHT-EXPECTED-ROWS        PIC 9(07) COMP-3.
000400         10  SHT-COLUMN-COUNT         PIC 9(02).
000410         10  SHT-CONSTRAINT-COUNT     PIC 9(02).
000420         10  SHT-ROWOP-COUNT          PIC 9(02).
000430         10  SHT-CUSTOM-SQL-IND       PIC X(01).
000440             88  SHT-HAS-CUSTOM-SQL          VALUE 'Y'.
000450         10  SHT-CUSTOM-SQL-TEXT      PIC X(200).
000460         10  FILLER                   PIC X(10).
000470
000480********************************************************************
000490*    RUNNING RESULT COUNTERS FOR THE SHEET CURRENTLY IN PROCESS.   *
000500*    RESET AT 2100-LOCATE-SHEET, CARRIED FORWARD INTO THE SHEET    *
000510*    RESULT RECORD AT 2700-RECORD-SHEET-RESULT.                    *
000520********************************************************************
000530 01  SHEET-RUN-COUNTERS.
000540     05  SRC-TOTAL-ROWS               PIC S9(07) COMP-3 VALUE ZERO.
000550     05  SRC-INSERTED                 PIC S9(07) COMP-3 VALUE ZERO.
000560     05  SRC-SKIPPED                  PIC S9(07) COMP-3 VALUE ZERO.
000570     05  SRC-ERROR-COUNT              PIC S9(07) COMP-3 VALUE ZERO.
000580     05  SRC-LAST-PCT-LOGGED          PIC S9(03) COMP-3 VALUE ZERO.
000590     05  SRC-SHEET-FAILED-IND         PIC X(01) VALUE 'N'.
000600         88  SRC-SHEET-HAS-FAILED             VALUE 'Y'.
000610     05  FILLER                       PIC X(04) VALUE SPACES.
