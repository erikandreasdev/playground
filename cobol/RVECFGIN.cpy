=COLS> ----+----1----+----2----+----3----+----4----+----5----+----6----+----7--
000100********************************************************************
000110*                                                                  *
000120*    RVECFGIN  --  PHYSICAL RULE-CONFIGURATION FILE RECORD.  THE   *
000130*    CONFIG FILE IS A FLAT SEQUENTIAL EXTRACT PRODUCED FROM THE    *
000140*    RULE-AUTHORING SYSTEM; EACH PHYSICAL RECORD CARRIES A ONE-    *
000150*    BYTE TYPE CODE IN CFG-RECORD-TYPE SO THIS LOADER CAN TELL A   *
000160*    SHEET HEADER RECORD FROM A COLUMN, CONSTRAINT OR ROW-         *
000170*    OPERATION DETAIL RECORD WITHOUT A SEPARATE FILE PER KIND.     *
000180*                                                                  *
000190*    MAINTENANCE                                                  *
000200*    -----------                                                  *
000210*    1994-02-11  RSK  ORIGINAL MEMBER (TKT CK-4412).               *
000220*    1996-11-19  RSK  ADDED THE 'N' AND 'O' RECORD TYPES FOR ROW   *
000230*                     CONSTRAINTS AND ROW OPERATIONS (CK-4877).    *
000240********************************************************************
000250
000260 01  CONFIG-INPUT-RECORD.
000270     05  CFG-RECORD-TYPE             PIC X(01).
000280         88  CFG-TYPE-SHEET                   VALUE 'S'.
000290         88  CFG-TYPE-COLUMN                  VALUE 'C'.
000300         88  CFG-TYPE-CONSTRAINT              VALUE 'N'.
000310         88  CFG-TYPE-ROWOP                   VALUE 'O'.
000320     05  CFG-SHEET-NAME                  PIC X(40).
000330     05  CFG-DETAIL-AREA                 PIC X(600).
000340
000350********************************************************************
000360*    DETAIL VIEW -- 'S' SHEET-HEADER RECORDS                       *
000370********************************************************************
000380 01  CFG-SHEET-DETAIL REDEFINES CONFIG-INPUT-RECORD.
000390     05  FILLER                          PIC X(41).
000400     05  CFGS-TABLE-NAME                 PIC X(30).
000410     05  CFGS-ERR-STRATEGY               PIC X(10).
000420     05  CFGS-BATCH-SIZE                 PIC 9(05).
000425     05  CFGS-EXPECTED-ROWS              PIC 9(07).
000430     05  CFGS-CUSTOM-SQL-IND             PIC X(01).
000440     05  CFGS-CUSTOM-SQL-TEXT            PIC X(200).
000450     05  FILLER                          PIC X(266).
000460
000470********************************************************************
000480*    DETAIL VIEW -- 'C' COLUMN-RULE RECORDS                        *
000490********************************************************************
000500 01  CFG-COLUMN-DETAIL REDEFINES CONFIG-INPUT-RECORD.
000510     05  FILLER                          PIC X(41).
000520     05  CFGC-COL-NAME                   PIC X(40).
000530     05  CFGC-COL-TYPE                   PIC X(08).
000540     05  CFGC-NOT-EMPTY                  PIC X(01).
000550     05  CFGC-REGEX                      PIC X(80).
000560     05  CFGC-MIN-LEN                    PIC 9(04).
000570     05  CFGC-MAX-LEN                    PIC 9(04).
000580     05  CFGC-MIN-VAL                    PIC S9(13)V9(4).
000590     05  CFGC-MAX-VAL                    PIC S9(13)V9(4).
000600     05  CFGC-DATE-PAST-IND              PIC X(01).
000610     05  CFGC-DATE-FUT-IND               PIC X(01).
000620     05  CFGC-DB-COLUMN                  PIC X(30).
000630     05  CFGC-LOOKUP-TABLE               PIC X(30).
000640     05  CFGC-LOOKUP-MATCH-COL           PIC X(30).
000650     05  CFGC-LOOKUP-RET-COL             PIC X(30).
000660     05  CFGC-ALLOWED-COUNT              PIC 9(02).
000670     05  CFGC-ALLOWED-VALUES OCCURS 20 TIMES
000680                       PIC X(20).
000690     05  CFGC-EXCLUDED-COUNT             PIC 9(02).
000700     05  CFGC-EXCLUDED-VALUES OCCURS 10 TIMES
000710                       PIC X(20).
000715     05  CFGC-XFORM-COUNT                PIC 9(02).
000716     05  CFGC-XFORM-STEP OCCURS 10 TIMES.
000717         10  CFGC-XFORM-CODE             PIC X(20).
000718         10  CFGC-XFORM-PARAM            PIC X(40).
000719     05  CFGC-SKIP-COUNT                 PIC 9(02).
000720     05  CFGC-SKIP-VALUES OCCURS 10 TIMES
000721                       PIC X(20).
000722     05  CFGC-SKIP-EXPR-IND              PIC X(01).
000723
000730********************************************************************
000740*    DETAIL VIEW -- 'N' ROW-CONSTRAINT RECORDS                     *
000750********************************************************************
000760 01  CFG-CONSTRAINT-DETAIL REDEFINES CONFIG-INPUT-RECORD.
000770     05  FILLER                          PIC X(41).
000780     05  CFGN-CONS-TYPE                  PIC X(20).
000790     05  CFGN-COLUMN-COUNT               PIC 9(02).
000800     05  CFGN-COLUMNS OCCURS 10 TIMES
000810                       PIC X(40).
000820     05  CFGN-FORBIDDEN-VAL              PIC X(40).
000830     05  CFGN-EXPR-IND                   PIC X(01).
000840     05  CFGN-ERROR-MSG                  PIC X(100).
000850
000860********************************************************************
000870*    DETAIL VIEW -- 'O' ROW-OPERATION RECORDS                      *
000880********************************************************************
000890 01  CFG-ROWOP-DETAIL REDEFINES CONFIG-INPUT-RECORD.
000900     05  FILLER                          PIC X(41).
000910     05  CFGO-TARGET-COL                 PIC X(40).
000920     05  CFGO-STEP-COUNT                 PIC 9(02).
000930     05  CFGO-STEP-TYPE OCCURS 10 TIMES
000940                       PIC X(12).
000950     05  CFGO-SRC-COL-COUNT              PIC 9(02).
000960     05  CFGO-SRC-COLUMNS OCCURS 10 TIMES
000970                       PIC X(40).
000980     05  CFGO-SEPARATOR                  PIC X(10).
000990     05  CFGO-PATTERN                    PIC X(40).
001000     05  CFGO-REPLACEMENT                PIC X(40).
001010     05  CFGO-START-IDX                  PIC 9(04).
001020     05  CFGO-END-IDX                    PIC 9(04).
