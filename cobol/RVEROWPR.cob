=COLS> ----+----1----+----2----+----3----+----4----+----5----+----6----+----7--
000100       IDENTIFICATION DIVISION.                                  RVP00010
000200       PROGRAM-ID.    RVEROWPR.                                  RVP00020
000300       AUTHOR.        R S KOWALCZYK.                             RVP00030
000400       INSTALLATION.  CK SYSTEMS - RECORD IMPORT GROUP.          RVP00040
000500       DATE-WRITTEN.  02/1994.                                   RVP00050
000600       DATE-COMPILED.                                            RVP00060
000700       SECURITY.      UNCLASSIFIED - INTERNAL PRODUCTION USE.    RVP00070
000800********************************************************************RVP00080
000900*                                                                  *RVP00090
001000*A    ABSTRACT..                                                   *RVP00100
001100*  RVEROWPR DRIVES ONE DATA ROW THROUGH THE FULL COLUMN PIPELINE   *RVP00110
001200*  -- SKIP CHECK, CELL VALIDATION, EXTRACTION, POST-TRANSFORM      *RVP00120
001300*  VALIDATION AND REFERENCE-TABLE LOOKUP -- THEN APPLIES ANY       *RVP00130
001400*  CONFIGURED ROW OPERATIONS (DERIVED COLUMNS) AND ROW-LEVEL       *RVP00140
001500*  CONSTRAINTS AGAINST THE COMPLETED ROW.  ON RETURN THE CALLER    *RVP00150
001600*  (RVEIMP00) FINDS ROW-STATUS-AREA TELLING IT WHETHER THE ROW     *RVP00160
001700*  WAS SKIPPED, INVALID, OR READY FOR PERSISTENCE, AND ROW-VALUE-  *RVP00170
001800*  TABLE HOLDING EITHER THE NAMED DB-COLUMN VALUES (VALID ROW) OR  *RVP00180
001900*  THE PER-COLUMN ERROR FLAGS (INVALID ROW).                       *RVP00190
002000*                                                                  *RVP00200
002100*P    ENTRY PARAMETERS..                                           *RVP00210
002200*     1 - COLUMN-RULE-TABLE    (SEE RVECOLCF)                      *RVP00220
002300*     2 - ROW-CONSTRAINT-TABLE (SEE RVECNSCF)                      *RVP00230
002400*     3 - ROW-OPERATION-TABLE  (SEE RVEROPCF)                      *RVP00240
002500*     4 - SHEET-CONFIG-ENTRY FOR THIS SHEET (SEE RVESHTCF)         *RVP00250
002600*     5 - INPUT-ROW-RECORD     (SEE RVECELLC)                      *RVP00260
002700*     6 - ROW-VALUE-TABLE      (SEE RVEROWDT)  -- IN/OUT           *RVP00270
002800*     7 - ROW-STATUS-AREA      (SEE RVEROWDT)  -- OUT              *RVP00280
002900*     8 - LOOKUP-TABLE-AREA    (SEE RVELKPTB)                      *RVP00290
003000*     9 - RUN MODE CODE  'E' = EXECUTE, 'D' = DRY-RUN               *RVP00300
003100*                                                                  *RVP00310
003200*E    ERRORS DETECTED BY THIS ELEMENT..                            *RVP00320
003300*     VALIDATION AND LOOKUP ERRORS ARE RECORDED ON ROW-VALUE-TABLE *RVP00330
003400*     (RVD-IN-ERROR-IND) FOR RVEIMP00 TO WRITE TO THE ERROR FILE.  *RVP00340
003500*                                                                  *RVP00350
003600*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *RVP00360
003700*     RVECELVL, RVECELEX, RVEDBLKP, RVEROWOP, RVECNSVL.            *RVP00370
003800*                                                                  *RVP00380
003900*U    USER CONSTANTS AND TABLES REFERENCED..                       *RVP00390
004000*     NONE.                                                        *RVP00400
004100*                                                                  *RVP00410
004200*    CHANGE LOG                                                    *RVP00420
004300*    ----------                                                    *RVP00430
004400*    1994-02-11  RSK  ORIGINAL PROGRAM (TKT CK-4412).               *RVP00440
004500*    1997-08-04  RSK  ADDED ROW-SKIP-RULE CHECK AHEAD OF CELL       *RVP00450
004600*                     VALIDATION (TKT CK-5011).                    *RVP00460
004700*    1998-01-22  RSK  ADDED THE ROW-OPERATION AND ROW-CONSTRAINT    *RVP00470
004800*                     PASSES AFTER THE COLUMN LOOP SO DERIVED       *RVP00480
004900*                     COLUMNS SEE THE SAME EXTRACTED VALUES A       *RVP00490
005000*                     REAL CELL WOULD (TKT CK-5140).                *RVP00500
005100*    2003-07-14  DLM  COLUMNS WITH NO DB MAPPING ARE NOW STILL      *RVP00510
005200*                     EXTRACTED AND STORED UNDER THEIR COLUMN       *RVP00520
005300*                     NAME SO ROW OPERATIONS/CONSTRAINTS CAN SEE    *RVP00530
005400*                     THEM EVEN THOUGH THEY NEVER PERSIST           *RVP00540
005500*                     (TKT CK-6120).                                *RVP00550
005600*    2006-09-18  RSK  LOOKUP-TABLE-AREA ADDED TO THE PARAMETER      *RVP00560
005700*                     LIST -- RVEDBLKP NEEDS THE LIVE TABLE, NOT    *RVP00570
005800*                     JUST THE RUN MODE (TKT CK-6244).              *RVP00580
005900********************************************************************RVP00590
006000       ENVIRONMENT DIVISION.                                      RVP00600
006100       CONFIGURATION SECTION.                                     RVP00610
006200       SPECIAL-NAMES.                                             RVP00620
006300           C01 IS TOP-OF-FORM                                     RVP00630
006400           CLASS RVP-ALPHA-CLASS IS 'A' THRU 'Z'                  RVP00640
006500           CLASS RVP-NUMER-CLASS IS '0' THRU '9'.                 RVP00650
006600       DATA DIVISION.                                             RVP00660
006700       WORKING-STORAGE SECTION.                                   RVP00670
006800********************************************************************RVP00680
006900*    PGM WORKING STORAGE BEGINS                                   *RVP00690
007000********************************************************************RVP00700
007100 01  WS00-FILLER-BEGIN           PIC X(01).                       RVP00710
007200
007300 01  WS01-SUBSCRIPTS.                                              RVP00720
007400     05  WS-COL-SUB              PIC S9(04) COMP.                 RVP00730
007500     05  WS-CONS-SUB             PIC S9(04) COMP.                 RVP00740
007600     05  WS-ROWOP-SUB            PIC S9(04) COMP.                 RVP00750
007700     05  WS-SKIP-SUB             PIC S9(04) COMP.                 RVP00760
007800
007900 01  WS02-SUBSCRIPT-ALT REDEFINES WS01-SUBSCRIPTS.                 RVP00770
008000     05  FILLER                  PIC X(08).                       RVP00780
008100
008200 01  WS03-COLUMN-FLAGS.                                            RVP00790
008300     05  WS-COL-FAILED-IND       PIC X(01) VALUE 'N'.             RVP00800
008400         88  WS-COL-FAILED               VALUE 'Y'.               RVP00810
008500     05  WS-SKIP-MATCH-IND       PIC X(01) VALUE 'N'.             RVP00820
008600         88  WS-SKIP-MATCH               VALUE 'Y'.               RVP00830
008700     05  FILLER                  PIC X(06).                       RVP00840
008800
008900 01  WS04-COLUMN-FLAGS-ALT REDEFINES WS03-COLUMN-FLAGS.            RVP00850
009000     05  FILLER                  PIC X(08).                       RVP00860
009100
009200 01  WS05-CALL-RESULT-AREA.                                        RVP00870
009300     05  WS-CUR-XFORM-TEXT       PIC X(100) VALUE SPACES.         RVP00880
009400     05  WS-CUR-RESULT-TEXT      PIC X(100) VALUE SPACES.         RVP00890
009500     05  WS-CUR-RESULT-NULL-IND  PIC X(01) VALUE 'N'.             RVP00900
009600         88  WS-CUR-RESULT-IS-NULL       VALUE 'Y'.               RVP00910
009700     05  WS-CUR-VALID-IND        PIC X(01) VALUE 'Y'.             RVP00920
009800         88  WS-CUR-VALID                VALUE 'Y'.               RVP00930
009900     05  WS-CUR-ERROR-TEXT       PIC X(120) VALUE SPACES.         RVP00940
010000
010100 01  WS06-CALL-RESULT-ALT REDEFINES WS05-CALL-RESULT-AREA.         RVP00950
010200     05  FILLER                  PIC X(222).                      RVP00960
010300
010400 01  WS07-LOOKUP-WORK.                                             RVP00970
010500     05  WS-LOOKUP-KEY           PIC X(40) VALUE SPACES.          RVP00980
010600     05  WS-LOOKUP-RESULT        PIC X(40) VALUE SPACES.          RVP00990
010700     05  WS-LOOKUP-FOUND-IND     PIC X(01) VALUE 'N'.             RVP01000
010800         88  WS-LOOKUP-FOUND             VALUE 'Y'.               RVP01010
010900
011000 01  WS08-SKIP-COMPARE.                                            RVP01020
011100     05  WS-SKIP-LEFT            PIC X(20) VALUE SPACES.          RVP01030
011200     05  WS-SKIP-RIGHT           PIC X(20) VALUE SPACES.          RVP01040
011300     05  WS-SKIP-NUMERIC         PIC S9(13)V9(4) COMP-3.          RVP01050
011400
011500 01  WS09-VALID-IND              PIC X(01) VALUE 'Y'.             RVP01060
011600     88  WS09-CONS-VALID                 VALUE 'Y'.               RVP01070
011700 01  WS10-CONS-ERROR-TEXT        PIC X(120) VALUE SPACES.         RVP01080
011800
011900 01  WS99-FILLER-END             PIC X(01).                       RVP01090
012000********************************************************************RVP01100
012100*    PGM WORKING STORAGE ENDS                                     *RVP01110
012200********************************************************************RVP01120
012300       COPY RVECOLCF.                                              RVP01130
012400       COPY RVECNSCF.                                              RVP01140
012500       COPY RVEROPCF.                                              RVP01150
012600       COPY RVESHTCF.                                              RVP01160
012700       COPY RVECELLC.                                              RVP01170
012800       COPY RVEROWDT.                                              RVP01180
012900       LINKAGE SECTION.                                            RVP01190
013000       COPY RVELKPTB.                                              RVP01200
013100 01  LK-SHEET-CONFIG-ENTRY.                                        RVP01210
013200     05  LK-SHT-SHEET-NAME       PIC X(40).                        RVP01220
013300     05  LK-SHT-TABLE-NAME       PIC X(30).                        RVP01230
013400     05  LK-SHT-ERR-STRATEGY     PIC X(10).                        RVP01240
013500     05  LK-SHT-BATCH-SIZE       PIC 9(05) COMP-3.                 RVP01250
013600     05  LK-SHT-EXPECTED-ROWS    PIC 9(07) COMP-3.                 RVP01260
013700     05  LK-SHT-COLUMN-COUNT     PIC 9(02).                        RVP01270
013800     05  LK-SHT-CONSTRAINT-COUNT PIC 9(02).                        RVP01280
013900     05  LK-SHT-ROWOP-COUNT      PIC 9(02).                        RVP01290
014000     05  LK-SHT-CUSTOM-SQL-IND   PIC X(01).                        RVP01300
014100     05  LK-SHT-CUSTOM-SQL-TEXT  PIC X(200).                       RVP01310
014200     05  FILLER                  PIC X(10).                        RVP01320
014300 01  LK-RUN-MODE-CODE            PIC X(01).                        RVP01330
014400     88  LK-MODE-EXECUTE                 VALUE 'E'.                RVP01340
014500     88  LK-MODE-DRY-RUN                 VALUE 'D'.                RVP01350
014600       PROCEDURE DIVISION USING COLUMN-RULE-TABLE                  RVP01360
014700                                ROW-CONSTRAINT-TABLE                RVP01370
014800                                ROW-OPERATION-TABLE                 RVP01380
014900                                LK-SHEET-CONFIG-ENTRY                RVP01390
015000                                INPUT-ROW-RECORD                    RVP01400
015100                                ROW-VALUE-TABLE                     RVP01410
015200                                ROW-STATUS-AREA                     RVP01420
015300                                LOOKUP-TABLE-AREA                   RVP01430
015400                                LK-RUN-MODE-CODE.                   RVP01440
015500       0000-CONTROL-PROCESS.                                       RVP01450
015600            PERFORM 0100-PROCESS-ROW THRU 0100-EXIT.               RVP01460
015700            IF NOT ROW-IS-SKIPPED                                  RVP01470
015800                PERFORM 0700-APPLY-ROW-OPERATIONS THRU 0700-EXIT   RVP01480
015900                PERFORM 0800-EVAL-ROW-CONSTRAINTS THRU 0800-EXIT   RVP01490
016000            END-IF.                                                RVP01500
016100            PERFORM 0900-FINALIZE-ROW THRU 0900-EXIT.              RVP01510
016200            GOBACK.                                                RVP01520
016300       EJECT                                                      RVP01530
016400********************************************************************RVP01540
016500*    DRIVE EVERY MAPPED COLUMN OF THE SHEET, IN COLUMN ORDER, AND  *RVP01550
016600*    STOP THE WHOLE ROW THE MOMENT A SKIP RULE FIRES.              *RVP01560
016700********************************************************************RVP01570
016800       0100-PROCESS-ROW.                                           RVP01580
016900            MOVE ZERO TO WS-COL-SUB.                               RVP01590
017000            PERFORM 0110-PROCESS-ONE-COLUMN THRU 0110-EXIT         RVP01600
017100                VARYING WS-COL-SUB FROM 1 BY 1                     RVP01610
017200                UNTIL WS-COL-SUB > LK-SHT-COLUMN-COUNT              RVP01620
017300                   OR ROW-IS-SKIPPED.                               RVP01630
017400       0100-EXIT.                                                  RVP01640
017500            EXIT.                                                  RVP01650
017600       0110-PROCESS-ONE-COLUMN.                                    RVP01660
017700            SET CR-COL-IDX TO WS-COL-SUB.                          RVP01670
017800            SET IR-CELL-IDX TO WS-COL-SUB.                         RVP01680
017900            PERFORM 0200-CHECK-SKIP-RULES THRU 0200-EXIT.          RVP01690
018000            IF ROW-IS-SKIPPED                                      RVP01700
018100                GO TO 0110-EXIT                                    RVP01710
018200            END-IF.                                                RVP01720
018300            MOVE 'N' TO WS-COL-FAILED-IND.                         RVP01730
018400            IF COL-DB-COLUMN (CR-COL-IDX) = SPACES                 RVP01740
018500                PERFORM 0400-EXTRACT-VALUE THRU 0400-EXIT          RVP01750
018600                PERFORM 0920-STORE-COLUMN-VALUE THRU 0920-EXIT     RVP01760
018700                GO TO 0110-EXIT                                    RVP01770
018800            END-IF.                                                RVP01780
018900            PERFORM 0300-VALIDATE-CELL THRU 0300-EXIT.             RVP01790
019000            IF WS-COL-FAILED                                       RVP01800
019100                PERFORM 0930-STORE-COLUMN-ERROR THRU 0930-EXIT     RVP01810
019200                GO TO 0110-EXIT                                    RVP01820
019300            END-IF.                                                RVP01830
019400            PERFORM 0400-EXTRACT-VALUE THRU 0400-EXIT.             RVP01840
019500            PERFORM 0500-VALIDATE-TRANSFORMED THRU 0500-EXIT.      RVP01850
019600            IF WS-COL-FAILED                                       RVP01860
019700                PERFORM 0930-STORE-COLUMN-ERROR THRU 0930-EXIT     RVP01870
019800                GO TO 0110-EXIT                                    RVP01880
019900            END-IF.                                                RVP01890
020000            IF COL-HAS-LOOKUP (CR-COL-IDX)                         RVP01900
020100                PERFORM 0600-RESOLVE-LOOKUP THRU 0600-EXIT         RVP01910
020200                IF WS-COL-FAILED                                   RVP01920
020300                    PERFORM 0930-STORE-COLUMN-ERROR THRU 0930-EXIT RVP01930
020400                    GO TO 0110-EXIT                                RVP01940
020500                END-IF                                             RVP01950
020600            END-IF.                                                RVP01960
020700            PERFORM 0920-STORE-COLUMN-VALUE THRU 0920-EXIT.        RVP01970
020800       0110-EXIT.                                                  RVP01980
020900            EXIT.                                                  RVP01990
021000       EJECT                                                      RVP02000
021100********************************************************************RVP02010
021200*    ROW SKIP RULES (RVEROWPR.SHOULDSKIP) -- LIST-BASED SKIP IS    *RVP02020
021300*    APPLIED; EXPRESSION-BASED SKIP IS CONFIGURED BUT ALWAYS       *RVP02030
021400*    FAIL-OPEN SINCE THIS SHOP HAS NO EXPRESSION ENGINE -- A       *RVP02040
021500*    COLUMN THAT ONLY HAS COL-SKIP-EXPR-IND SET NEVER SKIPS THE    *RVP02050
021600*    ROW THROUGH THIS PATH; IT STILL GOES THROUGH ORDINARY         *RVP02060
021700*    VALIDATION, WHICH MAY FAIL IT ANYWAY (TKT CK-5011).           *RVP02070
021800********************************************************************RVP02080
021900       0200-CHECK-SKIP-RULES.                                      RVP02090
022000            MOVE 'N' TO WS-SKIP-MATCH-IND.                         RVP02100
022100            IF COL-SKIP-COUNT (CR-COL-IDX) > ZERO                  RVP02110
022200                PERFORM 0210-CHECK-SKIP-VALUES THRU 0210-EXIT      RVP02120
022300            END-IF.                                                RVP02130
022400            IF WS-SKIP-MATCH                                       RVP02140
022500                SET ROW-IS-SKIPPED TO TRUE                         RVP02150
022600            END-IF.                                                RVP02160
022700       0200-EXIT.                                                  RVP02170
022800            EXIT.                                                  RVP02180
022900       0210-CHECK-SKIP-VALUES.                                     RVP02190
023000            MOVE ZERO TO WS-SKIP-SUB.                              RVP02200
023100       0211-CHECK-SKIP-VALUES-LOOP.                                RVP02210
023200            ADD 1 TO WS-SKIP-SUB.                                  RVP02220
023300            IF WS-SKIP-SUB > COL-SKIP-COUNT (CR-COL-IDX)           RVP02230
023400                GO TO 0210-EXIT                                    RVP02240
023500            END-IF.                                                RVP02250
023600            IF CELL-IS-BLANK (IR-CELL-IDX)                         RVP02260
023700                MOVE COL-SKIP-VALUES (CR-COL-IDX WS-SKIP-SUB)      RVP02270
023800                    TO WS-SKIP-RIGHT                                RVP02280
023900                INSPECT WS-SKIP-RIGHT CONVERTING                   RVP02290
024000                    'abcdefghijklmnopqrstuvwxyz'                   RVP02300
024100                    TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                RVP02310
024200                IF WS-SKIP-RIGHT = 'NULL' OR                       RVP02320
024300                   WS-SKIP-RIGHT = 'NONE' OR                       RVP02330
024400                   WS-SKIP-RIGHT = SPACES                          RVP02340
024500                    MOVE 'Y' TO WS-SKIP-MATCH-IND                  RVP02350
024600                    GO TO 0210-EXIT                                RVP02360
024700                END-IF                                             RVP02370
024800                GO TO 0211-CHECK-SKIP-VALUES-LOOP                  RVP02380
024900            END-IF.                                                RVP02390
025000            IF CELL-IS-NUMERIC (IR-CELL-IDX)                       RVP02400
025100                MOVE COL-SKIP-VALUES (CR-COL-IDX WS-SKIP-SUB)      RVP02410
025200                    TO WS-SKIP-NUMERIC                              RVP02420
025300                IF WS-SKIP-NUMERIC = CELL-NUMERIC-VAL (IR-CELL-IDXRVP02430
025400                                                       )           RVP02440
025500                    MOVE 'Y' TO WS-SKIP-MATCH-IND                  RVP02450
025600                    GO TO 0210-EXIT                                RVP02460
025700                END-IF                                             RVP02470
025800            ELSE                                                   RVP02480
025900                MOVE CELL-RAW-VALUE (IR-CELL-IDX) (1:20)           RVP02490
026000                    TO WS-SKIP-LEFT                                RVP02500
026100                MOVE COL-SKIP-VALUES (CR-COL-IDX WS-SKIP-SUB)      RVP02510
026200                    TO WS-SKIP-RIGHT                                RVP02520
026300                INSPECT WS-SKIP-LEFT CONVERTING                    RVP02530
026400                    'abcdefghijklmnopqrstuvwxyz'                   RVP02540
026500                    TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                RVP02550
026600                INSPECT WS-SKIP-RIGHT CONVERTING                   RVP02560
026700                    'abcdefghijklmnopqrstuvwxyz'                   RVP02570
026800                    TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                RVP02580
026900                IF WS-SKIP-LEFT = WS-SKIP-RIGHT                    RVP02590
027000                    MOVE 'Y' TO WS-SKIP-MATCH-IND                  RVP02600
027100                    GO TO 0210-EXIT                                RVP02610
027200                END-IF                                             RVP02620
027300            END-IF.                                                RVP02630
027400            GO TO 0211-CHECK-SKIP-VALUES-LOOP.                     RVP02640
027500       0210-EXIT.                                                  RVP02650
027600            EXIT.                                                  RVP02660
027700       EJECT                                                      RVP02670
027800********************************************************************RVP02680
027900*    VALIDATE THE RAW CELL AGAINST ITS CONFIGURED TYPE/RULES.      *RVP02690
028000********************************************************************RVP02700
028100       0300-VALIDATE-CELL.                                         RVP02710
028200            CALL 'RVECELVL' USING COLUMN-RULE-TABLE                RVP02720
028300                                   WS-COL-SUB                      RVP02730
028400                                   'T'                              RVP02740
028500                                   CELL-TYPE-CODE (IR-CELL-IDX)    RVP02750
028600                                   CELL-RAW-VALUE (IR-CELL-IDX)    RVP02760
028700                                   CELL-NUMERIC-VAL (IR-CELL-IDX)  RVP02770
028800                                   CELL-BOOLEAN-VAL (IR-CELL-IDX)  RVP02780
028900                                   CELL-DATE-VAL (IR-CELL-IDX)     RVP02790
029000                                   CELL-IS-DATE-FORMATTED          RVP02800
029100                                             (IR-CELL-IDX)         RVP02810
029200                                   WS-CUR-XFORM-TEXT               RVP02820
029300                                   WS-CUR-VALID-IND                RVP02830
029400                                   WS-CUR-ERROR-TEXT.              RVP02840
029500            IF NOT WS-CUR-VALID                                    RVP02850
029600                SET WS-COL-FAILED TO TRUE                         RVP02860
029700            END-IF.                                                RVP02870
029800       0300-EXIT.                                                  RVP02880
029900            EXIT.                                                  RVP02890
030000       EJECT                                                      RVP02900
030100********************************************************************RVP02910
030200*    EXTRACT THE TYPED/TRANSFORMED VALUE FOR THE CURRENT CELL.     *RVP02920
030300********************************************************************RVP02930
030400       0400-EXTRACT-VALUE.                                         RVP02940
030500            CALL 'RVECELEX' USING COLUMN-RULE-TABLE                RVP02950
030600                                   WS-COL-SUB                      RVP02960
030700                                   CELL-TYPE-CODE (IR-CELL-IDX)    RVP02970
030800                                   CELL-RAW-VALUE (IR-CELL-IDX)    RVP02980
030900                                   CELL-NUMERIC-VAL (IR-CELL-IDX)  RVP02990
031000                                   CELL-BOOLEAN-VAL (IR-CELL-IDX)  RVP03000
031100                                   CELL-DATE-VAL (IR-CELL-IDX)     RVP03010
031200                                   CELL-IS-DATE-FORMATTED          RVP03020
031300                                             (IR-CELL-IDX)         RVP03030
031400                                   WS-CUR-RESULT-TEXT              RVP03040
031500                                   WS-CUR-RESULT-NULL-IND.         RVP03050
031600       0400-EXIT.                                                  RVP03060
031700            EXIT.                                                  RVP03070
031800       EJECT                                                      RVP03080
031900********************************************************************RVP03090
032000*    VALIDATE THE EXTRACTED VALUE AGAINST THE ALLOW/DENY LISTS.    *RVP03100
032100********************************************************************RVP03110
032200       0500-VALIDATE-TRANSFORMED.                                  RVP03120
032300            CALL 'RVECELVL' USING COLUMN-RULE-TABLE                RVP03130
032400                                   WS-COL-SUB                      RVP03140
032500                                   'V'                              RVP03150
032600                                   CELL-TYPE-CODE (IR-CELL-IDX)    RVP03160
032700                                   CELL-RAW-VALUE (IR-CELL-IDX)    RVP03170
032800                                   CELL-NUMERIC-VAL (IR-CELL-IDX)  RVP03180
032900                                   CELL-BOOLEAN-VAL (IR-CELL-IDX)  RVP03190
033000                                   CELL-DATE-VAL (IR-CELL-IDX)     RVP03200
033100                                   CELL-IS-DATE-FORMATTED          RVP03210
033200                                             (IR-CELL-IDX)         RVP03220
033300                                   WS-CUR-RESULT-TEXT              RVP03230
033400                                   WS-CUR-VALID-IND                RVP03240
033500                                   WS-CUR-ERROR-TEXT.              RVP03250
033600            IF NOT WS-CUR-VALID                                    RVP03260
033700                SET WS-COL-FAILED TO TRUE                         RVP03270
033800            END-IF.                                                RVP03280
033900       0500-EXIT.                                                  RVP03290
034000            EXIT.                                                  RVP03300
034100       EJECT                                                      RVP03310
034200********************************************************************RVP03320
034300*    RESOLVE THE COLUMN'S REFERENCE-TABLE LOOKUP.  A MISS BUILDS   *RVP03330
034400*    THE STANDARD "LOOKUP FAILED" ERROR TEXT HERE SINCE RVEDBLKP   *RVP03340
034500*    ITSELF HAS NO KNOWLEDGE OF WHICH COLUMN/TABLE IT WAS SEARCHINGRVP03350
034600*    ON THE CALLER'S BEHALF.                                       *RVP03360
034700********************************************************************RVP03370
034800       0600-RESOLVE-LOOKUP.                                        RVP03380
034900            MOVE WS-CUR-RESULT-TEXT TO WS-LOOKUP-KEY.               RVP03390
035000            MOVE SPACES TO WS-LOOKUP-RESULT.                       RVP03400
035100            MOVE 'N' TO WS-LOOKUP-FOUND-IND.                       RVP03410
035200            CALL 'RVEDBLKP' USING LK-RUN-MODE-CODE                 RVP03420
035300                                   LOOKUP-TABLE-AREA                RVP03430
035400                                   WS-LOOKUP-KEY                    RVP03440
035500                                   WS-LOOKUP-RESULT                 RVP03450
035600                                   WS-LOOKUP-FOUND-IND.             RVP03460
035700            IF WS-LOOKUP-FOUND                                     RVP03470
035800                MOVE WS-LOOKUP-RESULT TO WS-CUR-RESULT-TEXT        RVP03480
035900            ELSE                                                   RVP03490
036000                SET WS-COL-FAILED TO TRUE                          RVP03500
036100                STRING 'LOOKUP FAILED: NO MATCH FOR '''            RVP03510
036200                    DELIMITED BY SIZE                              RVP03520
036300                       WS-LOOKUP-KEY DELIMITED BY SPACE             RVP03530
036400                       ''' IN ' DELIMITED BY SIZE                  RVP03540
036500                       COL-LOOKUP-TABLE (CR-COL-IDX)                RVP03550
036600                           DELIMITED BY SPACE                       RVP03560
036700                       '.' DELIMITED BY SIZE                       RVP03570
036800                       COL-LOOKUP-MATCH-COL (CR-COL-IDX)            RVP03580
036900                           DELIMITED BY SPACE                       RVP03590
037000                       '.' DELIMITED BY SIZE                       RVP03600
037100                    INTO WS-CUR-ERROR-TEXT                         RVP03610
037200            END-IF.                                                RVP03620
037300       0600-EXIT.                                                  RVP03630
037400            EXIT.                                                  RVP03640
037500       EJECT                                                      RVP03650
037600********************************************************************RVP03660
037700*    ONE CONFIGURED ROW OPERATION PER RVEROPCF ENTRY, IN DECLARED  *RVP03670
037800*    ORDER -- EACH CAN READ A DERIVED COLUMN A PRIOR OPERATION     *RVP03680
037900*    STORED, SINCE ROW-VALUE-TABLE HOLDS BOTH REAL AND DERIVED     *RVP03690
038000*    COLUMNS INTERCHANGEABLY.                                      *RVP03700
038100********************************************************************RVP03710
038200       0700-APPLY-ROW-OPERATIONS.                                  RVP03720
038300            MOVE ZERO TO WS-ROWOP-SUB.                             RVP03730
038400            PERFORM 0710-APPLY-ONE-ROWOP THRU 0710-EXIT            RVP03740
038500                VARYING WS-ROWOP-SUB FROM 1 BY 1                   RVP03750
038600                UNTIL WS-ROWOP-SUB > LK-SHT-ROWOP-COUNT.            RVP03760
038700       0700-EXIT.                                                  RVP03770
038800            EXIT.                                                  RVP03780
038900       0710-APPLY-ONE-ROWOP.                                       RVP03790
039000            CALL 'RVEROWOP' USING ROW-OPERATION-TABLE              RVP03800
039100                                   ROW-VALUE-TABLE                  RVP03810
039200                                   WS-ROWOP-SUB.                   RVP03820
039300       0710-EXIT.                                                  RVP03830
039400            EXIT.                                                  RVP03840
039500       EJECT                                                      RVP03850
039600********************************************************************RVP03860
039700*    ONE CONFIGURED ROW CONSTRAINT PER RVECNSCF ENTRY, IN DECLAREDRVP03870
039800*    ORDER.  THE FIRST FAILING CONSTRAINT MARKS THE ROW INVALID    *RVP03880
039900*    AND ITS ERROR TEXT IS RECORDED AS A SYNTHETIC ROW-VALUE-TABLE *RVP03900
040000*    ENTRY SO RVEIMP00'S EXISTING PER-COLUMN ERROR WRITER PICKS    *RVP03910
040100*    IT UP WITHOUT A SEPARATE ERROR-RECORD FORMAT; NO FURTHER      *RVP03920
040200*    CONSTRAINTS ARE EVALUATED ONCE ONE HAS FAILED.                *RVP03930
040300********************************************************************RVP03940
040400       0800-EVAL-ROW-CONSTRAINTS.                                  RVP03950
040500            MOVE ZERO TO WS-CONS-SUB.                              RVP03960
040600            PERFORM 0810-EVAL-ONE-CONSTRAINT THRU 0810-EXIT        RVP03970
040700                VARYING WS-CONS-SUB FROM 1 BY 1                    RVP03980
040800                UNTIL WS-CONS-SUB > LK-SHT-CONSTRAINT-COUNT         RVP03990
040900                   OR ROW-IS-INVALID.                              RVP04000
041000       0800-EXIT.                                                  RVP04010
041100            EXIT.                                                  RVP04020
041200       0810-EVAL-ONE-CONSTRAINT.                                   RVP04030
041300            IF CONS-TYPE-NOT-SET (WS-CONS-SUB)                     RVP04040
041400                GO TO 0810-EXIT                                    RVP04050
041500            END-IF.                                                RVP04060
041600            MOVE 'Y' TO WS09-VALID-IND.                            RVP04070
041700            MOVE SPACES TO WS10-CONS-ERROR-TEXT.                   RVP04080
041800            CALL 'RVECNSVL' USING ROW-CONSTRAINT-TABLE             RVP04090
041900                                   ROW-VALUE-TABLE                  RVP04100
042000                                   WS-CONS-SUB                      RVP04110
042100                                   WS09-VALID-IND                   RVP04120
042200                                   WS10-CONS-ERROR-TEXT.            RVP04130
042300            IF NOT WS09-CONS-VALID                                 RVP04140
042400                SET ROW-IS-INVALID TO TRUE                         RVP04150
042500                ADD 1 TO ROW-ERROR-COUNT                           RVP04160
042600                SET RV-VAL-IDX TO ROW-VALUE-COUNT                  RVP04170
042700                ADD 1 TO ROW-VALUE-COUNT                           RVP04180
042800                SET RV-VAL-IDX UP BY 1                             RVP04190
042900                MOVE 'ROW CONSTRAINT'                              RVP04200
043000                    TO RVD-COLUMN-NAME (RV-VAL-IDX)                RVP04210
043100                MOVE SPACES TO RVD-DB-COLUMN (RV-VAL-IDX)          RVP04220
043200                MOVE WS10-CONS-ERROR-TEXT                          RVP04230
043300                    TO RVD-VALUE-TEXT (RV-VAL-IDX)                 RVP04240
043400                MOVE 'N' TO RVD-VALUE-NULL-IND (RV-VAL-IDX)        RVP04250
043500                MOVE 'Y' TO RVD-IN-ERROR-IND (RV-VAL-IDX)          RVP04260
043600            END-IF.                                                RVP04270
043700       0810-EXIT.                                                  RVP04280
043800            EXIT.                                                  RVP04290
043900       EJECT                                                      RVP04300
044000********************************************************************RVP04310
044100*    A VALID ROW HAS NO COLUMN OR CONSTRAINT ERRORS; ITS VALUE      *RVP04320
044200*    TABLE ENTRIES ARE HANDED TO RVEIMP00 FOR THE INSERT PARAMETER *RVP04330
044300*    LIST.  ROW-IS-INVALID WAS ALREADY SET AS SOON AS THE FIRST     *RVP04340
044400*    COLUMN OR CONSTRAINT ERROR WAS RECORDED.                       *RVP04350
044500********************************************************************RVP04360
044600       0900-FINALIZE-ROW.                                          RVP04370
044700            CONTINUE.                                              RVP04380
044800       0900-EXIT.                                                  RVP04390
044900            EXIT.                                                  RVP04400
045000       EJECT                                                      RVP04410
045100********************************************************************RVP04420
045200*    FIND-OR-APPEND A COLUMN'S FINAL (NON-ERROR) VALUE INTO THE    *RVP04430
045300*    ROW-VALUE TABLE UNDER ITS CONFIGURED COLUMN NAME.              *RVP04440
045400********************************************************************RVP04450
045500       0920-STORE-COLUMN-VALUE.                                    RVP04460
045600            SET RV-VAL-IDX TO 1.                                   RVP04470
045700       0921-FIND-COLUMN-LOOP.                                      RVP04480
045800            IF RV-VAL-IDX > ROW-VALUE-COUNT                        RVP04490
045900                GO TO 0922-APPEND-COLUMN                           RVP04500
046000            END-IF.                                                RVP04510
046100            IF RVD-COLUMN-NAME (RV-VAL-IDX) =                      RVP04520
046200               COL-NAME (CR-COL-IDX)                                RVP04530
046300                GO TO 0923-SET-COLUMN-VALUE                        RVP04540
046400            END-IF.                                                RVP04550
046500            SET RV-VAL-IDX UP BY 1.                                RVP04560
046600            GO TO 0921-FIND-COLUMN-LOOP.                           RVP04570
046700       0922-APPEND-COLUMN.                                         RVP04580
046800            ADD 1 TO ROW-VALUE-COUNT.                              RVP04590
046900            SET RV-VAL-IDX TO ROW-VALUE-COUNT.                     RVP04600
047000            MOVE COL-NAME (CR-COL-IDX)                             RVP04610
047100                TO RVD-COLUMN-NAME (RV-VAL-IDX).                   RVP04620
047200            MOVE COL-DB-COLUMN (CR-COL-IDX)                        RVP04630
047300                TO RVD-DB-COLUMN (RV-VAL-IDX).                     RVP04640
047400       0923-SET-COLUMN-VALUE.                                      RVP04650
047500            MOVE WS-CUR-RESULT-TEXT TO RVD-VALUE-TEXT (RV-VAL-IDX).RVP04660
047600            IF WS-CUR-RESULT-TEXT = SPACES                         RVP04670
047700                MOVE 'Y' TO RVD-VALUE-NULL-IND (RV-VAL-IDX)        RVP04680
047800            ELSE                                                   RVP04690
047900                MOVE 'N' TO RVD-VALUE-NULL-IND (RV-VAL-IDX)        RVP04700
048000            END-IF.                                                RVP04710
048100            MOVE 'N' TO RVD-IN-ERROR-IND (RV-VAL-IDX).             RVP04720
048200       0920-EXIT.                                                  RVP04730
048300            EXIT.                                                  RVP04740
048400       EJECT                                                      RVP04750
048500********************************************************************RVP04760
048600*    RECORD A VALIDATION/LOOKUP FAILURE FOR THE CURRENT COLUMN AND *RVP04770
048700*    MARK THE ROW INVALID.  THE FAILING COLUMN STILL GETS A ROW-   *RVP04780
048800*    VALUE-TABLE ENTRY SO THE ERROR TEXT TRAVELS WITH IT.          *RVP04790
048900********************************************************************RVP04800
049000       0930-STORE-COLUMN-ERROR.                                    RVP04810
049100            SET ROW-IS-INVALID TO TRUE.                            RVP04820
049200            ADD 1 TO ROW-ERROR-COUNT.                              RVP04830
049300            SET RV-VAL-IDX TO 1.                                   RVP04840
049400       0931-FIND-COLUMN-LOOP.                                      RVP04850
049500            IF RV-VAL-IDX > ROW-VALUE-COUNT                        RVP04860
049600                GO TO 0932-APPEND-COLUMN                           RVP04870
049700            END-IF.                                                RVP04880
049800            IF RVD-COLUMN-NAME (RV-VAL-IDX) =                      RVP04890
049900               COL-NAME (CR-COL-IDX)                                RVP04900
050000                GO TO 0933-SET-COLUMN-ERROR                        RVP04910
050100            END-IF.                                                RVP04920
050200            SET RV-VAL-IDX UP BY 1.                                RVP04930
050300            GO TO 0931-FIND-COLUMN-LOOP.                           RVP04940
050400       0932-APPEND-COLUMN.                                         RVP04950
050500            ADD 1 TO ROW-VALUE-COUNT.                              RVP04960
050600            SET RV-VAL-IDX TO ROW-VALUE-COUNT.                     RVP04970
050700            MOVE COL-NAME (CR-COL-IDX)                             RVP04980
050800                TO RVD-COLUMN-NAME (RV-VAL-IDX).                   RVP04990
050900            MOVE COL-DB-COLUMN (CR-COL-IDX)                        RVP05000
051000                TO RVD-DB-COLUMN (RV-VAL-IDX).                     RVP05010
051100       0933-SET-COLUMN-ERROR.                                      RVP05020
051200            MOVE WS-CUR-ERROR-TEXT TO RVD-VALUE-TEXT (RV-VAL-IDX). RVP05030
051300            MOVE 'Y' TO RVD-VALUE-NULL-IND (RV-VAL-IDX).           RVP05040
051400            MOVE 'Y' TO RVD-IN-ERROR-IND (RV-VAL-IDX).             RVP05050
051500       0930-EXIT.                                                  RVP05060
051600            EXIT.                                                  RVP05070
