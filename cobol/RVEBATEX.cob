=COLS> ----+----1----+----2----+----3----+----4----+----5----+----6----+----7--
000100       IDENTIFICATION DIVISION.                                  RVB00010
000200       PROGRAM-ID.    RVEBATEX.                                  RVB00020
000300       AUTHOR.        D L MARTINEZ.                              RVB00030
000400       INSTALLATION.  CK SYSTEMS - RECORD IMPORT GROUP.          RVB00040
000500       DATE-WRITTEN.  03/1994.                                   RVB00050
000600       DATE-COMPILED.                                            RVB00060
000700       SECURITY.      UNCLASSIFIED - INTERNAL PRODUCTION USE.    RVB00070
000800********************************************************************RVB00080
000900*                                                                  *RVB00090
001000*A    ABSTRACT..                                                   *RVB00100
001100*  RVEBATEX FLUSHES ONE ACCUMULATED BATCH OF STAGED ROWS FOR A     *RVB00110
001200*  TABLE.  IN EXECUTE MODE THE STAGED ROWS ARE ALREADY ON THE      *RVB00120
001300*  STAGING FILE (WRITTEN ROW BY ROW BY RVEIMP00 AS THEY ARE        *RVB00130
001400*  ACCEPTED) SO THIS MEMBER'S JOB IS TO LOG THE BATCH BOUNDARY;    *RVB00140
001500*  IN DRY-RUN MODE NOTHING WAS EVER STAGED AND THIS MEMBER'S       *RVB00150
001600*  DISPLAY LINE IS THE ONLY RECORD THAT THE BATCH EVER EXISTED.    *RVB00160
001700*  BOTH MODES SHARE THIS ONE CALL SO A DRY RUN EXERCISES THE SAME  *RVB00170
001800*  BATCH-BOUNDARY CODE PATH EXECUTE MODE WILL USE IN PRODUCTION.   *RVB00180
001900*                                                                  *RVB00190
002000*P    ENTRY PARAMETERS..                                           *RVB00200
002100*     1 - RUN MODE CODE  'E' = EXECUTE, 'D' = DRY-RUN               *RVB00210
002200*     2 - TARGET TABLE NAME                                        *RVB00220
002300*     3 - ROW COUNT IN THIS BATCH                                  *RVB00230
002400*                                                                  *RVB00240
002500*E    ERRORS DETECTED BY THIS ELEMENT..                            *RVB00250
002600*     NONE -- A FAILED COMMIT IS DETECTED BY RVEIMP00'S OWN FILE-  *RVB00260
002700*     STATUS CHECKS ON THE STAGING FILE, NOT HERE.                 *RVB00270
002800*                                                                  *RVB00280
002900*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *RVB00290
003000*     NONE.                                                        *RVB00300
003100*                                                                  *RVB00310
003200*U    USER CONSTANTS AND TABLES REFERENCED..                       *RVB00320
003300*     NONE.                                                        *RVB00330
003400*                                                                  *RVB00340
003500*    CHANGE LOG                                                    *RVB00350
003600*    ----------                                                    *RVB00360
003700*    1994-03-02  DLM  ORIGINAL PROGRAM (TKT CK-4450).               *RVB00370
003800*    2003-07-14  DLM  REWORKED FOR THE NEW STAGING-FILE BATCH       *RVB00380
003900*                     LOADER -- THIS MEMBER NO LONGER HOLDS THE     *RVB00390
004000*                     ROWS ITSELF, ONLY COUNTS AND LOGS THE FLUSH   *RVB00400
004100*                     BOUNDARY (TKT CK-6120).                       *RVB00410
004200*    2006-09-18  RSK  DRY-RUN AND EXECUTE MODE NOW SHARE THIS ONE   *RVB00420
004300*                     CALL RATHER THAN RVEIMP00 SKIPPING IT IN A    *RVB00430
004400*                     DRY RUN, PER THE "DRY RUN EXERCISES THE       *RVB00440
004500*                     SAME PATH" REQUIREMENT (TKT CK-6244).         *RVB00450
004600********************************************************************RVB00460
004700       ENVIRONMENT DIVISION.                                      RVB00470
004800       CONFIGURATION SECTION.                                     RVB00480
004900       SPECIAL-NAMES.                                             RVB00490
005000           C01 IS TOP-OF-FORM                                     RVB00500
005100           CLASS RVB-NUMER-CLASS IS '0' THRU '9'.                 RVB00510
005200       DATA DIVISION.                                             RVB00520
005300       WORKING-STORAGE SECTION.                                   RVB00530
005400********************************************************************RVB00540
005500*    PGM WORKING STORAGE BEGINS                                   *RVB00550
005600********************************************************************RVB00560
005700 01  WS00-FILLER-BEGIN           PIC X(01).                       RVB00570
005800
005900 01  WS01-RUN-TOTALS.                                              RVB00580
006000     05  WS-BATCHES-FLUSHED      PIC S9(07) COMP-3 VALUE ZERO.    RVB00590
006100     05  WS-ROWS-FLUSHED-TOTAL   PIC S9(07) COMP-3 VALUE ZERO.    RVB00600
006200
006300 01  WS02-RUN-TOTALS-ALT REDEFINES WS01-RUN-TOTALS.                RVB00610
006400     05  FILLER                  PIC X(08).                       RVB00620
006500
006600 01  WS03-DISPLAY-LINE.                                            RVB00630
006700     05  FILLER                  PIC X(01) VALUE SPACE.           RVB00640
006800     05  WS-DISP-MODE-WORD       PIC X(07) VALUE SPACES.          RVB00650
006900     05  FILLER                  PIC X(11) VALUE                  RVB00660
007000             ' BATCH FLUSH'.                                      RVB00670
007100     05  FILLER                  PIC X(08) VALUE ' TABLE: '.      RVB00680
007200     05  WS-DISP-TABLE           PIC X(30) VALUE SPACES.          RVB00690
007300     05  FILLER                  PIC X(08) VALUE ' ROWS: '.       RVB00700
007400     05  WS-DISP-ROWS            PIC ZZZ,ZZ9.                     RVB00710
007500     05  FILLER                  PIC X(06) VALUE SPACES.          RVB00720
007600
007700 01  WS04-DISPLAY-LINE-ALT REDEFINES WS03-DISPLAY-LINE.            RVB00730
007800     05  FILLER                  PIC X(80).                       RVB00740
007900
008000 01  WS99-FILLER-END             PIC X(01).                       RVB00750
008100********************************************************************RVB00760
008200*    PGM WORKING STORAGE ENDS                                     *RVB00770
008300********************************************************************RVB00780
008400       LINKAGE SECTION.                                            RVB00790
008500 01  LK-MODE-CODE                PIC X(01).                        RVB00800
008600     88  LK-MODE-EXECUTE                 VALUE 'E'.                RVB00810
008700     88  LK-MODE-DRY-RUN                 VALUE 'D'.                RVB00820
008800 01  LK-TABLE-NAME               PIC X(30).                        RVB00830
008900 01  LK-MODE-CODE-ALT REDEFINES LK-MODE-CODE.                      RVB00835
009000     05  LK-MODE-CODE-NUM        PIC 9(01).                        RVB00836
009100 01  LK-BATCH-ROW-COUNT          PIC S9(05) COMP-3.                RVB00840
009200       PROCEDURE DIVISION USING LK-MODE-CODE                       RVB00850
009300                                LK-TABLE-NAME                      RVB00860
009400                                LK-BATCH-ROW-COUNT.                RVB00870
009500       0000-CONTROL-PROCESS.                                       RVB00880
009600            PERFORM 0100-EXECUTE-BATCH THRU 0100-EXIT.             RVB00890
009700            GOBACK.                                                RVB00900
009800       EJECT                                                      RVB00910
009900********************************************************************RVB00920
010000*    LOG THE BATCH BOUNDARY AND ACCUMULATE RUN TOTALS.  EXECUTE    *RVB00930
010100*    MODE'S ROWS ARE ALREADY ON THE STAGING FILE BY THE TIME THIS  *RVB00940
010200*    IS CALLED; DRY-RUN MODE NEVER STAGED ANYTHING, SO FOR DRY-RUN *RVB00950
010300*    THIS DISPLAY IS THE ONLY EVIDENCE THE BATCH WAS PROCESSED.    *RVB00960
010400********************************************************************RVB00970
010500       0100-EXECUTE-BATCH.                                         RVB00980
010600            ADD 1 TO WS-BATCHES-FLUSHED.                           RVB00990
010700            ADD LK-BATCH-ROW-COUNT TO WS-ROWS-FLUSHED-TOTAL.        RVB01000
010800            IF LK-MODE-DRY-RUN                                     RVB01010
010900                MOVE 'DRY-RUN' TO WS-DISP-MODE-WORD                RVB01020
011000            ELSE                                                   RVB01030
011100                MOVE 'EXECUTE' TO WS-DISP-MODE-WORD                RVB01040
011200            END-IF.                                                RVB01050
011300            MOVE LK-TABLE-NAME TO WS-DISP-TABLE.                   RVB01060
011400            MOVE LK-BATCH-ROW-COUNT TO WS-DISP-ROWS.               RVB01070
011500            DISPLAY WS03-DISPLAY-LINE.                             RVB01080
011600       0100-EXIT.                                                  RVB01090
011700            EXIT.                                                  RVB01100
