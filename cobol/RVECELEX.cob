=COLS> ----+----1----+----2----+----3----+----4----+----5----+----6----+----7--
000100       IDENTIFICATION DIVISION.                                  RVX00010
000200       PROGRAM-ID.    RVECELEX.                                  RVX00020
000300       AUTHOR.        D L MARTINEZ.                              RVX00030
000400       INSTALLATION.  CK SYSTEMS - RECORD IMPORT GROUP.          RVX00040
000500       DATE-WRITTEN.  03/1994.                                   RVX00050
000600       DATE-COMPILED.                                            RVX00060
000700       SECURITY.      UNCLASSIFIED - INTERNAL PRODUCTION USE.    RVX00070
000800********************************************************************RVX00080
000900*                                                                  *RVX00090
001000*A    ABSTRACT..                                                   *RVX00100
001100*  RVECELEX TURNS ONE TYPED INPUT CELL INTO THE TEXT REPRESENTATION*RVX00110
001200*  THAT GETS BOUND INTO THE ROW-VALUE TABLE AND, EVENTUALLY, THE   *RVX00120
001300*  INSERT STATEMENT.  WHICH RULE APPLIES DEPENDS ON THE CONFIGURED *RVX00130
001400*  COLUMN TYPE, NOT THE CELL'S OWN TYPE -- A MISMATCH IS A TYPE    *RVX00140
001500*  VALIDATION FAILURE CAUGHT EARLIER BY RVECELVL, NOT BY THIS      *RVX00150
001600*  ELEMENT.  STRING AND EMAIL COLUMNS ARE THE ONLY ONES THAT RUN   *RVX00160
001700*  THROUGH THE RVECELTR TRANSFORMATION CHAIN.                      *RVX00170
001800*                                                                  *RVX00180
001900*P    ENTRY PARAMETERS..                                           *RVX00190
002000*     1 - COLUMN-RULE-TABLE      (SEE RVECOLCF)                    *RVX00200
002100*     2 - COLUMN SUBSCRIPT INTO THE TABLE ABOVE                    *RVX00210
002200*     3 - CELL TYPE CODE  S/N/B/D/BLANK                            *RVX00220
002300*     4 - CELL TEXT (STRING CELLS ONLY)                            *RVX00230
002400*     5 - CELL NUMERIC VALUE                                       *RVX00240
002500*     6 - CELL BOOLEAN VALUE  Y/N                                  *RVX00250
002600*     7 - CELL DATE VALUE  CCYYMMDD                                 *RVX00260
002700*     8 - CELL DATE-FORMATTED INDICATOR  Y/N                       *RVX00270
002800*     9 - RETURNED EXTRACTED VALUE TEXT                            *RVX00280
002900*    10 - RETURNED NULL INDICATOR  Y = VALUE IS NULL                *RVX00290
003000*                                                                  *RVX00300
003100*E    ERRORS DETECTED BY THIS ELEMENT..                            *RVX00310
003200*     NONE.  A TYPE/CELL MISMATCH SIMPLY EXTRACTS AS NULL.          *RVX00320
003300*                                                                  *RVX00330
003400*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *RVX00340
003500*     RVECELTR -- STRING/EMAIL TRANSFORMATION CHAIN.               *RVX00350
003600*                                                                  *RVX00360
003700*U    USER CONSTANTS AND TABLES REFERENCED..                       *RVX00370
003800*     NONE.                                                        *RVX00380
003900*                                                                  *RVX00390
004000*    CHANGE LOG                                                    *RVX00400
004100*    ----------                                                    *RVX00410
004200*    1994-03-02  DLM  ORIGINAL PROGRAM (TKT CK-4450).               *RVX00420
004300*    1999-02-02  DLM  Y2K REMEDIATION -- DATE EXTRACTION NOW        *RVX00430
004400*                     CARRIES THE FULL CCYYMMDD FORWARD RATHER      *RVX00440
004500*                     THAN STRIPPING TO A TWO-DIGIT YEAR            *RVX00450
004600*                     (TKT CK-5502).                                *RVX00460
004700********************************************************************RVX00470
004800       ENVIRONMENT DIVISION.                                      RVX00480
004900       CONFIGURATION SECTION.                                     RVX00490
005000       SPECIAL-NAMES.                                             RVX00500
005100           C01 IS TOP-OF-FORM                                     RVX00510
005200           CLASS RVX-NUMER-CLASS IS '0' THRU '9'.                 RVX00520
005300       DATA DIVISION.                                             RVX00530
005400       WORKING-STORAGE SECTION.                                   RVX00540
005500********************************************************************RVX00550
005600*    PGM WORKING STORAGE BEGINS                                   *RVX00560
005700********************************************************************RVX00570
005800 01  WS00-FILLER-BEGIN           PIC X(01).                       RVX00580
005900
006000 01  WS01-INTEGER-WORK.                                            RVX00590
006100     05  WS-INT-PART             PIC S9(13) COMP-3 VALUE ZERO.    RVX00600
006200     05  WS-INT-EDIT             PIC -(12)9.                      RVX00610
006300
006400 01  WS02-INTEGER-ALT REDEFINES WS01-INTEGER-WORK.                 RVX00620
006500     05  FILLER                  PIC X(20).                       RVX00630
006600
006700 01  WS03-DECIMAL-EDIT.                                            RVX00640
006800     05  WS-DEC-EDIT             PIC -(12)9.9(4).                 RVX00650
006900
007000 01  WS04-DECIMAL-ALT REDEFINES WS03-DECIMAL-EDIT.                RVX00660
007100     05  FILLER                  PIC X(18).                       RVX00670
007200
007300 01  WS99-FILLER-END             PIC X(01).                       RVX00680
007400 01  WS05-DATE-EDIT              PIC 9(08).                       RVX00690
007500 01  WS06-DATE-EDIT-ALT REDEFINES WS05-DATE-EDIT.                  RVX00700
007600     05  WS-DATE-DISP            PIC X(08).                       RVX00710
007700********************************************************************RVX00720
007800*    PGM WORKING STORAGE ENDS                                     *RVX00730
007900********************************************************************RVX00740
008000       COPY RVECOLCF.                                              RVX00750
008100       LINKAGE SECTION.                                            RVX00760
008200 01  LK-COL-SUB                  PIC S9(04) COMP.                  RVX00770
008300 01  LK-CELL-TYPE-CODE           PIC X(01).                        RVX00780
008400     88  LK-CELL-IS-STRING               VALUE 'S'.                RVX00790
008500     88  LK-CELL-IS-NUMERIC              VALUE 'N'.                RVX00800
008600     88  LK-CELL-IS-BOOLEAN              VALUE 'B'.                RVX00810
008700     88  LK-CELL-IS-DATE                 VALUE 'D'.                RVX00820
008800     88  LK-CELL-IS-BLANK                VALUE ' '.                RVX00830
008900 01  LK-CELL-RAW-VALUE           PIC X(100).                       RVX00840
009000 01  LK-CELL-NUMERIC-VAL         PIC S9(13)V9(4) COMP-3.           RVX00850
009100 01  LK-CELL-BOOLEAN-VAL         PIC X(01).                        RVX00860
009200 01  LK-CELL-DATE-VAL            PIC 9(08).                        RVX00870
009300 01  LK-CELL-DATE-FMT-IND        PIC X(01).                        RVX00880
009400 01  LK-RESULT-TEXT              PIC X(100).                       RVX00890
009500 01  LK-RESULT-NULL-IND          PIC X(01).                        RVX00900
009600     88  LK-RESULT-IS-NULL               VALUE 'Y'.                RVX00910
009700       PROCEDURE DIVISION USING COLUMN-RULE-TABLE                  RVX00920
009800                                LK-COL-SUB                         RVX00930
009900                                LK-CELL-TYPE-CODE                  RVX00940
010000                                LK-CELL-RAW-VALUE                  RVX00950
010100                                LK-CELL-NUMERIC-VAL                RVX00960
010200                                LK-CELL-BOOLEAN-VAL                RVX00970
010300                                LK-CELL-DATE-VAL                   RVX00980
010400                                LK-CELL-DATE-FMT-IND               RVX00990
010500                                LK-RESULT-TEXT                     RVX01000
010600                                LK-RESULT-NULL-IND.                RVX01010
010700       0000-CONTROL-PROCESS.                                       RVX01020
010800            SET CR-COL-IDX TO LK-COL-SUB.                          RVX01030
010900            MOVE SPACES TO LK-RESULT-TEXT.                         RVX01040
011000            MOVE 'N' TO LK-RESULT-NULL-IND.                        RVX01050
011100            EVALUATE TRUE                                          RVX01060
011200                WHEN COL-TYPE-DATE (CR-COL-IDX)                    RVX01070
011300                    PERFORM 0100-EXTRACT-DATE THRU 0100-EXIT       RVX01080
011400                WHEN COL-TYPE-INTEGER (CR-COL-IDX)                 RVX01090
011500                    PERFORM 0200-EXTRACT-INTEGER THRU 0200-EXIT    RVX01100
011600                WHEN COL-TYPE-DECIMAL (CR-COL-IDX)                 RVX01110
011700                    PERFORM 0300-EXTRACT-DECIMAL THRU 0300-EXIT    RVX01120
011800                WHEN COL-TYPE-BOOLEAN (CR-COL-IDX)                 RVX01130
011900                    PERFORM 0400-EXTRACT-BOOLEAN THRU 0400-EXIT    RVX01140
012000                WHEN OTHER                                         RVX01150
012100                    PERFORM 0500-EXTRACT-STRING THRU 0500-EXIT     RVX01160
012200            END-EVALUATE.                                          RVX01170
012300            GOBACK.                                                RVX01180
012400       EJECT                                                      RVX01190
012500       0100-EXTRACT-DATE.                                          RVX01200
012600            IF LK-CELL-IS-NUMERIC                                  RVX01210
012700                MOVE LK-CELL-DATE-VAL TO WS-DATE-DISP              RVX01220
012800                MOVE WS-DATE-DISP TO LK-RESULT-TEXT                RVX01230
012900            ELSE                                                   RVX01240
013000                MOVE 'Y' TO LK-RESULT-NULL-IND                     RVX01250
013100            END-IF.                                                RVX01260
013200       0100-EXIT.                                                  RVX01270
013300            EXIT.                                                  RVX01280
013400       0200-EXTRACT-INTEGER.                                       RVX01290
013500            IF LK-CELL-IS-NUMERIC                                  RVX01300
013600                MOVE LK-CELL-NUMERIC-VAL TO WS-INT-PART            RVX01310
013700                MOVE WS-INT-PART TO WS-INT-EDIT                    RVX01320
013800                MOVE WS-INT-EDIT TO LK-RESULT-TEXT                 RVX01330
013900            ELSE                                                   RVX01340
014000                MOVE 'Y' TO LK-RESULT-NULL-IND                     RVX01350
014100            END-IF.                                                RVX01360
014200       0200-EXIT.                                                  RVX01370
014300            EXIT.                                                  RVX01380
014400       0300-EXTRACT-DECIMAL.                                       RVX01390
014500            IF LK-CELL-IS-NUMERIC                                  RVX01400
014600                MOVE LK-CELL-NUMERIC-VAL TO WS-DEC-EDIT            RVX01410
014700                MOVE WS-DEC-EDIT TO LK-RESULT-TEXT                 RVX01420
014800            ELSE                                                   RVX01430
014900                MOVE 'Y' TO LK-RESULT-NULL-IND                     RVX01440
015000            END-IF.                                                RVX01450
015100       0300-EXIT.                                                  RVX01460
015200            EXIT.                                                  RVX01470
015300       0400-EXTRACT-BOOLEAN.                                       RVX01480
015400            IF LK-CELL-IS-BOOLEAN                                  RVX01490
015500                IF LK-CELL-BOOLEAN-VAL = 'Y'                       RVX01500
015600                    MOVE '1' TO LK-RESULT-TEXT (1:1)               RVX01510
015700                ELSE                                               RVX01520
015800                    MOVE '0' TO LK-RESULT-TEXT (1:1)               RVX01530
015900                END-IF                                             RVX01540
016000            ELSE                                                   RVX01550
016100                MOVE 'Y' TO LK-RESULT-NULL-IND                     RVX01560
016200            END-IF.                                                RVX01570
016300       0400-EXIT.                                                  RVX01580
016400            EXIT.                                                  RVX01590
016500       0500-EXTRACT-STRING.                                        RVX01600
016600            IF LK-CELL-IS-BLANK                                    RVX01610
016700                MOVE 'Y' TO LK-RESULT-NULL-IND                     RVX01620
016800            ELSE                                                   RVX01630
016900                CALL 'RVECELTR' USING COLUMN-RULE-TABLE            RVX01640
017000                                       LK-COL-SUB                  RVX01650
017100                                       LK-CELL-TYPE-CODE           RVX01660
017200                                       LK-CELL-RAW-VALUE           RVX01670
017300                                       LK-CELL-NUMERIC-VAL         RVX01680
017400                                       LK-CELL-BOOLEAN-VAL         RVX01690
017500                                       LK-CELL-DATE-VAL            RVX01700
017600                                       LK-CELL-DATE-FMT-IND        RVX01710
017700                                       LK-RESULT-TEXT              RVX01720
017800                IF LK-RESULT-TEXT = SPACES                         RVX01730
017900                    MOVE 'Y' TO LK-RESULT-NULL-IND                 RVX01740
018000                END-IF                                             RVX01750
018100            END-IF.                                                RVX01760
018200       0500-EXIT.                                                  RVX01770
018300            EXIT.                                                  RVX01780
