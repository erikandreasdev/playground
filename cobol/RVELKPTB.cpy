=COLS> ----+----1----+----2----+----3----+----4----+----5----+----6----+----7--
000100********************************************************************
000110*                                                                  *
000120*    RVELKPTB  --  REFERENCE/LOOKUP TABLE.  LOADED ONCE PER        *
000130*    CONFIGURED LOOKUP TABLE NAME FROM THE LOOKUP FILE, HELD       *
000140*    SORTED ASCENDING ON THE MATCH-COLUMN VALUE, AND SEARCHED      *
000150*    WITH SEARCH ALL (NO ISAM ACCESS AVAILABLE IN THIS BUILD).     *
000160*                                                                  *
000170*    MAINTENANCE                                                  *
000180*    -----------                                                  *
000190*    1996-11-19  RSK  ORIGINAL MEMBER -- COUNTRY-NAME TO COUNTRY-  *
000200*                     ID LOOKUP FOR THE POLICY-OWNER FEED (TKT     *
000210*                     CK-4877).                                   *
000220*    1999-02-02  DLM  WIDENED LKP-MATCH-VALUE FROM X(30) TO X(40)  *
000230*                     TO MATCH THE COLUMN-NAME-WIDTH CONVENTION    *
000240*                     USED ELSEWHERE IN THE RULE TABLES (CK-5502). *
000250********************************************************************
000260
000270 77  RVE-MAX-LOOKUP-ROWS             PIC 9(04) COMP-3 VALUE 2000.
000280
000290 01  LOOKUP-TABLE-AREA.
000300     05  LKUP-TABLE-NAME             PIC X(30).
000310     05  LKUP-MATCH-COL-NAME         PIC X(30).
000320     05  LKUP-RETURN-COL-NAME        PIC X(30).
000330     05  LKUP-ROW-COUNT              PIC 9(04) COMP-3 VALUE ZERO.
000340     05  LOOKUP-ROW-ENTRY OCCURS 2000 TIMES
000350                       ASCENDING KEY IS LKP-MATCH-VALUE
000360                       INDEXED BY LK-ROW-IDX.
000370         10  LKP-MATCH-VALUE          PIC X(40).
000380         10  LKP-RETURN-VALUE         PIC X(40).
000390     05  FILLER                      PIC X(08).
000400
000410********************************************************************
000420*    DRY-RUN SYNTHETIC PLACEHOLDER -- RETURNED IN PLACE OF A REAL  *
000430*    LOOKUP HIT WHEN RVE-MODE-DRY-RUN IS ON, SO THE REST OF THE    *
000440*    ROW PIPELINE CAN EXERCISE ITS FORMATTING/BATCHING LOGIC       *
000450*    WITHOUT A LIVE REFERENCE TABLE BEHIND IT.                     *
000460********************************************************************
000470 01  LOOKUP-DRY-RUN-PLACEHOLDER      PIC X(40)
000480                       VALUE 'DRY-RUN-PLACEHOLDER-ID'.
