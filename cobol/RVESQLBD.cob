=COLS> ----+----1----+----2----+----3----+----4----+----5----+----6----+----7--
000100       IDENTIFICATION DIVISION.                                  RVQ00010
000110       PROGRAM-ID.    RVESQLBD.                                  RVQ00020
000120       AUTHOR.        R S KOWALCZYK.                             RVQ00030
000130       INSTALLATION.  CK SYSTEMS - RECORD IMPORT GROUP.          RVQ00040
000140       DATE-WRITTEN.  02/1994.                                   RVQ00050
000150       DATE-COMPILED.                                            RVQ00060
000160       SECURITY.      UNCLASSIFIED - INTERNAL PRODUCTION USE.    RVQ00070
000170********************************************************************RVQ00080
000180*                                                                  *RVQ00090
000190*A    ABSTRACT..                                                   *RVQ00100
000200*  RVESQLBD BUILDS THE TEXT OF THE INSERT STATEMENT FOR ONE SHEET  *RVQ00110
000210*  FROM ITS CONFIGURED TARGET TABLE NAME AND THE DB-COLUMN NAMES   *RVQ00120
000220*  OF THE COLUMNS MAPPED TO THAT SHEET.  CALLED ONCE PER SHEET,    *RVQ00130
000230*  AHEAD OF THE ROW LOOP, SO THE STATEMENT TEXT NEED NOT BE        *RVQ00140
000240*  REBUILT FOR EVERY ROW.                                         *RVQ00150
000250*                                                                  *RVQ00160
000260*P    ENTRY PARAMETERS..                                           *RVQ00170
000270*     1 - SHEET-CONFIG-TABLE  (ALL SHEETS, READ ONLY)              *RVQ00180
000280*     2 - COLUMN-RULE-TABLE   (ALL COLUMNS, READ ONLY)             *RVQ00190
000290*     3 - SHEET SUBSCRIPT INTO SHEET-CONFIG-TABLE                  *RVQ00200
000300*     4 - RETURNED INSERT STATEMENT TEXT                          *RVQ00210
000310*                                                                  *RVQ00220
000320*E    ERRORS DETECTED BY THIS ELEMENT..                            *RVQ00230
000330*     NONE.                                                        *RVQ00240
000340*                                                                  *RVQ00250
000350*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *RVQ00260
000360*     NONE.                                                        *RVQ00270
000370*                                                                  *RVQ00280
000380*U    USER CONSTANTS AND TABLES REFERENCED..                       *RVQ00290
000390*     NONE.                                                        *RVQ00300
000400*                                                                  *RVQ00310
000410*    CHANGE LOG                                                    *RVQ00320
000420*    ----------                                                    *RVQ00330
000430*    1994-02-11  RSK  ORIGINAL PROGRAM (TKT CK-4412).               *RVQ00340
000440*    2003-07-14  DLM  CALLERS MAY NOW SUPPLY A CUSTOM-SQL-TEXT      *RVQ00350
000450*                     ON THE SHEET ENTRY; RVEIMP00 BYPASSES THIS    *RVQ00360
000460*                     PROGRAM IN THAT CASE, SO NO CHANGE WAS        *RVQ00370
000470*                     NEEDED HERE (TKT CK-6120).                    *RVQ00380
000480********************************************************************RVQ00390
000490       ENVIRONMENT DIVISION.                                      RVQ00400
000500       CONFIGURATION SECTION.                                     RVQ00410
000510       SPECIAL-NAMES.                                             RVQ00420
000520           C01 IS TOP-OF-FORM                                     RVQ00430
000530           CLASS RVQ-ALPHA-CLASS IS 'A' THRU 'Z'.                 RVQ00440
000540       DATA DIVISION.                                             RVQ00450
000550       WORKING-STORAGE SECTION.                                   RVQ00460
000560********************************************************************RVQ00470
000570*    PGM WORKING STORAGE BEGINS                                   *RVQ00480
000580********************************************************************RVQ00490
000590 01  WS00-FILLER-BEGIN           PIC X(01).                       RVQ00500
000600
000610 01  WS01-SUBSCRIPTS.                                             RVQ00510
000620     05  WS-COL-SUB              PIC S9(04) COMP-3 VALUE ZERO.    RVQ00520
000630     05  WS-COL-CNT              PIC S9(04) COMP-3 VALUE ZERO.    RVQ00530
000640     05  WS-STMT-PTR             PIC S9(04) COMP-3 VALUE ZERO.    RVQ00540
000650     05  FILLER                  PIC X(04).                       RVQ00550
000660
000670 01  WS02-TEXT-WORK.                                              RVQ00560
000680     05  WS-COL-LIST-TEXT        PIC X(300).                      RVQ00570
000690     05  WS-VAL-LIST-TEXT        PIC X(300).                      RVQ00580
000700     05  WS-VAL-MARKER           PIC X(01) VALUE '?'.             RVQ00590
000710     05  FILLER                  PIC X(20).                       RVQ00600
000720
000730 01  WS03-BUILT-FLAGS REDEFINES WS02-TEXT-WORK.                   RVQ00610
000740     05  WS-FLAGS-TOP            PIC X(300).                      RVQ00620
000750     05  FILLER                  PIC X(321).                      RVQ00630
000760
000770 01  WS04-COL-LIST-ALPHA REDEFINES WS01-SUBSCRIPTS.               RVQ00633
000780     05  WS-COL-SUB-BYTES        PIC X(02).                       RVQ00636
000790     05  WS-COL-CNT-BYTES        PIC X(02).                       RVQ00639
000800     05  WS-STMT-PTR-BYTES       PIC X(02).                       RVQ00642
000810     05  FILLER                  PIC X(04).                       RVQ00645
000820
000830 01  WS99-FILLER-END             PIC X(01).                       RVQ00640
000840 01  WS05-MARKER-VIEW REDEFINES WS99-FILLER-END.                  RVQ00648
000850     05  WS-MARKER-BYTE          PIC X(01).                       RVQ00651
000860********************************************************************RVQ00650
000870*    PGM WORKING STORAGE ENDS                                     *RVQ00660
000880********************************************************************RVQ00670
000890       COPY RVESHTCF.                                             RVQ00680
000900       COPY RVECOLCF.                                             RVQ00690
000910       LINKAGE SECTION.                                           RVQ00700
000920 01  LK-SHEET-SUB                PIC S9(04) COMP-3.               RVQ00750
000930 01  LK-INSERT-STMT-TEXT         PIC X(400).                      RVQ00760
000940       PROCEDURE DIVISION USING SHEET-CONFIG-TABLE                RVQ00770
000950                                COLUMN-RULE-TABLE                 RVQ00780
000960                                LK-SHEET-SUB                      RVQ00790
000970                                LK-INSERT-STMT-TEXT.              RVQ00800
000980       0000-CONTROL-PROCESS.                                      RVQ00810
000990            SET SC-SHEET-IDX TO LK-SHEET-SUB.                     RVQ00820
001000            IF SHT-HAS-CUSTOM-SQL (SC-SHEET-IDX)                  RVQ00830
001010                MOVE SHT-CUSTOM-SQL-TEXT (SC-SHEET-IDX)           RVQ00840
001020                    TO LK-INSERT-STMT-TEXT                        RVQ00850
001030            ELSE                                                  RVQ00860
001040                PERFORM 1000-BUILD-INSERT-TEXT                    RVQ00870
001050                    THRU 1000-EXIT                                RVQ00880
001060            END-IF.                                               RVQ00890
001070            GOBACK.                                               RVQ00900
001080       EJECT                                                      RVQ00910
001090********************************************************************RVQ00920
001100*    BUILD "INSERT INTO TABLE (COL,COL,...) VALUES (?,?,...)"      *RVQ00930
001110*    FROM THE COLUMNS MAPPED TO THIS SHEET, IN CONFIGURED ORDER.   *RVQ00940
001120*    COLUMNS WITH NO DB-COLUMN MAPPING (SPACES) ARE OMITTED.  THE  *RVQ00950
001130*    VALUES LIST IS A RUN OF PARAMETER MARKERS -- THE ACTUAL ROW   *RVQ00960
001140*    DATA IS STAGED SEPARATELY BY THE CALLER (RVEROWPR/RVEBATEX).  *RVQ00970
001150********************************************************************RVQ00980
001160       1000-BUILD-INSERT-TEXT.                                    RVQ00990
001170            MOVE SPACES TO WS-COL-LIST-TEXT WS-VAL-LIST-TEXT.     RVQ01000
001180            PERFORM 1010-SCAN-COLUMNS THRU 1010-EXIT.             RVQ01010
001190            PERFORM 1030-SCAN-MARKERS THRU 1031-EXIT.             RVQ01020
001200            MOVE SPACES TO LK-INSERT-STMT-TEXT.                   RVQ01030
001210            MOVE 1 TO WS-STMT-PTR.                                RVQ01040
001220            STRING 'INSERT INTO ' DELIMITED BY SIZE                RVQ01050
001230                   SHT-TABLE-NAME (SC-SHEET-IDX) DELIMITED BY SPACERVQ01060
001240                   ' (' DELIMITED BY SIZE                          RVQ01070
001250                   WS-COL-LIST-TEXT DELIMITED BY '  '              RVQ01080
001260                   ') VALUES (' DELIMITED BY SIZE                 RVQ01090
001270                   WS-VAL-LIST-TEXT DELIMITED BY '  '              RVQ01100
001280                   ')' DELIMITED BY SIZE                          RVQ01110
001290                INTO LK-INSERT-STMT-TEXT                          RVQ01120
001300                WITH POINTER WS-STMT-PTR                          RVQ01130
001310            END-STRING.                                           RVQ01140
001320       1000-EXIT.                                                 RVQ01150
001330            EXIT.                                                  RVQ01160
001340       EJECT                                                      RVQ01170
001350       1010-SCAN-COLUMNS.                                        RVQ01180
001360            MOVE ZERO TO WS-COL-SUB.                              RVQ01190
001370            MOVE 1 TO WS-STMT-PTR.                                RVQ01200
001380       1011-LOOP.                                                 RVQ01210
001390            ADD 1 TO WS-COL-SUB.                                  RVQ01220
001400            IF WS-COL-SUB > SHT-COLUMN-COUNT (SC-SHEET-IDX)       RVQ01230
001410                GO TO 1010-EXIT                                   RVQ01240
001420            END-IF.                                               RVQ01250
001430            SET CR-COL-IDX TO WS-COL-SUB.                         RVQ01260
001440            IF COL-DB-COLUMN (CR-COL-IDX) NOT = SPACES            RVQ01270
001450                PERFORM 1020-APPEND-ONE-COLUMN                    RVQ01280
001460                    THRU 1020-EXIT                                RVQ01290
001470            END-IF.                                                RVQ01300
001480            GO TO 1011-LOOP.                                       RVQ01310
001490       1010-EXIT.                                                 RVQ01320
001500            EXIT.                                                  RVQ01330
001510       1020-APPEND-ONE-COLUMN.                                    RVQ01340
001520            IF WS-STMT-PTR > 1                                     RVQ01350
001530                STRING ', ' DELIMITED BY SIZE                     RVQ01360
001540                    INTO WS-COL-LIST-TEXT                         RVQ01370
001550                    WITH POINTER WS-STMT-PTR                      RVQ01380
001560                END-STRING                                        RVQ01390
001570            END-IF.                                                RVQ01400
001580            STRING COL-DB-COLUMN (CR-COL-IDX) DELIMITED BY SPACE  RVQ01410
001590                INTO WS-COL-LIST-TEXT                             RVQ01420
001600                WITH POINTER WS-STMT-PTR                          RVQ01430
001610            END-STRING.                                           RVQ01440
001620       1020-EXIT.                                                 RVQ01450
001630            EXIT.                                                  RVQ01460
001640       EJECT                                                      RVQ01470
001650       1030-SCAN-MARKERS.                                        RVQ01480
001660            MOVE ZERO TO WS-COL-CNT.                               RVQ01490
001670            MOVE 1 TO WS-STMT-PTR.                                RVQ01500
001680       1031-LOOP.                                                RVQ01510
001690            ADD 1 TO WS-COL-CNT.                                   RVQ01520
001700            IF WS-COL-CNT > SHT-COLUMN-COUNT (SC-SHEET-IDX)       RVQ01530
001710                GO TO 1031-EXIT                                   RVQ01540
001720            END-IF.                                               RVQ01550
001730            IF WS-COL-CNT > 1                                      RVQ01560
001740                STRING ', ' DELIMITED BY SIZE                     RVQ01570
001750                    INTO WS-VAL-LIST-TEXT                         RVQ01580
001760                    WITH POINTER WS-STMT-PTR                      RVQ01590
001770                END-STRING                                        RVQ01600
001780            END-IF.                                                RVQ01610
001790            STRING WS-VAL-MARKER DELIMITED BY SIZE                RVQ01620
001800                INTO WS-VAL-LIST-TEXT                             RVQ01630
001810                WITH POINTER WS-STMT-PTR                          RVQ01640
001820            END-STRING.                                           RVQ01650
001830            GO TO 1031-LOOP.                                       RVQ01660
001840       1031-EXIT.                                                 RVQ01670
001850            EXIT.                                                  RVQ01680
