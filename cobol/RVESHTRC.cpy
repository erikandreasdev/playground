=COLS> ----+----1----+----2----+----3----+----4----+----5----+----6----+----7--
000100********************************************************************
000110*                                                                  *
000120*    RVESHTRC  --  SHEET RESULT RECORD.  ONE RECORD WRITES TO THE  *
000130*    ERROR/REPORT FILE IMMEDIATELY AFTER EACH SHEET FINISHES,      *
000140*    AHEAD OF THAT SHEET'S NEXT NEIGHBOR'S ROW ERRORS.             *
000150*                                                                  *
000160*    MAINTENANCE                                                  *
000170*    -----------                                                  *
000180*    1994-02-11  RSK  ORIGINAL MEMBER (TKT CK-4412).               *
000190********************************************************************
000200
000210 01  SHEET-RESULT-RECORD.
000220     05  RES-SHEET-NAME              PIC X(40).
000230     05  RES-TABLE-NAME              PIC X(30).
000240     05  RES-TOTAL-ROWS              PIC 9(07).
000250     05  RES-INSERTED                PIC 9(07).
000260     05  RES-SKIPPED                 PIC 9(07).
000270     05  RES-ERROR-COUNT             PIC 9(07).
000280     05  FILLER                      PIC X(20).
