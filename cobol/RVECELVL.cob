=COLS> ----+----1----+----2----+----3----+----4----+----5----+----6----+----7--
000100       IDENTIFICATION DIVISION.                                  RVV00010
000200       PROGRAM-ID.    RVECELVL.                                  RVV00020
000300       AUTHOR.        R S KOWALCZYK.                             RVV00030
000400       INSTALLATION.  CK SYSTEMS - RECORD IMPORT GROUP.          RVV00040
000500       DATE-WRITTEN.  02/1994.                                   RVV00050
000600       DATE-COMPILED.                                            RVV00060
000700       SECURITY.      UNCLASSIFIED - INTERNAL PRODUCTION USE.    RVV00070
000800********************************************************************RVV00080
000900*                                                                  *RVV00090
001000*A    ABSTRACT..                                                   *RVV00100
001100*  RVECELVL IS THE CENTRAL CELL-LEVEL VALIDATOR FOR THE RULE       *RVV00110
001200*  ENGINE.  CALLED TWICE PER MAPPED COLUMN -- ONCE BEFORE          *RVV00120
001300*  EXTRACTION (MODE 'T', CHECKS TYPE/REQUIRED/REGEX/LENGTH/RANGE/  *RVV00130
001400*  DATE) AND ONCE AFTER EXTRACTION (MODE 'V', CHECKS THE           *RVV00140
001500*  TRANSFORMED VALUE AGAINST THE ALLOWED/EXCLUDED LISTS).  RETURNS *RVV00150
001600*  A PASS/FAIL INDICATOR AND, ON FAILURE, ONE ERROR MESSAGE IN     *RVV00160
001700*  THE EXACT WORDING THE IMPORT REPORT EXPECTS.                    *RVV00170
001800*                                                                  *RVV00180
001900*P    ENTRY PARAMETERS..                                           *RVV00190
002000*     1 - COLUMN-RULE-TABLE      (SEE RVECOLCF)                    *RVV00200
002100*     2 - COLUMN SUBSCRIPT INTO THE TABLE ABOVE                    *RVV00210
002200*     3 - VALIDATE MODE  'T' = TYPE/RULES, 'V' = TRANSFORMED VALUE *RVV00220
002300*     4 - CELL TYPE CODE  S/N/B/D/BLANK                            *RVV00230
002400*     5 - CELL TEXT (STRING CELLS ONLY)                            *RVV00240
002500*     6 - CELL NUMERIC VALUE                                       *RVV00250
002600*     7 - CELL BOOLEAN VALUE  Y/N                                  *RVV00260
002700*     8 - CELL DATE VALUE  CCYYMMDD                                 *RVV00270
002800*     9 - CELL DATE-FORMATTED INDICATOR  Y/N                       *RVV00280
002900*    10 - TRANSFORMED TEXT (MODE 'V' ONLY)                         *RVV00290
003000*    11 - RETURNED VALID INDICATOR  Y/N                            *RVV00300
003100*    12 - RETURNED ERROR MESSAGE TEXT                              *RVV00310
003200*                                                                  *RVV00320
003300*E    ERRORS DETECTED BY THIS ELEMENT..                            *RVV00330
003400*     SEE ABSTRACT -- THIS ELEMENT *IS* THE ERROR DETECTOR.        *RVV00340
003500*                                                                  *RVV00350
003600*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *RVV00360
003700*     NONE.                                                        *RVV00370
003800*                                                                  *RVV00380
003900*U    USER CONSTANTS AND TABLES REFERENCED..                       *RVV00390
004000*     NONE.                                                        *RVV00400
004100*                                                                  *RVV00410
004200*    CHANGE LOG                                                    *RVV00420
004300*    ----------                                                    *RVV00430
004400*    1994-02-11  RSK  ORIGINAL PROGRAM (TKT CK-4412).               *RVV00440
004500*    1996-11-19  RSK  ADDED ALLOWED/EXCLUDED LIST CHECKING FOR THE *RVV00450
004600*                     REFERENCE-TABLE LOOKUP COLUMNS (CK-4877).     *RVV00460
004700*    1998-01-22  RSK  ADDED DATE PAST/FUTURE RULE.  NOTE REGEX IS  *RVV00470
004800*                     MATCHED AS LITERAL TEXT -- THIS SHOP HAS NO  *RVV00480
004900*                     REGULAR-EXPRESSION ENGINE (TKT CK-5140).      *RVV00490
005000*    1999-02-02  DLM  Y2K REMEDIATION -- DATE COMPARISONS USE THE   *RVV00500
005100*                     FULL CCYYMMDD FORM THROUGHOUT (TKT CK-5502). *RVV00510
005200********************************************************************RVV00520
005300       ENVIRONMENT DIVISION.                                      RVV00530
005400       CONFIGURATION SECTION.                                     RVV00540
005500       SPECIAL-NAMES.                                             RVV00550
005600           C01 IS TOP-OF-FORM                                     RVV00560
005700           CLASS RVV-NUMER-CLASS IS '0' THRU '9'.                 RVV00570
005800       DATA DIVISION.                                             RVV00580
005900       WORKING-STORAGE SECTION.                                   RVV00590
006000********************************************************************RVV00600
006100*    PGM WORKING STORAGE BEGINS                                   *RVV00610
006200********************************************************************RVV00620
006300 01  WS00-FILLER-BEGIN           PIC X(01).                       RVV00630
006400
006500 01  WS01-STRING-REP.                                              RVV00640
006600     05  WS-STR-REP              PIC X(100).                      RVV00650
006700     05  WS-STR-LEN              PIC S9(04) COMP VALUE ZERO.      RVV00660
006800     05  WS-HAS-STR-REP-IND      PIC X(01) VALUE 'N'.             RVV00670
006900         88  WS-HAS-STRING-REP            VALUE 'Y'.               RVV00680
007000     05  WS-SCAN-SUB             PIC S9(04) COMP VALUE ZERO.      RVV00690
007100
007200 01  WS02-SCAN-ALT REDEFINES WS01-STRING-REP.                      RVV00700
007300     05  FILLER                  PIC X(107).                      RVV00710
007400
007500 01  WS03-DATE-WORK.                                               RVV00720
007600     05  WS-TODAY-CCYYMMDD       PIC 9(08) VALUE ZERO.            RVV00730
007700
007800 01  WS04-DATE-ALT REDEFINES WS03-DATE-WORK.                       RVV00740
007900     05  FILLER                  PIC X(08).                        RVV00750
008000
008100 01  WS05-LIST-BUILD.                                              RVV00760
008200     05  WS-LIST-TEXT            PIC X(100).                      RVV00770
008300     05  WS-LIST-PTR             PIC S9(04) COMP VALUE ZERO.      RVV00780
008400     05  WS-LIST-SUB             PIC S9(04) COMP VALUE ZERO.      RVV00790
008500     05  WS-MATCH-FOUND-IND      PIC X(01) VALUE 'N'.             RVV00800
008600         88  WS-MATCH-FOUND               VALUE 'Y'.               RVV00810
008700
008800 01  WS06-NUMERIC-EDIT.                                            RVV00820
008900     05  WS-NUM-EDIT             PIC -(12)9.9(4).                 RVV00830
009000
009100 01  WS07-NUMERIC-EDIT-ALT REDEFINES WS06-NUMERIC-EDIT.            RVV00840
009200     05  FILLER                  PIC X(18).                       RVV00850
009300
009400 01  WS08-ERROR-PIECES.                                            RVV00860
009500     05  WS-RULE-MSG             PIC X(100).                      RVV00870
009600     05  WS-TYPE-NAME            PIC X(10).                       RVV00880
009700     05  WS-ACTUAL-DESC          PIC X(20).                       RVV00890
009750 01  WS-INT-TRUNC                PIC S9(13) COMP-3.               RVV00895
009800
009900 01  WS99-FILLER-END             PIC X(01).                       RVV00900
010000********************************************************************RVV00910
010100*    PGM WORKING STORAGE ENDS                                     *RVV00920
010200********************************************************************RVV00930
010300       COPY RVECOLCF.                                              RVV00940
010400       LINKAGE SECTION.                                            RVV00950
010500 01  LK-COL-SUB                  PIC S9(04) COMP.                  RVV00960
010600 01  LK-VALIDATE-MODE            PIC X(01).                        RVV00970
010700     88  LK-MODE-TYPE-RULES              VALUE 'T'.                RVV00980
010800     88  LK-MODE-TRANSFORMED             VALUE 'V'.                RVV00990
010900 01  LK-CELL-TYPE-CODE           PIC X(01).                        RVV01000
011000     88  LK-CELL-IS-STRING               VALUE 'S'.                RVV01010
011100     88  LK-CELL-IS-NUMERIC              VALUE 'N'.                RVV01020
011200     88  LK-CELL-IS-BOOLEAN              VALUE 'B'.                RVV01030
011300     88  LK-CELL-IS-DATE                 VALUE 'D'.                RVV01040
011400     88  LK-CELL-IS-BLANK                VALUE ' '.                RVV01050
011500 01  LK-CELL-RAW-VALUE           PIC X(100).                       RVV01060
011600 01  LK-CELL-NUMERIC-VAL         PIC S9(13)V9(4) COMP-3.           RVV01070
011700 01  LK-CELL-BOOLEAN-VAL         PIC X(01).                        RVV01080
011800 01  LK-CELL-DATE-VAL            PIC 9(08).                        RVV01090
011900 01  LK-CELL-DATE-FMT-IND        PIC X(01).                        RVV01100
012000     88  LK-CELL-DATE-FORMATTED          VALUE 'Y'.                RVV01110
012100 01  LK-TRANSFORMED-TEXT         PIC X(100).                       RVV01120
012200 01  LK-IS-VALID-IND             PIC X(01).                        RVV01130
012300     88  LK-IS-VALID                     VALUE 'Y'.                RVV01140
012400 01  LK-ERROR-TEXT               PIC X(120).                       RVV01150
012500       PROCEDURE DIVISION USING COLUMN-RULE-TABLE                  RVV01160
012600                                LK-COL-SUB                         RVV01170
012700                                LK-VALIDATE-MODE                   RVV01180
012800                                LK-CELL-TYPE-CODE                  RVV01190
012900                                LK-CELL-RAW-VALUE                  RVV01200
013000                                LK-CELL-NUMERIC-VAL                RVV01210
013100                                LK-CELL-BOOLEAN-VAL                RVV01220
013200                                LK-CELL-DATE-VAL                   RVV01230
013300                                LK-CELL-DATE-FMT-IND               RVV01240
013400                                LK-TRANSFORMED-TEXT                RVV01250
013500                                LK-IS-VALID-IND                    RVV01260
013600                                LK-ERROR-TEXT.                     RVV01270
013700       0000-CONTROL-PROCESS.                                       RVV01280
013800            SET CR-COL-IDX TO LK-COL-SUB.                          RVV01290
013900            MOVE 'Y' TO LK-IS-VALID-IND.                           RVV01300
014000            MOVE SPACES TO LK-ERROR-TEXT.                          RVV01310
014100            IF LK-MODE-TRANSFORMED                                 RVV01320
014200                PERFORM 0400-VALIDATE-TRANSFORMED                  RVV01330
014300                    THRU 0400-EXIT                                 RVV01340
014400                GOBACK                                             RVV01350
014500            END-IF.                                                RVV01360
014600            IF LK-CELL-IS-BLANK                                    RVV01370
014700                PERFORM 0200-VALIDATE-REQUIRED THRU 0200-EXIT      RVV01380
014800                GOBACK                                             RVV01390
014900            END-IF.                                                RVV01400
015000            PERFORM 0100-VALIDATE-TYPE THRU 0100-EXIT.             RVV01410
015100            IF LK-IS-VALID                                         RVV01420
015200                PERFORM 0300-VALIDATE-RULES THRU 0300-EXIT         RVV01430
015300            END-IF.                                                RVV01440
015400            GOBACK.                                                RVV01450
015500       EJECT                                                      RVV01460
015600********************************************************************RVV01470
015700*    TYPE CHECK -- THE CONFIGURED COLUMN TYPE DRIVES WHICH CELL    *RVV01480
015800*    KIND IS ACCEPTABLE; A BLANK CELL NEVER REACHES THIS           *RVV01490
015900*    PARAGRAPH (SEE 0000-CONTROL-PROCESS).                         *RVV01500
016000********************************************************************RVV01510
016100       0100-VALIDATE-TYPE.                                         RVV01520
016200            MOVE 'Y' TO LK-IS-VALID-IND.                           RVV01530
016300            EVALUATE TRUE                                          RVV01540
016400                WHEN COL-TYPE-STRING (CR-COL-IDX)                  RVV01550
016500                    IF NOT LK-CELL-IS-STRING                       RVV01560
016600                        MOVE 'N' TO LK-IS-VALID-IND                RVV01570
016700                        MOVE 'STRING' TO WS-TYPE-NAME              RVV01580
016800                    END-IF                                         RVV01590
016900                WHEN COL-TYPE-EMAIL (CR-COL-IDX)                   RVV01600
017000                    IF NOT LK-CELL-IS-STRING                       RVV01610
017100                        MOVE 'N' TO LK-IS-VALID-IND                RVV01620
017200                        MOVE 'EMAIL' TO WS-TYPE-NAME               RVV01630
017300                    ELSE                                           RVV01640
017400                        PERFORM 0150-CHECK-EMAIL-FORMAT            RVV01650
017500                            THRU 0150-EXIT                         RVV01660
017600                        IF NOT LK-IS-VALID                         RVV01670
017700                            MOVE 'EMAIL' TO WS-TYPE-NAME           RVV01680
017800                        END-IF                                     RVV01690
017900                    END-IF                                         RVV01700
018000                WHEN COL-TYPE-INTEGER (CR-COL-IDX)                 RVV01710
018100                    MOVE LK-CELL-NUMERIC-VAL TO WS-INT-TRUNC       RVV01720
018200                    IF (NOT LK-CELL-IS-NUMERIC) OR                 RVV01730
018300                       LK-CELL-NUMERIC-VAL NOT = WS-INT-TRUNC      RVV01740
018400                        MOVE 'N' TO LK-IS-VALID-IND                RVV01750
018500                        MOVE 'INTEGER' TO WS-TYPE-NAME             RVV01760
018600                    END-IF                                         RVV01770
018700                WHEN COL-TYPE-DECIMAL (CR-COL-IDX)                 RVV01780
018800                    IF NOT LK-CELL-IS-NUMERIC                      RVV01790
018900                        MOVE 'N' TO LK-IS-VALID-IND                RVV01800
019000                        MOVE 'DECIMAL' TO WS-TYPE-NAME             RVV01810
019100                    END-IF                                         RVV01820
019200                WHEN COL-TYPE-BOOLEAN (CR-COL-IDX)                 RVV01830
019300                    IF NOT LK-CELL-IS-BOOLEAN                      RVV01840
019400                        MOVE 'N' TO LK-IS-VALID-IND                RVV01850
019500                        MOVE 'BOOLEAN' TO WS-TYPE-NAME             RVV01860
019600                    END-IF                                         RVV01870
019700                WHEN COL-TYPE-DATE (CR-COL-IDX)                    RVV01880
019800                    IF (NOT LK-CELL-IS-NUMERIC) OR                 RVV01890
019900                       NOT LK-CELL-DATE-FORMATTED                  RVV01900
020000                        MOVE 'N' TO LK-IS-VALID-IND                RVV01910
020100                        MOVE 'DATE' TO WS-TYPE-NAME                RVV01920
020200                    END-IF                                         RVV01930
020300                WHEN OTHER                                         RVV01940
020400                    CONTINUE                                       RVV01950
020500            END-EVALUATE.                                          RVV01960
020600            IF NOT LK-IS-VALID                                     RVV01970
020700                PERFORM 0900-BUILD-TYPE-ERROR THRU 0900-EXIT       RVV01980
020800            END-IF.                                                RVV01990
020900       0100-EXIT.                                                  RVV02000
021000            EXIT.                                                  RVV02010
021100********************************************************************RVV02020
021200*    VERY LIGHT EMAIL GRAMMAR CHECK -- EXACTLY ONE '@', SOMETHING  *RVV02030
021300*    ON EACH SIDE OF IT, AND A '.' SOMEWHERE AFTER THE '@'.        *RVV02040
021400********************************************************************RVV02050
021500       0150-CHECK-EMAIL-FORMAT.                                    RVV02060
021600            MOVE 'Y' TO LK-IS-VALID-IND.                           RVV02070
021700            MOVE ZERO TO WS-LIST-SUB.                              RVV02080
021800            INSPECT LK-CELL-RAW-VALUE                              RVV02090
021900                TALLYING WS-LIST-SUB FOR ALL '@'.                  RVV02100
022000            IF WS-LIST-SUB NOT = 1                                 RVV02110
022100                MOVE 'N' TO LK-IS-VALID-IND                        RVV02120
022200                GO TO 0150-EXIT                                    RVV02130
022300            END-IF.                                                RVV02140
022400            IF LK-CELL-RAW-VALUE (1:1) = '@' OR SPACE              RVV02150
022500                MOVE 'N' TO LK-IS-VALID-IND                        RVV02160
022600            END-IF.                                                RVV02170
022700            UNSTRING LK-CELL-RAW-VALUE DELIMITED BY '@'            RVV02180
022800                INTO WS-STR-REP WS-LIST-TEXT.                      RVV02190
022900            IF WS-LIST-TEXT = SPACES                               RVV02200
023000                MOVE 'N' TO LK-IS-VALID-IND                        RVV02210
023100            ELSE                                                   RVV02220
023200                MOVE ZERO TO WS-LIST-SUB                           RVV02230
023300                INSPECT WS-LIST-TEXT                               RVV02240
023400                    TALLYING WS-LIST-SUB FOR ALL '.'.              RVV02250
023500                IF WS-LIST-SUB = ZERO                              RVV02260
023600                    MOVE 'N' TO LK-IS-VALID-IND                    RVV02270
023700                END-IF                                             RVV02280
023800            END-IF.                                                RVV02290
023900       0150-EXIT.                                                  RVV02300
024000            EXIT.                                                  RVV02310
024100       EJECT                                                      RVV02320
024200********************************************************************RVV02330
024300*    REQUIRED-FIELD CHECK -- ONLY REACHED WHEN THE CELL IS BLANK.  *RVV02340
024400********************************************************************RVV02350
024500       0200-VALIDATE-REQUIRED.                                     RVV02360
024600            IF COL-IS-REQUIRED (CR-COL-IDX)                        RVV02370
024700                MOVE 'N' TO LK-IS-VALID-IND                        RVV02380
024800                STRING 'Value is required at column: '             RVV02390
024900                       DELIMITED BY SIZE                           RVV02400
025000                       COL-NAME (CR-COL-IDX)                       RVV02410
025100                       DELIMITED BY SPACE                          RVV02420
025200                       INTO LK-ERROR-TEXT                          RVV02430
025300            END-IF.                                                RVV02440
025400       0200-EXIT.                                                  RVV02450
025500            EXIT.                                                  RVV02460
025600       EJECT                                                      RVV02470
025700********************************************************************RVV02480
025800*    PER-CELL RULES, EVALUATED IN ORDER -- REGEX, LENGTH, NUMERIC  *RVV02490
025900*    RANGE, DATE PAST/FUTURE.  FIRST FAILURE WINS.                 *RVV02500
026000********************************************************************RVV02510
026100       0300-VALIDATE-RULES.                                        RVV02520
026200            PERFORM 0305-BUILD-STRING-REP THRU 0305-EXIT.          RVV02530
026300            PERFORM 0310-CHECK-REGEX THRU 0310-EXIT.               RVV02540
026400            IF LK-IS-VALID                                         RVV02550
026500                PERFORM 0320-CHECK-LENGTH THRU 0320-EXIT           RVV02560
026600            END-IF.                                                RVV02570
026700            IF LK-IS-VALID                                         RVV02580
026800                PERFORM 0330-CHECK-NUMERIC-RANGE THRU 0330-EXIT    RVV02590
026900            END-IF.                                                RVV02600
027000            IF LK-IS-VALID                                         RVV02610
027100                PERFORM 0340-CHECK-DATE-RANGE THRU 0340-EXIT       RVV02620
027200            END-IF.                                                RVV02630
027300            IF NOT LK-IS-VALID                                     RVV02640
027400                PERFORM 0900-BUILD-RULE-ERROR THRU 0900-RULE-EXIT RVV02650
027500            END-IF.                                                RVV02660
027600       0300-EXIT.                                                  RVV02670
027700            EXIT.                                                  RVV02680
027800       0305-BUILD-STRING-REP.                                      RVV02690
027900            MOVE SPACES TO WS-STR-REP.                             RVV02700
028000            MOVE 'N' TO WS-HAS-STR-REP-IND.                        RVV02710
028100            EVALUATE TRUE                                          RVV02720
028200                WHEN LK-CELL-IS-STRING                             RVV02730
028300                    MOVE LK-CELL-RAW-VALUE TO WS-STR-REP           RVV02740
028400                    MOVE 'Y' TO WS-HAS-STR-REP-IND                 RVV02750
028500                WHEN LK-CELL-IS-NUMERIC AND                        RVV02760
028600                     LK-CELL-DATE-FORMATTED                        RVV02770
028700                    MOVE LK-CELL-DATE-VAL TO WS-STR-REP            RVV02780
028800                    MOVE 'Y' TO WS-HAS-STR-REP-IND                 RVV02790
028900                WHEN LK-CELL-IS-NUMERIC                            RVV02800
029000                    MOVE LK-CELL-NUMERIC-VAL TO WS-NUM-EDIT        RVV02810
029100                    MOVE WS-NUM-EDIT TO WS-STR-REP                 RVV02820
029200                    MOVE 'Y' TO WS-HAS-STR-REP-IND                 RVV02830
029300                WHEN OTHER                                         RVV02840
029400                    CONTINUE                                       RVV02850
029500            END-EVALUATE.                                          RVV02860
029600            MOVE 100 TO WS-SCAN-SUB.                                RVV02870
029700       0306-LEN-SCAN-LOOP.                                         RVV02880
029800            IF WS-SCAN-SUB < 1                                     RVV02890
029900                MOVE ZERO TO WS-STR-LEN                            RVV02900
030000                GO TO 0305-EXIT                                    RVV02910
030100            END-IF.                                                RVV02920
030200            IF WS-STR-REP (WS-SCAN-SUB:1) NOT = SPACE              RVV02930
030300                MOVE WS-SCAN-SUB TO WS-STR-LEN                     RVV02940
030400                GO TO 0305-EXIT                                    RVV02950
030500            END-IF.                                                RVV02960
030600            SUBTRACT 1 FROM WS-SCAN-SUB.                            RVV02970
030700            GO TO 0306-LEN-SCAN-LOOP.                               RVV02980
030800       0305-EXIT.                                                  RVV02990
030900            EXIT.                                                  RVV03000
031000       0310-CHECK-REGEX.                                           RVV03010
031100            IF WS-HAS-STRING-REP AND                               RVV03020
031200               COL-REGEX (CR-COL-IDX) NOT = SPACES AND             RVV03030
031300               WS-STR-REP (1:WS-STR-LEN) NOT =                     RVV03040
031400                   COL-REGEX (CR-COL-IDX) (1:WS-STR-LEN)           RVV03050
031500                MOVE 'N' TO LK-IS-VALID-IND                        RVV03060
031600                STRING 'Value ''' DELIMITED BY SIZE                RVV03070
031700                       WS-STR-REP DELIMITED BY SPACE                RVV03080
031800                       ''' does not match regex: '                 RVV03090
031900                           DELIMITED BY SIZE                       RVV03100
032000                       COL-REGEX (CR-COL-IDX) DELIMITED BY SPACE   RVV03110
032100                       INTO WS-RULE-MSG                            RVV03120
032200            END-IF.                                                RVV03130
032300       0310-EXIT.                                                  RVV03140
032400            EXIT.                                                  RVV03150
032500       0320-CHECK-LENGTH.                                          RVV03160
032600            IF WS-HAS-STRING-REP AND                               RVV03170
032700               COL-MIN-LEN (CR-COL-IDX) > ZERO AND                 RVV03180
032800               WS-STR-LEN < COL-MIN-LEN (CR-COL-IDX)               RVV03190
032900                MOVE 'N' TO LK-IS-VALID-IND                        RVV03200
033000                MOVE 'Value length    is less than min length     'RVV03210
033100                    TO WS-RULE-MSG                                 RVV03220
033200            END-IF.                                                RVV03230
033300            IF LK-IS-VALID AND WS-HAS-STRING-REP AND                RVV03240
033400               COL-MAX-LEN (CR-COL-IDX) > ZERO AND                 RVV03250
033500               WS-STR-LEN > COL-MAX-LEN (CR-COL-IDX)               RVV03260
033600                MOVE 'N' TO LK-IS-VALID-IND                        RVV03270
033700                MOVE 'Value length exceeds max length'             RVV03280
033800                    TO WS-RULE-MSG                                 RVV03290
033900            END-IF.                                                RVV03300
034000       0320-EXIT.                                                  RVV03310
034100            EXIT.                                                  RVV03320
034200       0330-CHECK-NUMERIC-RANGE.                                   RVV03330
034300            IF LK-CELL-IS-NUMERIC AND                              RVV03340
034400               NOT LK-CELL-DATE-FORMATTED                          RVV03350
034500                IF COL-MIN-VAL (CR-COL-IDX) NOT = ZERO AND         RVV03360
034600                   LK-CELL-NUMERIC-VAL <                           RVV03370
034700                       COL-MIN-VAL (CR-COL-IDX)                    RVV03380
034800                    MOVE 'N' TO LK-IS-VALID-IND                    RVV03390
034900                    MOVE 'Value is less than configured minimum'   RVV03400
035000                        TO WS-RULE-MSG                             RVV03410
035100                END-IF                                             RVV03420
035200                IF LK-IS-VALID AND                                 RVV03430
035300                   COL-MAX-VAL (CR-COL-IDX) NOT = ZERO AND         RVV03440
035400                   LK-CELL-NUMERIC-VAL >                           RVV03450
035500                       COL-MAX-VAL (CR-COL-IDX)                    RVV03460
035600                    MOVE 'N' TO LK-IS-VALID-IND                    RVV03470
035700                    MOVE 'Value exceeds configured maximum'        RVV03480
035800                        TO WS-RULE-MSG                             RVV03490
035900                END-IF                                             RVV03500
036000            END-IF.                                                RVV03510
036100       0330-EXIT.                                                  RVV03520
036200            EXIT.                                                  RVV03530
036300       0340-CHECK-DATE-RANGE.                                      RVV03540
036400            IF LK-CELL-IS-NUMERIC AND LK-CELL-DATE-FORMATTED       RVV03550
036500                ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.       RVV03560
036600                IF COL-DATE-MUST-BE-PAST (CR-COL-IDX) AND          RVV03570
036700                   LK-CELL-DATE-VAL NOT < WS-TODAY-CCYYMMDD        RVV03580
036800                    MOVE 'N' TO LK-IS-VALID-IND                    RVV03590
036900                    MOVE 'Date must be in the past'                RVV03600
037000                        TO WS-RULE-MSG                             RVV03610
037100                END-IF                                             RVV03620
037200                IF LK-IS-VALID AND                                 RVV03630
037300                   COL-DATE-MUST-BE-FUTURE (CR-COL-IDX) AND        RVV03640
037400                   LK-CELL-DATE-VAL NOT > WS-TODAY-CCYYMMDD        RVV03650
037500                    MOVE 'N' TO LK-IS-VALID-IND                    RVV03660
037600                    MOVE 'Date must be in the future'              RVV03670
037700                        TO WS-RULE-MSG                             RVV03680
037800                END-IF                                             RVV03690
037900            END-IF.                                                RVV03700
038000       0340-EXIT.                                                  RVV03710
038100            EXIT.                                                  RVV03720
038200       EJECT                                                      RVV03730
038300********************************************************************RVV03740
038400*    POST-TRANSFORM CHECK -- ALLOWED/EXCLUDED LISTS, AGAINST THE   *RVV03750
038500*    TRANSFORMED TEXT RATHER THAN THE RAW CELL.                    *RVV03760
038600********************************************************************RVV03770
038700       0400-VALIDATE-TRANSFORMED.                                  RVV03780
038800            IF COL-ALLOWED-COUNT (CR-COL-IDX) > ZERO                RVV03790
038900                PERFORM 0410-CHECK-ALLOWED THRU 0410-EXIT          RVV03800
039000            END-IF.                                                RVV03810
039100            IF LK-IS-VALID AND                                     RVV03820
039200               COL-EXCLUDED-COUNT (CR-COL-IDX) > ZERO              RVV03830
039300                PERFORM 0420-CHECK-EXCLUDED THRU 0420-EXIT         RVV03840
039400            END-IF.                                                RVV03850
039500       0400-EXIT.                                                  RVV03860
039600            EXIT.                                                  RVV03870
039700       0410-CHECK-ALLOWED.                                         RVV03880
039800            MOVE 'N' TO WS-MATCH-FOUND-IND.                        RVV03890
039900            MOVE 1 TO WS-LIST-SUB.                                 RVV03900
040000       0411-ALLOWED-LOOP.                                          RVV03910
040100            IF WS-LIST-SUB > COL-ALLOWED-COUNT (CR-COL-IDX)        RVV03920
040200                GO TO 0412-ALLOWED-DONE                            RVV03930
040300            END-IF.                                                RVV03940
040400            IF LK-TRANSFORMED-TEXT =                               RVV03950
040500               COL-ALLOWED-VALUES (CR-COL-IDX, WS-LIST-SUB)        RVV03960
040600                MOVE 'Y' TO WS-MATCH-FOUND-IND                     RVV03970
040700                GO TO 0412-ALLOWED-DONE                            RVV03980
040800            END-IF.                                                RVV03990
040900            ADD 1 TO WS-LIST-SUB.                                  RVV04000
041000            GO TO 0411-ALLOWED-LOOP.                               RVV04010
041100       0412-ALLOWED-DONE.                                          RVV04020
041200            IF NOT WS-MATCH-FOUND                                  RVV04030
041300                MOVE 'N' TO LK-IS-VALID-IND                        RVV04040
041400                PERFORM 0430-BUILD-ALLOWED-LIST THRU 0430-EXIT     RVV04050
041500                STRING 'Value ''' DELIMITED BY SIZE                RVV04060
041600                       LK-TRANSFORMED-TEXT DELIMITED BY SPACE      RVV04070
041700                       ''' is not in the allowed list: '           RVV04080
041800                           DELIMITED BY SIZE                       RVV04090
041900                       WS-LIST-TEXT DELIMITED BY SPACE             RVV04100
042000                       INTO LK-ERROR-TEXT                          RVV04110
042100            END-IF.                                                RVV04120
042200       0410-EXIT.                                                  RVV04130
042300            EXIT.                                                  RVV04140
042400       0420-CHECK-EXCLUDED.                                        RVV04150
042500            MOVE 'N' TO WS-MATCH-FOUND-IND.                        RVV04160
042600            MOVE 1 TO WS-LIST-SUB.                                 RVV04170
042700       0421-EXCLUDED-LOOP.                                         RVV04180
042800            IF WS-LIST-SUB > COL-EXCLUDED-COUNT (CR-COL-IDX)       RVV04190
042900                GO TO 0422-EXCLUDED-DONE                           RVV04200
043000            END-IF.                                                RVV04210
043100            IF LK-TRANSFORMED-TEXT =                               RVV04220
043200               COL-EXCLUDED-VALUES (CR-COL-IDX, WS-LIST-SUB)       RVV04230
043300                MOVE 'Y' TO WS-MATCH-FOUND-IND                     RVV04240
043400                GO TO 0422-EXCLUDED-DONE                           RVV04250
043500            END-IF.                                                RVV04260
043600            ADD 1 TO WS-LIST-SUB.                                  RVV04270
043700            GO TO 0421-EXCLUDED-LOOP.                              RVV04280
043800       0422-EXCLUDED-DONE.                                         RVV04290
043900            IF WS-MATCH-FOUND                                      RVV04300
044000                MOVE 'N' TO LK-IS-VALID-IND                        RVV04310
044100                STRING 'Value ''' DELIMITED BY SIZE                RVV04320
044200                       LK-TRANSFORMED-TEXT DELIMITED BY SPACE      RVV04330
044300                       ''' is in the excluded list'                RVV04340
044400                           DELIMITED BY SIZE                       RVV04350
044500                       INTO LK-ERROR-TEXT                          RVV04360
044600            END-IF.                                                RVV04370
044700       0420-EXIT.                                                  RVV04380
044800            EXIT.                                                  RVV04390
044900       0430-BUILD-ALLOWED-LIST.                                    RVV04400
045000            MOVE SPACES TO WS-LIST-TEXT.                           RVV04410
045100            MOVE 1 TO WS-LIST-PTR.                                 RVV04420
045200            MOVE 1 TO WS-LIST-SUB.                                 RVV04430
045300       0431-BUILD-LOOP.                                            RVV04440
045400            IF WS-LIST-SUB > COL-ALLOWED-COUNT (CR-COL-IDX)        RVV04450
045500                GO TO 0430-EXIT                                    RVV04460
045600            END-IF.                                                RVV04470
045700            IF WS-LIST-SUB > 1                                     RVV04480
045800                STRING ', ' DELIMITED BY SIZE                      RVV04490
045900                    INTO WS-LIST-TEXT                              RVV04500
046000                    WITH POINTER WS-LIST-PTR                       RVV04510
046100            END-IF.                                                RVV04520
046200            STRING COL-ALLOWED-VALUES (CR-COL-IDX, WS-LIST-SUB)    RVV04530
046300                       DELIMITED BY SPACE                          RVV04540
046400                    INTO WS-LIST-TEXT                              RVV04550
046500                    WITH POINTER WS-LIST-PTR                       RVV04560
046600            ADD 1 TO WS-LIST-SUB.                                  RVV04570
046700            GO TO 0431-BUILD-LOOP.                                 RVV04580
046800       0430-EXIT.                                                  RVV04590
046900            EXIT.                                                  RVV04600
047000       EJECT                                                      RVV04610
047100********************************************************************RVV04620
047200*    WRAP THE FAILURE REASON FOR THE IMPORT/VALIDATION REPORTS.    *RVV04630
047300********************************************************************RVV04640
047400       0900-BUILD-TYPE-ERROR.                                      RVV04650
047500            EVALUATE TRUE                                          RVV04660
047600                WHEN LK-CELL-IS-STRING                             RVV04670
047700                    MOVE 'a text value' TO WS-ACTUAL-DESC          RVV04680
047800                WHEN LK-CELL-IS-NUMERIC                            RVV04690
047900                    MOVE 'a numeric value' TO WS-ACTUAL-DESC       RVV04700
048000                WHEN LK-CELL-IS-BOOLEAN                            RVV04710
048100                    MOVE 'a boolean value' TO WS-ACTUAL-DESC       RVV04720
048200                WHEN OTHER                                         RVV04730
048300                    MOVE 'a blank value' TO WS-ACTUAL-DESC         RVV04740
048400            END-EVALUATE.                                          RVV04750
048500            STRING 'Invalid type for column ''' DELIMITED BY SIZE  RVV04760
048600                   COL-NAME (CR-COL-IDX) DELIMITED BY SPACE        RVV04770
048700                   ''''. Expected ' DELIMITED BY SIZE              RVV04780
048800                   WS-TYPE-NAME DELIMITED BY SPACE                 RVV04790
048900                   ' but found ' DELIMITED BY SIZE                 RVV04800
049000                   WS-ACTUAL-DESC DELIMITED BY SPACE               RVV04810
049100                   INTO LK-ERROR-TEXT.                             RVV04820
049200       0900-EXIT.                                                  RVV04830
049300            EXIT.                                                  RVV04840
049400       0900-BUILD-RULE-ERROR.                                      RVV04850
049500            STRING 'Validation failed for column ''' DELIMITED BY  RVV04860
049600                       SIZE                                        RVV04870
049700                   COL-NAME (CR-COL-IDX) DELIMITED BY SPACE        RVV04880
049800                   ''': ' DELIMITED BY SIZE                        RVV04890
049900                   WS-RULE-MSG DELIMITED BY SPACE                  RVV04900
050000                   INTO LK-ERROR-TEXT.                             RVV04910
050100       0900-RULE-EXIT.                                             RVV04920
050200            EXIT.                                                  RVV04930
