=COLS> ----+----1----+----2----+----3----+----4----+----5----+----6----+----7--
000100********************************************************************
000110*                                                                  *
000120*    RVEROPCF  --  ROW OPERATION CONFIG ENTRY, ONE PER CONFIGURED  *
000130*    DERIVED (COMPUTED) COLUMN.  APPLIED BY RVEROWOP, IN DECLARED  *
000140*    ORDER, BEFORE PER-COLUMN VALIDATION OF THE ROW.               *
000150*                                                                  *
000160*    MAINTENANCE                                                  *
000170*    -----------                                                  *
000180*    1996-11-19  RSK  ORIGINAL MEMBER -- FULL-NAME CONCATENATION   *
000190*                     REQUEST FROM THE POLICY-OWNER FEED MAINT-    *
000200*                     AINERS (TKT CK-4877).                       *
000210*    1998-01-22  RSK  ADDED ROWOP-START-IDX/-END-IDX FOR THE NEW   *
000220*                     SUBSTRING STEP TYPE (TKT CK-5140).           *
000230********************************************************************
000240
000250 77  RVE-MAX-ROWOPS                  PIC 9(02) COMP-3 VALUE 15.
000260 77  RVE-MAX-ROWOP-STEPS             PIC 9(02) COMP-3 VALUE 10.
000270
000280 01  ROW-OPERATION-TABLE.
000290     05  ROW-OPERATION-ENTRY OCCURS 15 TIMES
000300                       INDEXED BY RO-OPER-IDX.
000310         10  ROWOP-TARGET-COL         PIC X(40).
000320         10  ROWOP-STEP-COUNT         PIC 9(02).
000330         10  ROWOP-STEP OCCURS 10 TIMES
000340                       INDEXED BY RO-STEP-IDX.
000350             15  ROWOP-STEP-TYPE      PIC X(12).
000360                 88  ROWOP-IS-CONCATENATE     VALUE 'CONCATENATE'.
000370                 88  ROWOP-IS-REPLACE         VALUE 'REPLACE'.
000380                 88  ROWOP-IS-SUBSTRING       VALUE 'SUBSTRING'.
000390                 88  ROWOP-IS-UPPERCASE       VALUE 'UPPERCASE'.
000400                 88  ROWOP-IS-LOWERCASE       VALUE 'LOWERCASE'.
000410                 88  ROWOP-IS-TRIM            VALUE 'TRIM'.
000420         10  ROWOP-SRC-COL-COUNT      PIC 9(02).
000430         10  ROWOP-SRC-COLUMNS OCCURS 10 TIMES
000440                       INDEXED BY RO-SRC-IDX
000450                       PIC X(40).
000460         10  ROWOP-SEPARATOR          PIC X(10).
000470         10  ROWOP-PATTERN            PIC X(40).
000480         10  ROWOP-REPLACEMENT        PIC X(40).
000490         10  ROWOP-START-IDX          PIC 9(04).
000500         10  ROWOP-END-IDX            PIC 9(04).
000510             88  ROWOP-NO-END-IDX            VALUE ZERO.
000520         10  FILLER                   PIC X(08).
