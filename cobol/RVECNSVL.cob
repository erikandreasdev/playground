=COLS> ----+----1----+----2----+----3----+----4----+----5----+----6----+----7--
000100       IDENTIFICATION DIVISION.                                  RVN00010
000200       PROGRAM-ID.    RVECNSVL.                                  RVN00020
000300       AUTHOR.        R S KOWALCZYK.                             RVN00030
000400       INSTALLATION.  CK SYSTEMS - RECORD IMPORT GROUP.          RVN00040
000500       DATE-WRITTEN.  06/1995.                                   RVN00050
000600       DATE-COMPILED.                                            RVN00060
000700       SECURITY.      UNCLASSIFIED - INTERNAL PRODUCTION USE.    RVN00070
000800********************************************************************RVN00080
000900*                                                                  *RVN00090
001000*A    ABSTRACT..                                                   *RVN00100
001100*  RVECNSVL EVALUATES ONE CROSS-COLUMN ROW CONSTRAINT AGAINST THE  *RVN00110
001200*  ALREADY-EXTRACTED ROW-VALUE TABLE.  CALLED ONCE PER CONFIGURED  *RVN00120
001300*  CONSTRAINT, IN DECLARED ORDER, BY RVEROWPR -- THE CALLER STOPS  *RVN00130
001400*  AT THE FIRST FAILURE.                                           *RVN00140
001500*                                                                  *RVN00150
001600*P    ENTRY PARAMETERS..                                           *RVN00160
001700*     1 - ROW-CONSTRAINT-TABLE   (SEE RVECNSCF)                    *RVN00170
001800*     2 - ROW-VALUE-TABLE        (SEE RVEROWDT)                    *RVN00180
001900*     3 - CONSTRAINT SUBSCRIPT INTO PARM 1                         *RVN00190
002000*     4 - RETURNED VALID INDICATOR  Y/N                            *RVN00200
002100*     5 - RETURNED ERROR MESSAGE TEXT                              *RVN00210
002200*                                                                  *RVN00220
002300*E    ERRORS DETECTED BY THIS ELEMENT..                            *RVN00230
002400*     SEE ABSTRACT.                                                *RVN00240
002500*                                                                  *RVN00250
002600*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *RVN00260
002700*     NONE.                                                        *RVN00270
002800*                                                                  *RVN00280
002900*U    USER CONSTANTS AND TABLES REFERENCED..                       *RVN00290
003000*     NONE.                                                        *RVN00300
003100*                                                                  *RVN00310
003200*    CHANGE LOG                                                    *RVN00320
003300*    ----------                                                    *RVN00330
003400*    1995-06-30  RSK  ORIGINAL PROGRAM (TKT CK-4601).               *RVN00340
003500*    1997-08-04  RSK  ADDED CONS-FORBIDDEN-VAL HANDLING FOR THE     *RVN00350
003600*                     NOT_ALL_EQUAL "MUST DIFFER" CASE (CK-5011).  *RVN00360
003700*    2001-05-14  DLM  ADDED THE CUSTOM CONSTRAINT TYPE.  THIS SHOP *RVN00370
003800*                     HAS NO BOOLEAN-EXPRESSION ENGINE SO A CUSTOM *RVN00380
003900*                     CONSTRAINT CANNOT ACTUALLY BE EVALUATED --   *RVN00390
004000*                     IT IS TREATED AS FAILED (FAIL-CLOSED) AND    *RVN00400
004100*                     LOGGED FOR FOLLOW-UP (TKT CK-5890).          *RVN00410
004200********************************************************************RVN00420
004300       ENVIRONMENT DIVISION.                                      RVN00430
004400       CONFIGURATION SECTION.                                     RVN00440
004500       SPECIAL-NAMES.                                             RVN00450
004600           C01 IS TOP-OF-FORM                                     RVN00460
004700           CLASS RVN-NUMER-CLASS IS '0' THRU '9'.                 RVN00470
004800       DATA DIVISION.                                             RVN00480
004900       WORKING-STORAGE SECTION.                                   RVN00490
005000********************************************************************RVN00500
005100*    PGM WORKING STORAGE BEGINS                                   *RVN00510
005200********************************************************************RVN00520
005300 01  WS00-FILLER-BEGIN           PIC X(01).                       RVN00530
005400
005500 01  WS01-SUBSCRIPTS.                                              RVN00540
005600     05  WS-COL-SUB              PIC S9(04) COMP VALUE ZERO.      RVN00550
005700     05  WS-RV-SUB               PIC S9(04) COMP VALUE ZERO.      RVN00560
005800     05  WS-PRESENT-COUNT        PIC S9(04) COMP VALUE ZERO.      RVN00570
005900     05  WS-EQUAL-COUNT          PIC S9(04) COMP VALUE ZERO.      RVN00580
006000     05  WS-FORBID-MATCH-COUNT   PIC S9(04) COMP VALUE ZERO.      RVN00590
006100
006200 01  WS02-SUBSCRIPT-ALT REDEFINES WS01-SUBSCRIPTS.                 RVN00600
006300     05  FILLER                  PIC X(10).                       RVN00610
006400
006500 01  WS03-COMPARE-AREA.                                            RVN00620
006600     05  WS-FIRST-VALUE          PIC X(100).                      RVN00630
006700     05  WS-FIRST-FOUND-IND      PIC X(01) VALUE 'N'.             RVN00640
006800         88  WS-FIRST-FOUND               VALUE 'Y'.               RVN00650
006900     05  WS-CURRENT-VALUE        PIC X(100).                      RVN00660
007000     05  WS-CURRENT-FOUND-IND    PIC X(01) VALUE 'N'.             RVN00670
007100         88  WS-CURRENT-FOUND             VALUE 'Y'.               RVN00680
007200     05  WS-CURRENT-NULL-IND     PIC X(01) VALUE 'N'.             RVN00690
007300         88  WS-CURRENT-IS-NULL           VALUE 'Y'.               RVN00700
007400
007500 01  WS04-COMPARE-ALT REDEFINES WS03-COMPARE-AREA.                 RVN00710
007600     05  FILLER                  PIC X(203).                      RVN00720
007700
007800 01  WS05-FLAGS.                                                   RVN00730
007900     05  WS-ALL-EQUAL-IND        PIC X(01) VALUE 'Y'.             RVN00740
008000         88  WS-ALL-VALUES-EQUAL          VALUE 'Y'.               RVN00750
008100     05  WS-ALL-FORBIDDEN-IND    PIC X(01) VALUE 'Y'.             RVN00760
008200         88  WS-ALL-VALUES-FORBIDDEN      VALUE 'Y'.               RVN00770
008300     05  FILLER                  PIC X(08).                       RVN00780
008350 01  WS06-FLAGS-ALT REDEFINES WS05-FLAGS.                         RVN00781
008360     05  FILLER                  PIC X(10).                       RVN00782
008370
008400
008500 01  WS99-FILLER-END             PIC X(01).                       RVN00790
008600********************************************************************RVN00800
008700*    PGM WORKING STORAGE ENDS                                     *RVN00810
008800********************************************************************RVN00820
008900       COPY RVECNSCF.                                              RVN00830
009000       COPY RVEROWDT.                                              RVN00840
009100       LINKAGE SECTION.                                            RVN00850
009200 01  LK-CONS-SUB                 PIC S9(04) COMP.                  RVN00860
009300 01  LK-IS-VALID-IND             PIC X(01).                        RVN00870
009400     88  LK-IS-VALID                     VALUE 'Y'.                RVN00880
009500 01  LK-ERROR-TEXT               PIC X(120).                       RVN00890
009600       PROCEDURE DIVISION USING ROW-CONSTRAINT-TABLE               RVN00900
009700                                ROW-VALUE-TABLE                    RVN00910
009800                                LK-CONS-SUB                        RVN00920
009900                                LK-IS-VALID-IND                    RVN00930
010000                                LK-ERROR-TEXT.                     RVN00940
010100       0000-CONTROL-PROCESS.                                       RVN00950
010200            SET CN-CONS-IDX TO LK-CONS-SUB.                        RVN00960
010300            MOVE 'Y' TO LK-IS-VALID-IND.                           RVN00970
010400            MOVE SPACES TO LK-ERROR-TEXT.                          RVN00980
010500            EVALUATE TRUE                                          RVN00990
010600                WHEN CONS-TYPE-NOT-SET (CN-CONS-IDX)               RVN01000
010700                    IF CONS-HAS-EXPRESSION (CN-CONS-IDX)           RVN01010
010800                        PERFORM 0400-EVAL-CUSTOM THRU 0400-EXIT    RVN01020
010900                    END-IF                                         RVN01030
011000                WHEN CONS-NOT-ALL-EMPTY (CN-CONS-IDX)              RVN01040
011100                     OR CONS-AT-LEAST-ONE (CN-CONS-IDX)            RVN01050
011200                    PERFORM 0100-EVAL-NOT-ALL-EMPTY THRU 0100-EXIT            RVN01060
011300                WHEN CONS-NOT-ALL-EQUAL (CN-CONS-IDX)              RVN01070
011400                    PERFORM 0200-EVAL-NOT-ALL-EQUAL THRU 0200-EXIT            RVN01080
011500                WHEN CONS-MUTUALLY-EXCL (CN-CONS-IDX)              RVN01090
011600                    PERFORM 0300-EVAL-MUTUALLY-EXCL THRU 0300-EXIT            RVN01100
011700                WHEN CONS-CUSTOM (CN-CONS-IDX)                     RVN01110
011800                    PERFORM 0400-EVAL-CUSTOM THRU 0400-EXIT        RVN01120
011900                WHEN OTHER                                         RVN01130
012000                    CONTINUE                                       RVN01140
012100            END-EVALUATE.                                          RVN01150
012200            IF NOT LK-IS-VALID AND LK-ERROR-TEXT = SPACES          RVN01160
012300                PERFORM 0900-DEFAULT-ERROR-TEXT THRU 0900-EXIT     RVN01170
012400            END-IF.                                                RVN01180
012500            GOBACK.                                                RVN01190
012600       EJECT                                                      RVN01200
012700********************************************************************RVN01210
012800*    NOT_ALL_EMPTY / AT_LEAST_ONE_PRESENT -- PASSES IF AT LEAST    *RVN01220
012900*    ONE NAMED COLUMN HAS A NON-NULL, NON-BLANK VALUE.             *RVN01230
013000********************************************************************RVN01240
013100       0100-EVAL-NOT-ALL-EMPTY.                                    RVN01250
013200            MOVE ZERO TO WS-PRESENT-COUNT.                         RVN01260
013300            MOVE 1 TO WS-COL-SUB.                                  RVN01270
013400       0101-SCAN-LOOP.                                             RVN01280
013500            IF WS-COL-SUB > CONS-COLUMN-COUNT (CN-CONS-IDX)        RVN01290
013600                GO TO 0102-SCAN-DONE                               RVN01300
013700            END-IF.                                                RVN01310
013800            PERFORM 0050-FIND-COLUMN-VALUE THRU 0050-EXIT.         RVN01320
013900            IF WS-CURRENT-FOUND AND NOT WS-CURRENT-IS-NULL AND     RVN01330
014000               WS-CURRENT-VALUE NOT = SPACES                       RVN01340
014100                ADD 1 TO WS-PRESENT-COUNT                          RVN01350
014200            END-IF.                                                RVN01360
014300            ADD 1 TO WS-COL-SUB.                                   RVN01370
014400            GO TO 0101-SCAN-LOOP.                                  RVN01380
014500       0102-SCAN-DONE.                                             RVN01390
014600            IF WS-PRESENT-COUNT = ZERO                             RVN01400
014700                MOVE 'N' TO LK-IS-VALID-IND                        RVN01410
014800            END-IF.                                                RVN01420
014900       0100-EXIT.                                                  RVN01430
015000            EXIT.                                                  RVN01440
015100       EJECT                                                      RVN01450
015200********************************************************************RVN01460
015300*    NOT_ALL_EQUAL -- COMPARES EVERY COLUMN LISTED AGAINST THE   *RVN01470
015400*    FIRST ONE FOUND; A FORBIDDEN VALUE AMONG THEM CHANGES       *RVN01475
015450*    WHETHER "ALL EQUAL" IS ACCEPTABLE.                          *RVN01480
015500********************************************************************RVN01490
015600       0200-EVAL-NOT-ALL-EQUAL.                                    RVN01500
015700            MOVE 'N' TO WS-FIRST-FOUND-IND.                        RVN01510
015800            MOVE 'Y' TO WS-ALL-EQUAL-IND.                          RVN01520
015900            MOVE 'Y' TO WS-ALL-FORBIDDEN-IND.                      RVN01530
016000            MOVE 1 TO WS-COL-SUB.                                  RVN01540
016100       0201-SCAN-LOOP.                                             RVN01550
016200            IF WS-COL-SUB > CONS-COLUMN-COUNT (CN-CONS-IDX)        RVN01560
016300                GO TO 0202-SCAN-DONE                               RVN01570
016400            END-IF.                                                RVN01580
016500            PERFORM 0050-FIND-COLUMN-VALUE THRU 0050-EXIT.         RVN01590
016600            IF NOT WS-FIRST-FOUND                                  RVN01600
016700                MOVE WS-CURRENT-VALUE TO WS-FIRST-VALUE            RVN01610
016800                MOVE 'Y' TO WS-FIRST-FOUND-IND                     RVN01620
016900            ELSE                                                   RVN01630
017000                IF WS-CURRENT-VALUE NOT = WS-FIRST-VALUE           RVN01640
017100                    MOVE 'N' TO WS-ALL-EQUAL-IND                   RVN01650
017200                END-IF                                             RVN01660
017300            END-IF.                                                RVN01670
017400            IF CONS-FORBIDDEN-VAL (CN-CONS-IDX) = SPACES OR        RVN01680
017500               WS-CURRENT-VALUE NOT =                              RVN01690
017600                   CONS-FORBIDDEN-VAL (CN-CONS-IDX)                RVN01700
017700                MOVE 'N' TO WS-ALL-FORBIDDEN-IND                   RVN01710
017800            END-IF.                                                RVN01720
017900            ADD 1 TO WS-COL-SUB.                                   RVN01730
018000            GO TO 0201-SCAN-LOOP.                                  RVN01740
018100       0202-SCAN-DONE.                                             RVN01750
018200            MOVE 'Y' TO LK-IS-VALID-IND.                           RVN01760
018300            IF WS-ALL-VALUES-EQUAL                                 RVN01770
018400                IF CONS-FORBIDDEN-VAL (CN-CONS-IDX) = SPACES       RVN01780
018500                    MOVE 'N' TO LK-IS-VALID-IND                    RVN01790
018600                ELSE                                               RVN01800
018700                    IF WS-FIRST-VALUE =                            RVN01810
018800                       CONS-FORBIDDEN-VAL (CN-CONS-IDX)            RVN01820
018900                        MOVE 'N' TO LK-IS-VALID-IND                RVN01830
019000                    END-IF                                         RVN01840
019100                END-IF                                             RVN01850
019200            END-IF.                                                RVN01860
019300            IF CONS-FORBIDDEN-VAL (CN-CONS-IDX) NOT = SPACES AND   RVN01870
019400               WS-ALL-VALUES-FORBIDDEN                             RVN01880
019500                MOVE 'N' TO LK-IS-VALID-IND                        RVN01890
019600            END-IF.                                                RVN01900
019700       0200-EXIT.                                                  RVN01910
019800            EXIT.                                                  RVN01920
019900       EJECT                                                      RVN01930
020000********************************************************************RVN01940
020100*    MUTUALLY_EXCLUSIVE -- PASSES IF ZERO OR ONE NAMED COLUMN IS   *RVN01950
020200*    PRESENT.                                                      *RVN01960
020300********************************************************************RVN01970
020400       0300-EVAL-MUTUALLY-EXCL.                                    RVN01980
020500            MOVE ZERO TO WS-PRESENT-COUNT.                         RVN01990
020600            MOVE 1 TO WS-COL-SUB.                                  RVN02000
020700       0301-SCAN-LOOP.                                             RVN02010
020800            IF WS-COL-SUB > CONS-COLUMN-COUNT (CN-CONS-IDX)        RVN02020
020900                GO TO 0302-SCAN-DONE                               RVN02030
021000            END-IF.                                                RVN02040
021100            PERFORM 0050-FIND-COLUMN-VALUE THRU 0050-EXIT.         RVN02050
021200            IF WS-CURRENT-FOUND AND NOT WS-CURRENT-IS-NULL AND     RVN02060
021300               WS-CURRENT-VALUE NOT = SPACES                       RVN02070
021400                ADD 1 TO WS-PRESENT-COUNT                          RVN02080
021500            END-IF.                                                RVN02090
021600            ADD 1 TO WS-COL-SUB.                                   RVN02100
021700            GO TO 0301-SCAN-LOOP.                                  RVN02110
021800       0302-SCAN-DONE.                                             RVN02120
021900            IF WS-PRESENT-COUNT > 1                                RVN02130
022000                MOVE 'N' TO LK-IS-VALID-IND                        RVN02140
022100            END-IF.                                                RVN02150
022200       0300-EXIT.                                                  RVN02160
022300            EXIT.                                                  RVN02170
022400       0400-EVAL-CUSTOM.                                           RVN02180
022500            MOVE 'N' TO LK-IS-VALID-IND.                           RVN02190
022600            DISPLAY 'RVECNSVL - CUSTOM CONSTRAINT EXPRESSION '     RVN02200
022700                    'NOT EVALUATED - FAILING CLOSED'.              RVN02210
022800       0400-EXIT.                                                  RVN02220
022900            EXIT.                                                  RVN02230
023000            EJECT                                                  RVN02240
023100********************************************************************RVN02250
023200*    SHARED HELPER -- LOCATE CONS-COLUMNS (CN-COL-IDX) BY NAME IN  *RVN02260
023300*    THE ROW-VALUE TABLE.  SET BY 0101/0201/0301 BEFORE CALLING.   *RVN02270
023400********************************************************************RVN02280
023500       0050-FIND-COLUMN-VALUE.                                     RVN02290
023600            SET CN-COL-IDX TO WS-COL-SUB.                          RVN02300
023700            MOVE 'N' TO WS-CURRENT-FOUND-IND.                      RVN02310
023800            MOVE SPACES TO WS-CURRENT-VALUE.                       RVN02320
023900            MOVE 'N' TO WS-CURRENT-NULL-IND.                       RVN02330
024000            MOVE 1 TO WS-RV-SUB.                                   RVN02340
024100       0051-FIND-LOOP.                                             RVN02350
024200            IF WS-RV-SUB > ROW-VALUE-COUNT                         RVN02360
024300                GO TO 0050-EXIT                                    RVN02370
024400            END-IF.                                                RVN02380
024500            IF RVD-COLUMN-NAME (WS-RV-SUB) =                       RVN02390
024600               CONS-COLUMNS (CN-CONS-IDX, CN-COL-IDX)              RVN02400
024700                MOVE 'Y' TO WS-CURRENT-FOUND-IND                   RVN02410
024800                MOVE RVD-VALUE-TEXT (WS-RV-SUB)                    RVN02420
024900                    TO WS-CURRENT-VALUE                            RVN02430
025000                IF RVD-VALUE-IS-NULL (WS-RV-SUB)                   RVN02440
025100                    MOVE 'Y' TO WS-CURRENT-NULL-IND                RVN02450
025200                END-IF                                             RVN02460
025300                GO TO 0050-EXIT                                    RVN02470
025400            END-IF.                                                RVN02480
025500            ADD 1 TO WS-RV-SUB.                                    RVN02490
025600            GO TO 0051-FIND-LOOP.                                  RVN02500
025700       0050-EXIT.                                                  RVN02510
025800            EXIT.                                                  RVN02520
025900            EJECT                                                  RVN02530
026000*************************************************************RVN02540
026100*    DEFAULT ERROR MESSAGE -- USE THE CONFIGURED TEXT IF THE *RVN02550
026200*    SHEET OWNER SUPPLIED ONE, OTHERWISE BUILD A GENERIC ONE *RVN02560
026300*    FROM THE CONSTRAINT TYPE CODE.                          *RVN02570
026400*************************************************************RVN02580
026500       0900-DEFAULT-ERROR-TEXT.                                   RVN02590
026600            IF CONS-ERROR-MSG (CN-CONS-IDX) NOT = SPACES          RVN02600
026700                MOVE CONS-ERROR-MSG (CN-CONS-IDX)                 RVN02610
026800                    TO LK-ERROR-TEXT                              RVN02620
026900            ELSE                                                  RVN02630
027000                STRING 'ROW CONSTRAINT FAILED: '                  RVN02640
027100                       CONS-TYPE (CN-CONS-IDX)                    RVN02650
027200                       DELIMITED BY SIZE                          RVN02660
027300                       INTO LK-ERROR-TEXT                         RVN02670
027400            END-IF.                                               RVN02680
027500       0900-EXIT.                                                 RVN02690
027600            EXIT.                                                 RVN02700
