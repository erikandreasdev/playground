=COLS> ----+----1----+----2----+----3----+----4----+----5----+----6----+----7--
000100********************************************************************
000110*                                                                  *
000120*    RVECOMMN  --  COMMON SWITCHES, MODE FLAGS AND WORK AREAS      *
000130*    SHARED BY EVERY RVE* PROGRAM IN THE RULE-ENGINE SUITE.        *
000140*                                                                  *
000150*    MAINTENANCE                                                  *
000160*    -----------                                                  *
000170*    1994-02-08  RSK  ORIGINAL MEMBER FOR PHASE 1 OF THE RECORD    *
000180*                     IMPORT REWRITE (TKT CK-4410).                *
000190*    1996-11-19  RSK  ADDED RVE-ERR-STRATEGY-AREA FOR FAIL-SHEET   *
000200*                     AND FAIL-ALL SHEET HANDLING (TKT CK-4877).   *
000210*    1999-02-02  DLM  Y2K REMEDIATION -- RVE-CURR-DATE-PARTS NOW   *
000220*                     CARRIES A FULL 4-DIGIT CENTURY+YEAR VIEW;    *
000230*                     CALLERS NO LONGER WINDOW 2-DIGIT YEARS.      *
000240*                     (TKT CK-5502).                               *
000250*    2003-07-14  DLM  ADDED RVE-FS-STAGING/RVE-FS-ERRFILE 88S      *
000260*                     FOR THE NEW STAGING-FILE BATCH LOADER        *
000270*                     (TKT CK-6120).                               *
000280********************************************************************
000290
000300********************************************************************
000310*    RUN-MODE SWITCH -- SET FROM THE CONFIG FILE HEADER RECORD     *
000320*    AT PROGRAM START.  EXECUTE MODE ISSUES REAL INSERTS; DRY-RUN  *
000330*    ONLY COUNTS AND LOGS.                                        *
000340********************************************************************
000350 01  RVE-RUN-MODE-AREA.
000360     05  RVE-RUN-MODE-CODE          PIC X(01) VALUE 'E'.
000370         88  RVE-MODE-EXECUTE                 VALUE 'E'.
000380         88  RVE-MODE-DRY-RUN                 VALUE 'D'.
000390     05  RVE-RUN-MODE-NUM REDEFINES RVE-RUN-MODE-CODE
000400                                     PIC 9(01).
000410     05  FILLER                      PIC X(01) VALUE SPACE.
000420
000430********************************************************************
000440*    PER-SHEET ERROR-HANDLING STRATEGY SWITCH (SEE RVESHTCF)       *
000450********************************************************************
000460 01  RVE-ERR-STRATEGY-AREA.
000470     05  RVE-ERR-STRATEGY-CODE       PIC X(01) VALUE '1'.
000480         88  RVE-STRATEGY-SKIP-ROW            VALUE '1'.
000490         88  RVE-STRATEGY-FAIL-SHEET          VALUE '2'.
000500         88  RVE-STRATEGY-FAIL-ALL            VALUE '3'.
000510     05  FILLER                      PIC X(01) VALUE SPACE.
000520
000530********************************************************************
000540*    FILE-STATUS BYTES FOR EVERY FILE THE SUITE OPENS              *
000550********************************************************************
000560 01  RVE-FILE-STATUS-AREA.
000570     05  RVE-FS-INPUT                PIC X(02) VALUE SPACES.
000580         88  RVE-FS-INPUT-OK                   VALUE '00'.
000590         88  RVE-FS-INPUT-EOF                  VALUE '10'.
000600     05  RVE-FS-CONFIG               PIC X(02) VALUE SPACES.
000610         88  RVE-FS-CONFIG-OK                  VALUE '00'.
000620         88  RVE-FS-CONFIG-EOF                 VALUE '10'.
000630     05  RVE-FS-LOOKUP               PIC X(02) VALUE SPACES.
000640         88  RVE-FS-LOOKUP-OK                  VALUE '00'.
000650         88  RVE-FS-LOOKUP-EOF                 VALUE '10'.
000660     05  RVE-FS-STAGING              PIC X(02) VALUE SPACES.
000670         88  RVE-FS-STAGING-OK                 VALUE '00'.
000680     05  RVE-FS-ERRFILE              PIC X(02) VALUE SPACES.
000690         88  RVE-FS-ERRFILE-OK                 VALUE '00'.
000700     05  FILLER                      PIC X(02) VALUE SPACES.
000710
000720********************************************************************
000730*    RUN-DATE WORK AREA                                           *
000740********************************************************************
000750 01  RVE-DATE-WORK-AREA.
000760     05  RVE-CURR-DATE-CCYYMMDD      PIC 9(08) VALUE ZERO.
000770     05  RVE-CURR-DATE-PARTS REDEFINES RVE-CURR-DATE-CCYYMMDD.
000780         10  RVE-CURR-CC             PIC 9(02).
000790         10  RVE-CURR-YY             PIC 9(02).
000800         10  RVE-CURR-MM             PIC 9(02).
000810         10  RVE-CURR-DD             PIC 9(02).
000820     05  RVE-CURR-TIME-HHMMSS        PIC 9(06) VALUE ZERO.
000830     05  FILLER                      PIC X(04) VALUE SPACES.
000840
000850********************************************************************
000860*    MISC. DIAGNOSTIC / DISPLAY WORK AREA (ABEND TRACE SUPPORT)    *
000870********************************************************************
000880 01  RVE-DIAG-WORK-AREA.
000890     05  RVE-DIAG-NUM9               PIC S9(09) COMP VALUE ZERO.
000900     05  RVE-DIAG-NUM9-BYTES REDEFINES RVE-DIAG-NUM9
000910                                     PIC X(04).
000920     05  RVE-DIAG-NUM4               PIC S9(04) COMP VALUE ZERO.
000930     05  FILLER                      PIC X(08) VALUE SPACES.
