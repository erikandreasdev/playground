=COLS> ----+----1----+----2----+----3----+----4----+----5----+----6----+----7--
000100********************************************************************
000110*                                                                  *
000120*    RVEVALRC  --  VALIDATION REPORT PRINT-FILE RECORDS.  THREE    *
000130*    RECORD SHAPES SHARE THE ONE VALRPT OUTPUT FILE, DISTINGUISHED *
000140*    BY THE ONE-BYTE CODE IN COLUMN 1 -- A FILE-HEADER RECORD      *
000150*    WRITTEN ONCE, A SHEET-BLOCK RECORD AHEAD OF EACH SHEET'S      *
000160*    DETAIL LINES, AND ONE ROW-ERROR DETAIL RECORD PER FAILED ROW. *
000170*                                                                  *
000180*    MAINTENANCE                                                  *
000190*    -----------                                                  *
000200*    1994-05-16  RSK  ORIGINAL MEMBER FOR THE VALIDATION-ONLY      *
000210*                     RUN, SPUN OFF RVEVAL00 FROM THE IMPORT       *
000220*                     DRIVER'S ERROR-REPORT LAYOUT (TKT CK-4433).  *
000230********************************************************************
000240
000250 01  VAL-FILE-HEADER-RECORD.
000260     05  VHR-RECORD-TYPE             PIC X(01) VALUE 'H'.
000270     05  FILLER                      PIC X(01) VALUE SPACE.
000280     05  VHR-FILENAME                PIC X(40).
000290     05  VHR-CONFIG-PATH             PIC X(40).
000300     05  VHR-FILE-SIZE-TEXT          PIC X(12).
000310     05  FILLER                      PIC X(37).
000320
000330 01  VAL-SHEET-BLOCK-RECORD.
000340     05  VSB-RECORD-TYPE             PIC X(01) VALUE 'S'.
000350     05  FILLER                      PIC X(01) VALUE SPACE.
000360     05  VSB-SHEET-NAME              PIC X(40).
000370     05  VSB-TOTAL-ROWS              PIC 9(07).
000380     05  VSB-VALID-ROWS              PIC 9(07).
000390     05  VSB-INVALID-ROWS            PIC 9(07).
000400     05  FILLER                      PIC X(69).
000410
000420 01  VAL-ROW-ERROR-RECORD.
000430     05  VRE-RECORD-TYPE             PIC X(01) VALUE 'D'.
000440     05  FILLER                      PIC X(01) VALUE SPACE.
000450     05  VRE-ROW-NUMBER              PIC 9(07).
000460     05  VRE-ERROR-MESSAGE           PIC X(100).
000470     05  FILLER                      PIC X(23).
