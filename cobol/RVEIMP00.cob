=COLS> ----+----1----+----2----+----3----+----4----+----5----+----6----+----7--
000100       IDENTIFICATION DIVISION.                                  RVE00010
000200       PROGRAM-ID.    RVEIMP00.                                  RVE00020
000300       AUTHOR.        R S KOWALCZYK.                             RVE00030
000400       INSTALLATION.  CK SYSTEMS - RECORD IMPORT GROUP.          RVE00040
000500       DATE-WRITTEN.  02/1994.                                   RVE00050
000600       DATE-COMPILED.                                            RVE00060
000700       SECURITY.      UNCLASSIFIED - INTERNAL PRODUCTION USE.    RVE00070
000800********************************************************************RVE00080
000900*                                                                  *RVE00090
001000*A    ABSTRACT..                                                   *RVE00100
001100*  RVEIMP00 IS THE MAIN DRIVER FOR THE RECORD VALIDATION/EXPORT    *RVE00110
001200*  RULE ENGINE'S IMPORT RUN.  IT LOADS A RULE CONFIGURATION        *RVE00120
001300*  DESCRIBING, PER SHEET AND PER COLUMN, THE EXPECTED TYPE AND     *RVE00130
001400*  VALIDATION RULES, TRANSFORMATION CHAIN, ROW CONSTRAINTS AND     *RVE00140
001500*  ROW OPERATIONS, THEN READS A SPREADSHEET-STYLE INPUT FILE ONE   *RVE00150
001600*  SHEET AT A TIME AND DRIVES EACH DATA ROW THROUGH THE ROW        *RVE00160
001700*  PROCESSOR, BATCHING VALID ROWS FOR INSERT AND LOGGING EVERY     *RVE00170
001800*  VALIDATION, LOOKUP OR DATABASE FAILURE TO THE ERROR/REPORT      *RVE00180
001900*  FILE.  RUN MODE (EXECUTE OR DRY-RUN) COMES FROM THE FIRST       *RVE00190
002000*  CONFIG RECORD OF THE RUN.                                       *RVE00200
002100*                                                                  *RVE00210
002200*J    JCL..                                                        *RVE00220
002300*                                                                  *RVE00230
002400* //RVEIMP00 EXEC PGM=RVEIMP00                                     *RVE00240
002500* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                  *RVE00250
002600* //SYSOUT   DD SYSOUT=*                                           *RVE00260
002700* //INPDATA  DD DISP=SHR,DSN=P54.RVE.IMPORT.INPUT.DATA             *RVE00270
002800* //RULECFG  DD DISP=SHR,DSN=P54.RVE.IMPORT.RULE.CONFIG            *RVE00280
002900* //LKUPFILE DD DISP=SHR,DSN=P54.RVE.IMPORT.LOOKUP.TABLES          *RVE00290
003000* //DBSTAGE  DD DSN=T54.T9511R.RVEIMP00.STAGING.DATA,              *RVE00300
003100* //            DISP=(,CATLG,CATLG),                               *RVE00310
003200* //            UNIT=USER,                                         *RVE00320
003300* //            SPACE=(CYL,(50,30),RLSE),                          *RVE00330
003400* //            DCB=(RECFM=FB,LRECL=400,BLKSIZE=0)                 *RVE00340
003500* //ERRRPT   DD DSN=T54.T9511R.RVEIMP00.ERRRPT.DATA,                *RVE00350
003600* //            DISP=(,CATLG,CATLG),                               *RVE00360
003700* //            UNIT=USER,                                         *RVE00370
003800* //            SPACE=(CYL,(20,10),RLSE),                          *RVE00380
003900* //            DCB=(RECFM=FB,LRECL=200,BLKSIZE=0)                 *RVE00390
004000* //SYSIPT   DD DUMMY                                              *RVE00400
004100* //*                                                               *RVE00410
004200*                                                                  *RVE00420
004300*P    ENTRY PARAMETERS..                                           *RVE00430
004400*     NONE.                                                        *RVE00440
004500*                                                                  *RVE00450
004600*E    ERRORS DETECTED BY THIS ELEMENT..                            *RVE00460
004700*     I/O ERROR ON FILES.  UNHANDLED EXCEPTION DURING ROW           *RVE00470
004800*     PROCESSING (REPORTED AS A DATABASE-TYPE ERROR, SHEET ROLLED  *RVE00480
004900*     BACK).                                                       *RVE00490
005000*                                                                  *RVE00500
005100*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *RVE00510
005200*                                                                  *RVE00520
005300*     RVEROWPR ---- ROW PROCESSING PIPELINE                        *RVE00530
005400*     RVESQLBD ---- INSERT STATEMENT BUILDER                       *RVE00540
005500*     RVEBATEX ---- BATCH EXECUTION / DRY-RUN COUNTING              *RVE00550
005600*     RVEPRGTR ---- PROGRESS TRACKER                                *RVE00560
005700*                                                                  *RVE00570
005800*U    USER CONSTANTS AND TABLES REFERENCED..                       *RVE00580
005900*     NONE                                                         *RVE00590
006000*                                                                  *RVE00600
006100*    CHANGE LOG                                                    *RVE00610
006200*    ----------                                                    *RVE00620
006300*    1994-02-11  RSK  ORIGINAL PROGRAM, PHASE 1 OF THE RECORD      *RVE00630
006400*                     IMPORT REWRITE (TKT CK-4412).                *RVE00640
006500*    1994-06-03  RSK  FIXED BATCH FLUSH NOT FIRING ON THE LAST      RVE00650
006600*                     PARTIAL BATCH OF A SHEET (TKT CK-4455).       RVE00660
006700*    1995-06-30  RSK  WIDENED CELL-RAW-VALUE VIA RVECELLC FOR       RVE00670
006800*                     LEGAL-NAME TRUNCATION ON THE OWNER SHEETS    RVE00680
006900*                     (TKT CK-4601).                               *RVE00690
007000*    1996-11-19  RSK  ADDED FAIL-SHEET AND FAIL-ALL ERROR           RVE00700
007100*                     STRATEGIES; PREVIOUSLY EVERY SHEET WAS        RVE00710
007200*                     EFFECTIVELY SKIP-ROW ONLY (TKT CK-4877).      RVE00720
007300*    1997-08-04  RSK  ADDED ROW-SKIP-RULE SUPPORT AHEAD OF          RVE00730
007400*                     VALIDATION (TKT CK-5011).                    *RVE00740
007500*    1998-01-22  RSK  ADDED ROW OPERATIONS (DERIVED COLUMNS)        RVE00750
007600*                     BEFORE PER-COLUMN VALIDATION (TKT CK-5140).  *RVE00760
007700*    1999-02-02  DLM  Y2K REMEDIATION -- RUN DATE AND ALL REPORT    RVE00770
007800*                     DATE FIELDS NOW CARRY A FULL 4-DIGIT          RVE00780
007900*                     CENTURY+YEAR (TKT CK-5502).                  *RVE00790
008000*    2003-07-14  DLM  ADDED THE DB-INSERT-STAGING-FILE OUTPUT SO    RVE00800
008100*                     EXECUTE-MODE INSERTS CAN BE BATCH-LOADED BY   RVE00810
008200*                     A DOWNSTREAM UTILITY INSTEAD OF GOING         RVE00820
008300*                     DIRECT TO THE LIVE TABLES (TKT CK-6120).      RVE00830
008400*    2006-09-18  RSK  DRY-RUN NOW SHARES THE SAME LOOKUP-           RVE00840
008500*                     RESOLUTION PATH AS EXECUTE MODE, USING A      RVE00850
008600*                     SYNTHETIC PLACEHOLDER ID, SO A DRY RUN        RVE00860
008700*                     EXERCISES THE FULL FORMATTING/BATCHING        RVE00870
008800*                     LOGIC (TKT CK-6244).                          RVE00880
008850*    2009-04-07  DLM  FAIL-ALL NOW KEYS OFF THE SHEET'S ERROR       *RVE00885
008860*                     COUNT AFTER THE SHEET FINISHES RATHER THAN    *RVE00886
008870*                     THE FAIL-SHEET FLAG, WHICH NEVER SET ON A     *RVE00887
008880*                     FAIL-ALL SHEET; ALSO RETIRED THE ROLLBACK     *RVE00888
008890*                     BRANCH AT 2600 -- A FAIL-SHEET STOP IS A      *RVE00889
008900*                     HANDLED, EXPECTED OUTCOME, NOT AN EXCEPTION,  *RVE00889A
008910*                     SO ALREADY-FLUSHED BATCHES STILL COMMIT       *RVE00889B
008920*                     (TKT CK-6377).                                *RVE00889C
008930********************************************************************RVE00890
009000       ENVIRONMENT DIVISION.                                      RVE00900
009100       CONFIGURATION SECTION.                                     RVE00910
009200       SPECIAL-NAMES.                                             RVE00920
009300           C01 IS TOP-OF-FORM                                     RVE00930
009400           CLASS RVE-ALPHA-CLASS  IS 'A' THRU 'Z'                 RVE00940
009500           CLASS RVE-NUMER-CLASS  IS '0' THRU '9'                 RVE00950
009600           UPSI-0 ON STATUS IS RVE-DRY-RUN-OVERRIDE                RVE00960
009700           UPSI-0 OFF STATUS IS RVE-EXECUTE-OVERRIDE.              RVE00970
009800       INPUT-OUTPUT SECTION.                                      RVE00980
009900       FILE-CONTROL.                                              RVE00990
010000           SELECT INPUT-DATA-FILE ASSIGN TO INPDATA               RVE01000
010100               FILE STATUS IS RVE-FS-INPUT.                       RVE01010
010200           SELECT RULE-CONFIG-FILE ASSIGN TO RULECFG              RVE01020
010300               FILE STATUS IS RVE-FS-CONFIG.                      RVE01030
010400           SELECT LOOKUP-FILE ASSIGN TO LKUPFILE                  RVE01040
010500               FILE STATUS IS RVE-FS-LOOKUP.                      RVE01050
010600           SELECT DB-INSERT-STAGING-FILE ASSIGN TO DBSTAGE        RVE01060
010700               FILE STATUS IS RVE-FS-STAGING.                     RVE01070
010800           SELECT ERROR-REPORT-FILE ASSIGN TO ERRRPT              RVE01080
010900               FILE STATUS IS RVE-FS-ERRFILE.                     RVE01090
011000       DATA DIVISION.                                             RVE01100
011100       FILE SECTION.                                              RVE01200
011200       FD  INPUT-DATA-FILE                                        RVE01300
011300           RECORDING MODE IS F                                    RVE01400
011400           BLOCK CONTAINS 0 RECORDS.                               RVE01500
011500       COPY RVECELLC.                                             RVE01600
011600       FD  RULE-CONFIG-FILE                                       RVE01700
011700           RECORDING MODE IS F                                    RVE01800
011800           BLOCK CONTAINS 0 RECORDS.                               RVE01900
011900       COPY RVECFGIN.                                             RVE02000
012000       FD  LOOKUP-FILE                                            RVE02100
012100           RECORDING MODE IS F                                    RVE02200
012200           BLOCK CONTAINS 0 RECORDS.                               RVE02300
012300       01  LOOKUP-FILE-RECORD.                                    RVE02400
012400           05  LKF-TABLE-NAME          PIC X(30).                 RVE02500
012500           05  LKF-MATCH-COL-NAME      PIC X(30).                 RVE02600
012600           05  LKF-RETURN-COL-NAME     PIC X(30).                 RVE02700
012700           05  LKF-MATCH-VALUE         PIC X(40).                 RVE02800
012800           05  LKF-RETURN-VALUE        PIC X(40).                 RVE02900
012900           05  FILLER                  PIC X(30).                 RVE03000
013000       FD  DB-INSERT-STAGING-FILE                                 RVE03100
013100           RECORDING MODE IS F                                    RVE03200
013200           BLOCK CONTAINS 0 RECORDS.                               RVE03300
013300       01  DB-STAGING-RECORD.                                     RVE03400
013400           05  DBS-TABLE-NAME          PIC X(30).                 RVE03500
013500           05  DBS-ROW-DATA            PIC X(370).                RVE03600
013600       FD  ERROR-REPORT-FILE                                      RVE03700
013700           RECORDING MODE IS F                                    RVE03800
013800           BLOCK CONTAINS 0 RECORDS.                               RVE03900
013900       01  ERROR-REPORT-RECORD        PIC X(200).                 RVE04000
014000       WORKING-STORAGE SECTION.                                   RVE04100
014100       01  FILLER PIC X(32)                                       RVE04200
014200            VALUE 'RVEIMP00 WORKING STORAGE BEGINS'.               RVE04300
014300********************************************************************RVE04400
014400*    COMMON RULE-ENGINE WORK AREAS                                 *RVE04500
014500********************************************************************RVE04600
014600       COPY RVECOMMN.                                             RVE04700
014700       COPY RVECOLCF.                                             RVE04800
014800       COPY RVESHTCF.                                             RVE04900
014900       COPY RVECNSCF.                                             RVE05000
015000       COPY RVEROPCF.                                             RVE05100
015100       COPY RVELKPTB.                                             RVE05200
015200       COPY RVEROWDT.                                             RVE05300
015300       COPY RVEERRRC.                                             RVE05400
015400       COPY RVESHTRC.                                             RVE05500
015500       COPY RVETOTRC.                                             RVE05600
015600       EJECT                                                      RVE05700
015700********************************************************************RVE05800
015800*    READ-ONLY CONSTANTS AND SWITCHES                              *RVE05900
015900********************************************************************RVE06000
016000       01  READ-ONLY-WORK-AREA.                                   RVE06100
016100           05  HWORD               COMP PIC S9(04) VALUE +8.       RVE06200
016200           05  WS-DUMMY            PIC X VALUE SPACE.              RVE06300
016300           05  MSG01-IO-ERROR      PIC X(19)                       RVE06400
016400                                  VALUE 'I/O ERROR ON FILE -'.     RVE06500
016500* SWITCHES AREA                                                    RVE06600
016600           05  END-OF-FILE-IND     PIC X(01).                      RVE06700
016700               88  END-OF-FILE             VALUE 'Y'.              RVE06800
016800               88  CONTINUE-PROCESSING      VALUE 'N'.             RVE06900
016900           05  END-OF-CONFIG-IND   PIC X(01).                      RVE07000
017000               88  END-OF-CONFIG            VALUE 'Y'.             RVE07100
017100           05  SHEET-FOUND-IND     PIC X(01).                      RVE07200
017200               88  SHEET-WAS-FOUND          VALUE 'Y'.             RVE07300
017300           05  STOP-ALL-SHEETS-IND PIC X(01).                      RVE07400
017400               88  STOP-ALL-SHEETS          VALUE 'Y'.             RVE07500
017500           05  ROW-WAS-SKIPPED-IND PIC X(01).                      RVE07600
017600               88  ROW-WAS-SKIPPED          VALUE 'Y'.             RVE07700
017700       EJECT                                                      RVE07800
017800********************************************************************RVE07900
017900*                V A R I A B L E   D A T A   A R E A S             *RVE08000
018000********************************************************************RVE08100
018100       01  VARIABLE-WORK-AREA.                                    RVE08200
018150           05  SHT-SHEET-COUNT     PIC S9(04) COMP-3 VALUE ZERO.   RVE08250
018200           05  WS-SHEET-SUB        PIC S9(04) COMP-3 VALUE ZERO.   RVE08300
018300           05  WS-COL-SUB          PIC S9(04) COMP-3 VALUE ZERO.   RVE08400
018310           05  WS-SUB2             PIC S9(04) COMP-3 VALUE ZERO.   RVE08450
018320           05  WS-CONS-SUB         PIC S9(04) COMP-3 VALUE ZERO.   RVE08460
018330           05  WS-ROWOP-SUB        PIC S9(04) COMP-3 VALUE ZERO.   RVE08470
018400           05  WS-BATCH-COUNT      PIC S9(05) COMP-3 VALUE ZERO.   RVE08500
018500           05  WS-INSERT-STMT-TEXT PIC X(400).                    RVE08600
018600           05  WS-ELAPSED-MS       PIC S9(09) COMP VALUE ZERO.     RVE08700
018700           05  WS-START-TIME       PIC 9(08) COMP.                RVE08800
018800           05  WS-END-TIME         PIC 9(08) COMP.                RVE08900
018900           05  WS-DURATION-TEXT    PIC X(20).                      RVE09000
018910           05  WS-DURATION-ALT REDEFINES WS-DURATION-TEXT.         RVE09005
018920               10  WS-DURATION-LEFT    PIC X(10).                  RVE09008
018930               10  WS-DURATION-RIGHT   PIC X(10).                  RVE09009
019000           05  WS-ERROR-MSG        PIC X(120).                    RVE09100
019005           05  WS-ERROR-MSG-ALT REDEFINES WS-ERROR-MSG.            RVE09102
019007               10  WS-ERROR-MSG-HALF1  PIC X(60).                  RVE09104
019008               10  WS-ERROR-MSG-HALF2  PIC X(60).                  RVE09106
019010           05  WS-TARGET-SHEET-ID  PIC X(08).                      RVE09110
019012           05  WS-TARGET-SHEET-ALT REDEFINES WS-TARGET-SHEET-ID.   RVE09112
019014               10  WS-TARGET-SHEET-HALF1 PIC X(04).                RVE09114
019016               10  WS-TARGET-SHEET-HALF2 PIC X(04).                RVE09116
019020           05  WS-PARM-SUB         PIC S9(04) COMP-3 VALUE ZERO.   RVE09120
019030           05  WS-PCT-COMPLETE     PIC S9(03) COMP-3 VALUE ZERO.   RVE09130
019040           05  WS-STRING-PTR       PIC S9(04) COMP-3 VALUE ZERO.   RVE09140
019100       EJECT                                                      RVE09200
019200       01  FILLER PIC X(32)                                       RVE09300
019300            VALUE 'RVEIMP00 WORKING STORAGE ENDS  '.               RVE09400
019400       LINKAGE SECTION.                                           RVE09500
019500       EJECT                                                      RVE09600
019600       PROCEDURE DIVISION.                                        RVE09700
019700********************************************************************RVE09800
019800*                        MAINLINE LOGIC                           *RVE09900
019900********************************************************************RVE10000
020000                                                                   RVE10100
020100       0000-CONTROL-PROCESS.                                      RVE10200
020200            PERFORM 1000-INITIALIZATION                           RVE10300
020300                THRU 1099-INITIALIZATION-EXIT.                    RVE10400
020400            PERFORM 1100-OPEN-FILES                               RVE10500
020500                THRU 1199-OPEN-FILES-EXIT.                        RVE10600
020600            PERFORM 2000-MAIN-PROCESS                             RVE10700
020700                THRU 2000-MAIN-PROCESS-EXIT                       RVE10800
020800                VARYING WS-SHEET-SUB FROM 1 BY 1                  RVE10900
020900                UNTIL WS-SHEET-SUB > SHT-SHEET-COUNT               RVE11000
021000                   OR STOP-ALL-SHEETS.                            RVE11100
021100            PERFORM 3000-AGGREGATE-TOTALS                         RVE11200
021200                THRU 3099-AGGREGATE-TOTALS-EXIT.                  RVE11300
021300            PERFORM 3100-WRITE-IMPORT-REPORT                      RVE11400
021400                THRU 3199-WRITE-IMPORT-REPORT-EXIT.                RVE11500
021500            PERFORM EOJ9000-CLOSE-FILES                           RVE11600
021600                THRU EOJ9999-EXIT.                                RVE11700
021700            GOBACK.                                                RVE11800
021800       EJECT                                                      RVE11900
021900********************************************************************RVE12000
022000*                         INITIALIZATION                          *RVE12100
022100********************************************************************RVE12200
022200                                                                   RVE12300
022300       1000-INITIALIZATION.                                       RVE12400
022400            INITIALIZE END-OF-FILE-IND END-OF-CONFIG-IND          RVE12500
022500                       SHEET-FOUND-IND STOP-ALL-SHEETS-IND.       RVE12600
022600            INITIALIZE IMPORT-TOTALS-ACCUM.                       RVE12700
022700            MOVE ZERO TO SHT-SHEET-COUNT.                         RVE12800
022800            MOVE 'E' TO RVE-RUN-MODE-CODE.                        RVE12900
022900            IF RVE-DRY-RUN-OVERRIDE                               RVE13000
023000                MOVE 'D' TO RVE-RUN-MODE-CODE                     RVE13100
023100            END-IF.                                                RVE13200
023200            ACCEPT WS-START-TIME FROM TIME.                       RVE13300
023300       1099-INITIALIZATION-EXIT.                                  RVE13400
023400            EXIT.                                                  RVE13500
023500       EJECT                                                      RVE13600
023600********************************************************************RVE13700
023700*                         OPEN ALL FILES                          *RVE13800
023800********************************************************************RVE13900
023900                                                                   RVE14000
024000       1100-OPEN-FILES.                                           RVE14100
024100            OPEN INPUT  INPUT-DATA-FILE.                          RVE14200
024200            IF NOT RVE-FS-INPUT-OK                                RVE14300
024300                DISPLAY MSG01-IO-ERROR ' INPDATA  ' RVE-FS-INPUT  RVE14400
024400                GO TO EOJ9900-ABEND                               RVE14500
024500            END-IF.                                                RVE14600
024600            OPEN INPUT  RULE-CONFIG-FILE.                         RVE14700
024700            IF NOT RVE-FS-CONFIG-OK                               RVE14800
024800                DISPLAY MSG01-IO-ERROR ' RULECFG  ' RVE-FS-CONFIG RVE14900
024900                GO TO EOJ9900-ABEND                               RVE15000
025000            END-IF.                                                RVE15100
025100            OPEN INPUT  LOOKUP-FILE.                              RVE15200
025200            IF NOT RVE-FS-LOOKUP-OK                               RVE15300
025300                DISPLAY MSG01-IO-ERROR ' LKUPFILE ' RVE-FS-LOOKUP RVE15400
025400                GO TO EOJ9900-ABEND                               RVE15500
025500            END-IF.                                                RVE15600
025600            OPEN OUTPUT DB-INSERT-STAGING-FILE.                   RVE15700
025700            OPEN OUTPUT ERROR-REPORT-FILE.                        RVE15800
025800            PERFORM 1110-LOAD-CONFIG                              RVE15900
025900                THRU 1119-LOAD-CONFIG-EXIT                        RVE16000
026000                UNTIL END-OF-CONFIG.                              RVE16100
026100            PERFORM 1120-LOAD-LOOKUP-TABLES                       RVE16200
026200                THRU 1129-LOAD-LOOKUP-TABLES-EXIT.                RVE16300
026300       1199-OPEN-FILES-EXIT.                                      RVE16400
026400            EXIT.                                                  RVE16500
026500       EJECT                                                      RVE16600
026600********************************************************************RVE16700
026700*         LOAD RULE CONFIGURATION INTO WORKING-STORAGE TABLES      *RVE16800
026800********************************************************************RVE16900
026900                                                                   RVE17000
027000       1110-LOAD-CONFIG.                                          RVE17100
027100            READ RULE-CONFIG-FILE                                 RVE17200
027200                AT END                                            RVE17300
027300                    SET END-OF-CONFIG TO TRUE                     RVE17400
027400            END-READ.                                             RVE17500
027500            IF NOT END-OF-CONFIG                                  RVE17600
027600                EVALUATE TRUE                                     RVE17700
027700                    WHEN CFG-TYPE-SHEET                           RVE17800
027800                        PERFORM 1111-STORE-SHEET-ENTRY            RVE17900
027900                            THRU 1111-EXIT                        RVE18000
028000                    WHEN CFG-TYPE-COLUMN                          RVE18100
028100                        PERFORM 1112-STORE-COLUMN-ENTRY           RVE18200
028200                            THRU 1112-EXIT                        RVE18300
028300                    WHEN CFG-TYPE-CONSTRAINT                      RVE18400
028400                        PERFORM 1113-STORE-CONSTRAINT-ENTRY       RVE18500
028500                            THRU 1113-EXIT                        RVE18600
028600                    WHEN CFG-TYPE-ROWOP                           RVE18700
028700                        PERFORM 1114-STORE-ROWOP-ENTRY            RVE18800
028800                            THRU 1114-EXIT                        RVE18900
028900                    WHEN OTHER                                    RVE19000
029000                        DISPLAY 'UNKNOWN CONFIG RECORD TYPE - '   RVE19100
029100                                CFG-RECORD-TYPE                   RVE19200
029200                END-EVALUATE                                      RVE19300
029300            END-IF.                                                RVE19400
029400       1119-LOAD-CONFIG-EXIT.                                     RVE19500
029500            EXIT.                                                  RVE19600
029600       EJECT                                                      RVE19700
029700       1111-STORE-SHEET-ENTRY.                                    RVE19800
029800            ADD 1 TO SHT-SHEET-COUNT.                             RVE19900
029900            SET SC-SHEET-IDX TO SHT-SHEET-COUNT.                  RVE20000
030000            MOVE CFG-SHEET-NAME    TO SHT-SHEET-NAME (SC-SHEET-IDXRVE20100
030100                                                     ).            RVE20200
030200            MOVE CFGS-TABLE-NAME   TO SHT-TABLE-NAME (SC-SHEET-IDXRVE20300
030300                                                     ).            RVE20400
030400            MOVE CFGS-ERR-STRATEGY TO SHT-ERR-STRATEGY              RVE20500
030500                                                     (SC-SHEET-IDXRVE20600
030600                                                     ).            RVE20700
030700            MOVE CFGS-BATCH-SIZE   TO SHT-BATCH-SIZE (SC-SHEET-IDXRVE20800
030800                                                     ).            RVE20900
030900            IF CFGS-BATCH-SIZE = ZERO                             RVE21000
031000                MOVE RVE-DFLT-BATCH-SIZE                          RVE21100
031100                    TO SHT-BATCH-SIZE (SC-SHEET-IDX)               RVE21200
031200            END-IF.                                                RVE21300
031300            MOVE CFGS-CUSTOM-SQL-IND  TO SHT-CUSTOM-SQL-IND        RVE21400
031400                                                     (SC-SHEET-IDXRVE21500
031500                                                     ).            RVE21600
031600            MOVE CFGS-CUSTOM-SQL-TEXT TO SHT-CUSTOM-SQL-TEXT       RVE21700
031700                                                     (SC-SHEET-IDXRVE21800
031800                                                     ).            RVE21900
031850            MOVE CFGS-EXPECTED-ROWS TO SHT-EXPECTED-ROWS           RVE21950
031860                                                     (SC-SHEET-IDXRVE21960
031870                                                     ).            RVE21970
031900            MOVE ZERO TO SHT-COLUMN-COUNT (SC-SHEET-IDX)          RVE22000
032000                         SHT-CONSTRAINT-COUNT (SC-SHEET-IDX)      RVE22100
032100                         SHT-ROWOP-COUNT (SC-SHEET-IDX).          RVE22200
032200       1111-EXIT.                                                 RVE22300
032300            EXIT.                                                  RVE22400
032400       EJECT                                                      RVE22500
032500       1112-STORE-COLUMN-ENTRY.                                   RVE22600
032510            ADD 1 TO WS-COL-SUB.                                  RVE22700
032520            SET CR-COL-IDX TO WS-COL-SUB.                         RVE22800
032530            IF SHT-SHEET-COUNT > ZERO                             RVE22900
032540                ADD 1 TO SHT-COLUMN-COUNT (SHT-SHEET-COUNT)       RVE23000
032550            END-IF.                                                RVE23100
032560            MOVE CFGC-COL-NAME     TO COL-NAME (CR-COL-IDX).      RVE23200
032570            MOVE CFGC-COL-TYPE     TO COL-TYPE (CR-COL-IDX).      RVE23300
032580            MOVE CFGC-NOT-EMPTY    TO COL-NOT-EMPTY (CR-COL-IDX). RVE23400
032590            MOVE CFGC-REGEX        TO COL-REGEX (CR-COL-IDX).     RVE23500
032600            MOVE CFGC-MIN-LEN      TO COL-MIN-LEN (CR-COL-IDX).   RVE23600
032610            MOVE CFGC-MAX-LEN      TO COL-MAX-LEN (CR-COL-IDX).   RVE23700
032620            MOVE CFGC-MIN-VAL      TO COL-MIN-VAL (CR-COL-IDX).   RVE23800
032630            MOVE CFGC-MAX-VAL      TO COL-MAX-VAL (CR-COL-IDX).   RVE23900
032640            MOVE CFGC-DATE-PAST-IND TO COL-DATE-PAST-IND          RVE24000
032650                                                     (CR-COL-IDX).RVE24100
032660            MOVE CFGC-DATE-FUT-IND TO COL-DATE-FUT-IND            RVE24200
032670                                                     (CR-COL-IDX).RVE24300
032680            MOVE CFGC-DB-COLUMN    TO COL-DB-COLUMN (CR-COL-IDX). RVE24400
032690            MOVE CFGC-LOOKUP-TABLE TO COL-LOOKUP-TABLE            RVE24500
032700                                                     (CR-COL-IDX).RVE24600
032710            MOVE CFGC-LOOKUP-MATCH-COL TO COL-LOOKUP-MATCH-COL    RVE24700
032720                                                     (CR-COL-IDX).RVE24800
032730            MOVE CFGC-LOOKUP-RET-COL TO COL-LOOKUP-RET-COL        RVE24900
032740                                                     (CR-COL-IDX).RVE25000
032750            MOVE CFGC-ALLOWED-COUNT  TO COL-ALLOWED-COUNT         RVE25100
032760                                                     (CR-COL-IDX).RVE25200
032770            MOVE CFGC-EXCLUDED-COUNT TO COL-EXCLUDED-COUNT        RVE25210
032780                                                     (CR-COL-IDX).RVE25220
032790            MOVE CFGC-XFORM-COUNT    TO COL-XFORM-COUNT           RVE25230
032800                                                     (CR-COL-IDX).RVE25240
032810            MOVE CFGC-SKIP-COUNT     TO COL-SKIP-COUNT            RVE25250
032820                                                     (CR-COL-IDX).RVE25260
032830            MOVE CFGC-SKIP-EXPR-IND  TO COL-SKIP-EXPR-IND         RVE25270
032840                                                     (CR-COL-IDX).RVE25280
032850            PERFORM 1115-STORE-ALLOWED-VALUES                     RVE25290
032860                THRU 1115-EXIT.                                    RVE25295
032870            PERFORM 1116-STORE-EXCLUDED-VALUES                    RVE25310
032880                THRU 1116-EXIT.                                    RVE25315
032890            PERFORM 1117-STORE-XFORM-STEPS                        RVE25330
032900                THRU 1117-EXIT.                                    RVE25335
032910            PERFORM 1118-STORE-SKIP-VALUES                        RVE25350
032920                THRU 1118-EXIT.                                    RVE25355
032930       1112-EXIT.                                                 RVE25700
032940            EXIT.                                                  RVE25800
032950       EJECT                                                      RVE25900
032960*                                                                  RVE25910
032970*    1996-11-19  RSK  SPLIT THE ALLOWED/EXCLUDED/XFORM/SKIP ARRAY RVE25920
032980*                     COPY-DOWN LOOPS OUT OF 1112 INTO THEIR OWN  RVE25930
032990*                     PARAGRAPHS (TKT CK-4877).                   RVE25940
033000*                                                                  RVE25950
033010       1115-STORE-ALLOWED-VALUES.                                 RVE25960
033020            MOVE ZERO TO WS-SUB2.                                 RVE25970
033030       1115-LOOP.                                                 RVE25980
033040            ADD 1 TO WS-SUB2.                                     RVE25990
033050            IF WS-SUB2 > CFGC-ALLOWED-COUNT                       RVE26000
033060                GO TO 1115-EXIT                                    RVE26010
033070            END-IF.                                                RVE26020
033080            MOVE CFGC-ALLOWED-VALUES (WS-SUB2)                    RVE26030
033090                TO COL-ALLOWED-VALUES (CR-COL-IDX, WS-SUB2).      RVE26040
033100            GO TO 1115-LOOP.                                       RVE26050
033110       1115-EXIT.                                                 RVE26060
033120            EXIT.                                                  RVE26070
033130       1116-STORE-EXCLUDED-VALUES.                                RVE26080
033140            MOVE ZERO TO WS-SUB2.                                 RVE26090
033150       1116-LOOP.                                                 RVE26100
033160            ADD 1 TO WS-SUB2.                                     RVE26110
033170            IF WS-SUB2 > CFGC-EXCLUDED-COUNT                      RVE26120
033180                GO TO 1116-EXIT                                    RVE26130
033190            END-IF.                                                RVE26140
033200            MOVE CFGC-EXCLUDED-VALUES (WS-SUB2)                   RVE26150
033210                TO COL-EXCLUDED-VALUES (CR-COL-IDX, WS-SUB2).     RVE26160
033220            GO TO 1116-LOOP.                                       RVE26170
033230       1116-EXIT.                                                 RVE26180
033240            EXIT.                                                  RVE26190
033250       1117-STORE-XFORM-STEPS.                                    RVE26200
033260            MOVE ZERO TO WS-SUB2.                                 RVE26210
033270       1117-LOOP.                                                 RVE26220
033280            ADD 1 TO WS-SUB2.                                     RVE26230
033290            IF WS-SUB2 > CFGC-XFORM-COUNT                         RVE26240
033300                GO TO 1117-EXIT                                    RVE26250
033310            END-IF.                                                RVE26260
033320            MOVE CFGC-XFORM-CODE (WS-SUB2)                        RVE26270
033330                TO COL-XFORM-CODE (CR-COL-IDX, WS-SUB2).          RVE26280
033340            MOVE CFGC-XFORM-PARAM (WS-SUB2)                       RVE26290
033350                TO COL-XFORM-PARAM (CR-COL-IDX, WS-SUB2).         RVE26300
033360            GO TO 1117-LOOP.                                       RVE26310
033370       1117-EXIT.                                                 RVE26320
033380            EXIT.                                                  RVE26330
033390       1118-STORE-SKIP-VALUES.                                    RVE26340
033400            MOVE ZERO TO WS-SUB2.                                 RVE26350
033410       1118-LOOP.                                                 RVE26360
033420            ADD 1 TO WS-SUB2.                                     RVE26370
033430            IF WS-SUB2 > CFGC-SKIP-COUNT                          RVE26380
033440                GO TO 1118-EXIT                                    RVE26390
033450            END-IF.                                                RVE26400
033460            MOVE CFGC-SKIP-VALUES (WS-SUB2)                       RVE26410
033470                TO COL-SKIP-VALUES (CR-COL-IDX, WS-SUB2).         RVE26420
033480            GO TO 1118-LOOP.                                       RVE26430
033490       1118-EXIT.                                                 RVE26440
033500            EXIT.                                                  RVE26450
033510       EJECT                                                      RVE26460
033520       1113-STORE-CONSTRAINT-ENTRY.                               RVE26000
033530            ADD 1 TO WS-CONS-SUB.                                  RVE26050
033540            SET CN-CONS-IDX TO WS-CONS-SUB.                        RVE26070
033550            IF SHT-SHEET-COUNT > ZERO                              RVE26200
033560                ADD 1 TO SHT-CONSTRAINT-COUNT (SHT-SHEET-COUNT)    RVE26250
033570            END-IF.                                                RVE26300
033580            MOVE CFGN-CONS-TYPE    TO CONS-TYPE (CN-CONS-IDX).     RVE26600
033590            MOVE CFGN-COLUMN-COUNT TO CONS-COLUMN-COUNT            RVE26700
033600                                                    (CN-CONS-IDX). RVE26800
033610            MOVE CFGN-FORBIDDEN-VAL TO CONS-FORBIDDEN-VAL          RVE26900
033620                                                    (CN-CONS-IDX). RVE27000
033630            MOVE CFGN-EXPR-IND     TO CONS-EXPR-IND                RVE27100
033640                                                    (CN-CONS-IDX). RVE27200
033650            MOVE CFGN-ERROR-MSG    TO CONS-ERROR-MSG               RVE27300
033660                                                    (CN-CONS-IDX). RVE27400
033670       1113-EXIT.                                                 RVE27500
033680            EXIT.                                                  RVE27600
033690*                                                                  RVE27620
033700*    2003-07-14  DLM  RE-KEYED ON A RUN-WIDE COUNTER (WS-CONS-SUB) RVE27630
033710*                     INSTEAD OF THE PER-SHEET COUNT -- A RUN WITH RVE27640
033720*                     CONSTRAINTS ON MORE THAN ONE SHEET WAS       RVE27650
033730*                     OVERLAYING SHEET 1'S ENTRIES WITH SHEET 2'S  RVE27660
033740*                     (TKT CK-6120).  SAME FIX APPLIED TO 1114.    RVE27670
033750       EJECT                                                      RVE27700
033760       1114-STORE-ROWOP-ENTRY.                                    RVE27800
033770            ADD 1 TO WS-ROWOP-SUB.                                 RVE27850
033780            SET RO-OPER-IDX TO WS-ROWOP-SUB.                       RVE27870
033790            IF SHT-SHEET-COUNT > ZERO                              RVE27900
033800                ADD 1 TO SHT-ROWOP-COUNT (SHT-SHEET-COUNT)         RVE28000
033810            END-IF.                                                RVE28100
033820            MOVE CFGO-TARGET-COL   TO ROWOP-TARGET-COL             RVE28300
033830                                                    (RO-OPER-IDX). RVE28400
033840            MOVE CFGO-STEP-COUNT   TO ROWOP-STEP-COUNT             RVE28500
033850                                                    (RO-OPER-IDX). RVE28600
033860            MOVE CFGO-SRC-COL-COUNT TO ROWOP-SRC-COL-COUNT         RVE28700
033870                                                    (RO-OPER-IDX). RVE28800
033880            MOVE CFGO-SEPARATOR    TO ROWOP-SEPARATOR              RVE28900
033890                                                    (RO-OPER-IDX). RVE29000
033900            MOVE CFGO-PATTERN      TO ROWOP-PATTERN                RVE29100
033910                                                    (RO-OPER-IDX). RVE29200
033920            MOVE CFGO-REPLACEMENT  TO ROWOP-REPLACEMENT            RVE29300
033930                                                    (RO-OPER-IDX). RVE29400
033940            MOVE CFGO-START-IDX    TO ROWOP-START-IDX              RVE29500
033950                                                    (RO-OPER-IDX). RVE29600
033960            MOVE CFGO-END-IDX      TO ROWOP-END-IDX                RVE29700
033970                                                    (RO-OPER-IDX). RVE29800
033972            PERFORM 1122-STORE-ROWOP-STEPS                         RVE29820
033974                THRU 1122-EXIT.                                    RVE29840
033976            PERFORM 1123-STORE-ROWOP-SRC-COLS                      RVE29860
033978                THRU 1123-EXIT.                                    RVE29880
033980       1114-EXIT.                                                 RVE29900
033990            EXIT.                                                  RVE30000
033992       EJECT                                                      RVE30050
034002*                                                                  RVE30060
034012*    1998-01-22  RSK  SPLIT THE STEP-TYPE AND SOURCE-COLUMN ARRAY  RVE30070
034022*                     COPY-DOWN LOOPS OUT OF 1114 FOR THE SAME     RVE30080
034032*                     REASON THE 1112 LOOPS WERE SPLIT (CK-5140).  RVE30090
034042       1122-STORE-ROWOP-STEPS.                                    RVE30100
034052            MOVE ZERO TO WS-SUB2.                                  RVE30110
034062       1122-LOOP.                                                 RVE30120
034072            ADD 1 TO WS-SUB2.                                      RVE30130
034082            IF WS-SUB2 > CFGO-STEP-COUNT                           RVE30140
034092                GO TO 1122-EXIT                                    RVE30150
034102            END-IF.                                                RVE30160
034112            MOVE CFGO-STEP-TYPE (WS-SUB2)                          RVE30170
034122                TO ROWOP-STEP-TYPE (RO-OPER-IDX, WS-SUB2).         RVE30180
034132            GO TO 1122-LOOP.                                       RVE30190
034142       1122-EXIT.                                                 RVE30200
034152            EXIT.                                                  RVE30210
034162       1123-STORE-ROWOP-SRC-COLS.                                 RVE30220
034172            MOVE ZERO TO WS-SUB2.                                  RVE30230
034182       1123-LOOP.                                                 RVE30240
034192            ADD 1 TO WS-SUB2.                                      RVE30250
034202            IF WS-SUB2 > CFGO-SRC-COL-COUNT                        RVE30260
034212                GO TO 1123-EXIT                                    RVE30270
034222            END-IF.                                                RVE30280
034232            MOVE CFGO-SRC-COLUMNS (WS-SUB2)                        RVE30290
034242                TO ROWOP-SRC-COLUMNS (RO-OPER-IDX, WS-SUB2).       RVE30300
034252            GO TO 1123-LOOP.                                       RVE30310
034262       1123-EXIT.                                                 RVE30320
034272            EXIT.                                                  RVE30330
034282       EJECT                                                      RVE30100
034292********************************************************************RVE30200
034302*              LOAD REFERENCE/LOOKUP TABLES                       *RVE30300
034312********************************************************************RVE30400
034322                                                                   RVE30500
034332       1120-LOAD-LOOKUP-TABLES.                                   RVE30600
034342            MOVE ZERO TO LKUP-ROW-COUNT.                          RVE30700
034352            READ LOOKUP-FILE                                     RVE30800
034362                AT END                                            RVE30900
034372                    SET RVE-FS-LOOKUP-EOF TO TRUE                 RVE31000
034382            END-READ.                                             RVE31100
034392            PERFORM 1121-LOAD-ONE-LOOKUP-ROW                      RVE31200
034402                THRU 1121-EXIT                                    RVE31210
034412                UNTIL RVE-FS-LOOKUP-EOF.                          RVE31220
034422       1129-LOAD-LOOKUP-TABLES-EXIT.                              RVE32700
034432            EXIT.                                                  RVE32800
034442       EJECT                                                      RVE32810
034452       1121-LOAD-ONE-LOOKUP-ROW.                                  RVE32820
034462            MOVE LKF-TABLE-NAME      TO LKUP-TABLE-NAME            RVE31300
034472            MOVE LKF-MATCH-COL-NAME  TO LKUP-MATCH-COL-NAME        RVE31400
034482            MOVE LKF-RETURN-COL-NAME TO LKUP-RETURN-COL-NAME.     RVE31500
034492            ADD 1 TO LKUP-ROW-COUNT.                               RVE31600
034502            SET LK-ROW-IDX TO LKUP-ROW-COUNT.                      RVE31700
034512            MOVE LKF-MATCH-VALUE  TO LKP-MATCH-VALUE                RVE31800
034522                                         (LK-ROW-IDX).              RVE31900
034532            MOVE LKF-RETURN-VALUE TO LKP-RETURN-VALUE               RVE32000
034542                                         (LK-ROW-IDX).              RVE32100
034552            READ LOOKUP-FILE                                     RVE32200
034562                AT END                                            RVE32300
034572                    SET RVE-FS-LOOKUP-EOF TO TRUE                 RVE32400
034582            END-READ.                                             RVE32500
034592       1121-EXIT.                                                 RVE32830
034602            EXIT.                                                  RVE32840
034612       EJECT                                                      RVE32900
034622********************************************************************RVE33000
034632*         PER-SHEET CONTROL -- DRIVES ONE SHEET THROUGH THE        *RVE33100
034642*         LOCATE/BUILD/TRANSACT/PROCESS/FLUSH/COMMIT/RECORD        *RVE33200
034652*         SEQUENCE SET UP UNDER TKT CK-4433                        *RVE33300
034662********************************************************************RVE33400
034672                                                                    RVE33500
034682       2000-MAIN-PROCESS.                                    RVE33600
034692            IF SHT-NO-TARGET-TABLE (WS-SHEET-SUB)             RVE33700
034702                NEXT SENTENCE                                RVE33800
034712            ELSE                                              RVE33900
034722                PERFORM 2100-LOCATE-SHEET                    RVE34000
034732                    THRU 2100-EXIT                            RVE34100
034742                IF SHEET-WAS-FOUND                            RVE34200
034752                    PERFORM 2200-BUILD-INSERT-STMT            RVE34300
034762                        THRU 2200-EXIT                        RVE34400
034772                    PERFORM 2300-BEGIN-TRANSACTION            RVE34500
034782                        THRU 2300-EXIT                        RVE34600
034792                    PERFORM 2400-PROCESS-ROWS                 RVE34700
034802                        THRU 2499-EXIT                        RVE34800
034812                    PERFORM 2500-FLUSH-BATCH                  RVE34900
034822                        THRU 2500-EXIT                        RVE35000
034832                    PERFORM 2600-COMMIT-SHEET                  RVE35100
034842                        THRU 2600-EXIT                        RVE35200
034852                    PERFORM 2700-RECORD-SHEET-RESULT           RVE35300
034862                        THRU 2700-EXIT                        RVE35400
034872                    IF SRC-ERROR-COUNT > ZERO                  RVE35500
034882                        AND SHT-STRATEGY-FAIL-ALL (WS-SHEET-SUBRVE35600
034892                                                  )            RVE35700
034902                        SET STOP-ALL-SHEETS TO TRUE            RVE35800
034912                    END-IF                                     RVE35900
034922                END-IF                                         RVE36000
034932            END-IF.                                            RVE36100
034942       2000-MAIN-PROCESS-EXIT.                                RVE36200
034952            EXIT.                                              RVE36300
034962       EJECT                                                  RVE36400
034972********************************************************************RVE36500
034982*    LOCATE A SHEET'S HEADER RECORD IN THE INPUT FILE BY        *RVE36600
034992*    ITS SHORT SHEET-ID (FIRST 8 BYTES OF THE CONFIGURED        *RVE36700
035002*    SHEET NAME).  INPUT FILE IS SEQUENTIAL -- A SHEET NOT      *RVE36800
035012*    REACHED BEFORE END OF FILE IS REPORTED MISSING.            *RVE36900
035022********************************************************************RVE37000
035032       2100-LOCATE-SHEET.                                     RVE37100
035042            MOVE 'N' TO SHEET-FOUND-IND.                       RVE37200
035052            MOVE SHT-SHEET-NAME (WS-SHEET-SUB) (1:8)            RVE37300
035062                TO WS-TARGET-SHEET-ID.                         RVE37400
035072            PERFORM 2110-SEEK-SHEET-HEADER                     RVE37500
035082                THRU 2110-EXIT                                 RVE37600
035092                UNTIL SHEET-WAS-FOUND OR END-OF-FILE.           RVE37700
035102            IF NOT SHEET-WAS-FOUND                              RVE37800
035112                PERFORM 2150-REPORT-SHEET-NOT-FOUND             RVE37900
035122                    THRU 2150-EXIT                              RVE38000
035132            END-IF.                                             RVE38100
035142       2100-EXIT.                                              RVE38200
035152            EXIT.                                               RVE38300
035162       2110-SEEK-SHEET-HEADER.                                 RVE38400
035172            READ INPUT-DATA-FILE                               RVE38500
035182                AT END                                          RVE38600
035192                    SET END-OF-FILE TO TRUE                     RVE38700
035202            END-READ.                                           RVE38800
035212            IF NOT END-OF-FILE                                  RVE38900
035222                IF IR-ROW-IS-HEADER                             RVE39000
035232                    AND IR-SHEET-ID = WS-TARGET-SHEET-ID        RVE39100
035242                    SET SHEET-WAS-FOUND TO TRUE                 RVE39200
035252                END-IF                                          RVE39300
035262            END-IF.                                             RVE39400
035272       2110-EXIT.                                              RVE39500
035282            EXIT.                                               RVE39600
035292       2150-REPORT-SHEET-NOT-FOUND.                            RVE39700
035302            MOVE ZERO TO ERR-ROW-NUMBER.                        RVE39800
035312            MOVE SPACES TO ERR-COLUMN-NAME.                     RVE39900
035322            SET ERR-TYPE-VALIDATION TO TRUE.                    RVE40000
035332            MOVE SPACES TO ERR-MESSAGE.                         RVE40100
035342            STRING 'SHEET NOT FOUND - '                         RVE40200
035352                   SHT-SHEET-NAME (WS-SHEET-SUB)                RVE40300
035362                   DELIMITED BY SIZE INTO ERR-MESSAGE.           RVE40400
035372            WRITE ERROR-REPORT-RECORD FROM IMPORT-ERROR-RECORD. RVE40500
035382       2150-EXIT.                                              RVE40600
035392            EXIT.                                               RVE40700
035402       EJECT                                                   RVE40800
035412********************************************************************RVE40900
035422*    BUILD THE INSERT STATEMENT TEXT FOR THE SHEET (OR ADOPT    *RVE41000
035432*    A CONFIGURED CUSTOM STATEMENT).  DELEGATED TO RVESQLBD SO  *RVE41100
035442*    THE STATEMENT-TEXT SYNTAX LIVES IN ONE PLACE.              *RVE41200
035452********************************************************************RVE41300
035462       2200-BUILD-INSERT-STMT.                                 RVE41400
035472            MOVE SPACES TO WS-INSERT-STMT-TEXT.                 RVE41500
035482            IF SHT-HAS-CUSTOM-SQL (WS-SHEET-SUB)                RVE41600
035492                MOVE SHT-CUSTOM-SQL-TEXT (WS-SHEET-SUB)         RVE41700
035502                    TO WS-INSERT-STMT-TEXT                      RVE41800
035512            ELSE                                                RVE41900
035522                CALL 'RVESQLBD' USING SHEET-CONFIG-TABLE        RVE42000
035532                                      COLUMN-RULE-TABLE         RVE42100
035542                                      WS-SHEET-SUB              RVE42200
035552                                      WS-INSERT-STMT-TEXT        RVE42300
035562            END-IF.                                              RVE42400
035572       2200-EXIT.                                               RVE42500
035582            EXIT.                                                RVE42600
035592       EJECT                                                    RVE42700
035602********************************************************************RVE42800
035612*    TRANSACTION START -- EXECUTE MODE ONLY.  ALSO RESETS THE   *RVE42900
035622*    PER-SHEET RUN COUNTERS AND THE PROGRESS TRACKER.           *RVE43000
035632********************************************************************RVE43100
035642       2300-BEGIN-TRANSACTION.                                 RVE43200
035652            INITIALIZE SHEET-RUN-COUNTERS.                      RVE43300
035662            CALL 'RVEPRGTR' USING 'R' SHT-EXPECTED-ROWS          RVE43400
035672                                     (WS-SHEET-SUB)              RVE43500
035682                                  SRC-TOTAL-ROWS                RVE43600
035692                                  WS-PCT-COMPLETE.               RVE43700
035702            MOVE ZERO TO WS-BATCH-COUNT.                         RVE43800
035712            IF RVE-MODE-EXECUTE                                 RVE43900
035722                DISPLAY 'RVEIMP00 - BEGIN TRANSACTION - '        RVE44000
035732                        SHT-TABLE-NAME (WS-SHEET-SUB)            RVE44100
035742            END-IF.                                              RVE44200
035752       2300-EXIT.                                               RVE44300
035762            EXIT.                                                RVE44400
035772       EJECT                                                    RVE44500
035782********************************************************************RVE44600
035792*    READ DATA ROWS FOR THE SHEET UNTIL THE NEXT HEADER ROW OR  *RVE44700
035802*    END OF FILE.  BLANK PHYSICAL ROWS ARE SKIPPED UNCOUNTED.   *RVE44800
035812*    EACH ROW IS DRIVEN THROUGH RVEROWPR; VALID ROWS ARE ADDED  *RVE44900
035822*    TO THE CURRENT BATCH AND FLUSHED AT THE CONFIGURED SIZE.   *RVE45000
035832********************************************************************RVE45100
035842       2400-PROCESS-ROWS.                                      RVE45200
035852            MOVE 'N' TO END-OF-FILE-IND.                        RVE45300
035862            PERFORM 2410-READ-NEXT-ROW                          RVE45400
035872                THRU 2410-EXIT.                                 RVE45500
035882            PERFORM 2420-PROCESS-ONE-ROW                        RVE45600
035892                THRU 2420-EXIT                                  RVE45700
035902                UNTIL END-OF-FILE                               RVE45800
035912                   OR IR-ROW-IS-HEADER                          RVE45900
035922                   OR SRC-SHEET-HAS-FAILED.                     RVE46000
035932       2499-EXIT.                                               RVE46100
035942            EXIT.                                                RVE46200
035952       2410-READ-NEXT-ROW.                                      RVE46300
035962            READ INPUT-DATA-FILE                                RVE46400
035972                AT END                                           RVE46500
035982                    SET END-OF-FILE TO TRUE                      RVE46600
035992            END-READ.                                            RVE46700
036002       2410-EXIT.                                               RVE46800
036012            EXIT.                                                RVE46900
036022       2420-PROCESS-ONE-ROW.                                    RVE47000
036032            IF IR-CELL-COUNT = ZERO                              RVE47100
036042                NEXT SENTENCE                                   RVE47200
036052            ELSE                                                 RVE47300
036062                ADD 1 TO SRC-TOTAL-ROWS                          RVE47400
036072                CALL 'RVEPRGTR' USING 'U' SHT-EXPECTED-ROWS      RVE47500
036082                                         (WS-SHEET-SUB)          RVE47600
036092                                      SRC-TOTAL-ROWS             RVE47700
036102                                      WS-PCT-COMPLETE            RVE47800
036112                INITIALIZE ROW-STATUS-AREA ROW-VALUE-TABLE       RVE47900
036122                CALL 'RVEROWPR' USING COLUMN-RULE-TABLE          RVE48000
036132                                       ROW-CONSTRAINT-TABLE      RVE48100
036142                                       ROW-OPERATION-TABLE       RVE48200
036152                                       SHEET-CONFIG-ENTRY        RVE48300
036162                                              (WS-SHEET-SUB)     RVE48400
036172                                       INPUT-ROW-RECORD          RVE48500
036182                                       ROW-VALUE-TABLE           RVE48600
036192                                       ROW-STATUS-AREA           RVE48700
036195                                       LOOKUP-TABLE-AREA         RVE48750
036202                                       RVE-RUN-MODE-CODE         RVE48800
036212                IF ROW-IS-SKIPPED                                RVE48900
036222                    ADD 1 TO SRC-SKIPPED                         RVE49000
036232                ELSE                                              RVE49100
036242                    IF ROW-IS-INVALID                             RVE49200
036252                        PERFORM 2430-RECORD-ROW-ERRORS            RVE49300
036262                            THRU 2430-EXIT                        RVE49400
036272                        ADD 1 TO SRC-SKIPPED                      RVE49500
036282                        ADD ROW-ERROR-COUNT TO SRC-ERROR-COUNT    RVE49600
036292                        IF SHT-STRATEGY-FAIL-SHEET (WS-SHEET-SUBRVE49700
036302                                                    )            RVE49800
036312                            SET SRC-SHEET-HAS-FAILED TO TRUE      RVE49900
036322                        END-IF                                   RVE50000
036332                    ELSE                                          RVE50100
036342                        PERFORM 2440-ADD-TO-BATCH                RVE50200
036352                            THRU 2440-EXIT                       RVE50300
036362                    END-IF                                       RVE50400
036372                END-IF                                           RVE50500
036382            END-IF.                                               RVE50600
036392            PERFORM 2410-READ-NEXT-ROW                           RVE50700
036402                THRU 2410-EXIT.                                  RVE50800
036412       2420-EXIT.                                               RVE50900
036422            EXIT.                                                RVE51000
036432       EJECT                                                    RVE51100
036442********************************************************************RVE51200
036452*    WRITE ONE IMPORT-ERROR-RECORD PER COLUMN ERROR FLAGGED ON  *RVE51300
036462*    THE ROW-VALUE TABLE BY RVEROWPR.                           *RVE51400
036472********************************************************************RVE51500
036482       2430-RECORD-ROW-ERRORS.                                  RVE51600
036492            MOVE ZERO TO WS-PARM-SUB.                            RVE51700
036502            PERFORM 2431-WRITE-ONE-ROW-ERROR                     RVE51800
036512                THRU 2431-EXIT                                  RVE51900
036522                VARYING WS-PARM-SUB FROM 1 BY 1                  RVE52000
036532                UNTIL WS-PARM-SUB > ROW-VALUE-COUNT.             RVE52100
036542       2430-EXIT.                                               RVE52200
036552            EXIT.                                                RVE52300
036562       2431-WRITE-ONE-ROW-ERROR.                                RVE52400
036572            IF RVD-COLUMN-IN-ERROR (WS-PARM-SUB)                 RVE52500
036582                MOVE SRC-TOTAL-ROWS TO ERR-ROW-NUMBER            RVE52600
036592                MOVE RVD-COLUMN-NAME (WS-PARM-SUB)               RVE52700
036602                    TO ERR-COLUMN-NAME                           RVE52800
036612                SET ERR-TYPE-VALIDATION TO TRUE                  RVE52900
036622                MOVE RVD-VALUE-TEXT (WS-PARM-SUB) TO ERR-MESSAGERVE53000
036632                WRITE ERROR-REPORT-RECORD                        RVE53100
036642                    FROM IMPORT-ERROR-RECORD                      RVE53200
036652            END-IF.                                              RVE53300
036662       2431-EXIT.                                               RVE53400
036672            EXIT.                                                RVE53500
036682       EJECT                                                    RVE53600
036692********************************************************************RVE53700
036702*    ADD THE ROW'S NAMED VALUES TO THE CURRENT BATCH; FLUSH     *RVE53800
036712*    WHEN THE SHEET'S CONFIGURED BATCH SIZE IS REACHED.         *RVE53900
036722********************************************************************RVE54000
036732       2440-ADD-TO-BATCH.                                       RVE54100
036742            ADD 1 TO WS-BATCH-COUNT.                             RVE54200
036752            IF RVE-MODE-EXECUTE                                  RVE54300
036762                MOVE SHT-TABLE-NAME (WS-SHEET-SUB)                RVE54400
036772                    TO DBS-TABLE-NAME                            RVE54500
036782                MOVE SPACES TO DBS-ROW-DATA                      RVE54600
036792                PERFORM 2441-FORMAT-ROW-DATA                     RVE54700
036802                    THRU 2441-EXIT                               RVE54800
036812                WRITE DB-STAGING-RECORD                           RVE54900
036822            END-IF.                                              RVE55000
036832            ADD 1 TO SRC-INSERTED.                                RVE55100
036842            IF WS-BATCH-COUNT >= SHT-BATCH-SIZE (WS-SHEET-SUB)    RVE55200
036852                PERFORM 2500-FLUSH-BATCH                         RVE55300
036862                    THRU 2500-EXIT                               RVE55400
036872            END-IF.                                              RVE55500
036882       2440-EXIT.                                               RVE55600
036892            EXIT.                                                RVE55700
036902       2441-FORMAT-ROW-DATA.                                    RVE55800
036912            MOVE ZERO TO WS-PARM-SUB.                             RVE55900
036922            MOVE 1 TO WS-STRING-PTR.                              RVE55950
036932            PERFORM 2442-APPEND-ONE-VALUE                        RVE56000
036942                THRU 2442-EXIT                                   RVE56100
036952                VARYING WS-PARM-SUB FROM 1 BY 1                  RVE56200
036962                UNTIL WS-PARM-SUB > ROW-VALUE-COUNT.             RVE56300
036972       2441-EXIT.                                               RVE56400
036982            EXIT.                                                RVE56500
036992       2442-APPEND-ONE-VALUE.                                   RVE56600
037002            STRING RVD-VALUE-TEXT (WS-PARM-SUB) DELIMITED BY SIZERVE56800
037012                   '|' DELIMITED BY SIZE                         RVE56900
037022                   INTO DBS-ROW-DATA                             RVE56950
037032                   WITH POINTER WS-STRING-PTR.                   RVE56980
037042       2442-EXIT.                                               RVE57100
037052            EXIT.                                                RVE57200
037062       EJECT                                                    RVE57300
037072********************************************************************RVE57300
037082*    FLUSH WHATEVER IS CURRENTLY BATCHED.  DELEGATED TO RVEBATEXRVE57400
037092*    SO EXECUTE-MODE WRITE-OUT AND DRY-RUN COUNTING SHARE ONE   *RVE57500
037102*    PLACE -- A DRY RUN EXERCISES THE SAME FORMATTING AND       *RVE57600
037104*    BATCHING LOGIC AS A LIVE RUN, IT JUST NEVER COMMITS.       *RVE57650
037112********************************************************************RVE57700
037122       2500-FLUSH-BATCH.                                       RVE57800
037132            IF WS-BATCH-COUNT > ZERO                            RVE57900
037142                CALL 'RVEBATEX' USING RVE-RUN-MODE-CODE          RVE58000
037152                                      SHT-TABLE-NAME             RVE58100
037162                                             (WS-SHEET-SUB)      RVE58200
037172                                      WS-BATCH-COUNT             RVE58300
037182                MOVE ZERO TO WS-BATCH-COUNT                      RVE58400
037192            END-IF.                                              RVE58500
037202       2500-EXIT.                                               RVE58600
037212            EXIT.                                                RVE58700
037222       EJECT                                                    RVE58800
037232********************************************************************RVE58900
037242*    COMMIT THE SHEET (EXECUTE MODE).  THERE IS NO UNHANDLED-      *RVE59000
037250*    EXCEPTION PATH IN THIS LOADER TO ROLL BACK FROM -- A          *RVE59050
037255*    FAIL-SHEET STOP AT 2420 IS A HANDLED, EXPECTED OUTCOME, SO    *RVE59075
037258*    WHATEVER BATCHES ALREADY WENT OUT AT 2500 STAY COMMITTED.     *RVE59090
037262********************************************************************RVE59200
037272       2600-COMMIT-SHEET.                                         RVE59300
037432                IF RVE-MODE-EXECUTE                              RVE60900
037442                    DISPLAY 'RVEIMP00 - COMMIT - '                RVE61000
037452                            SHT-TABLE-NAME (WS-SHEET-SUB)         RVE61100
037462                END-IF.                                           RVE61200
037482       2600-EXIT.                                               RVE61400
037492            EXIT.                                                RVE61500
037502       EJECT                                                    RVE61600
037512********************************************************************RVE61700
037522*    RECORD THE SHEET'S RESULT RECORD AND ROLL ITS COUNTERS     *RVE61800
037532*    INTO THE RUN-WIDE ACCUMULATORS.                            *RVE61900
037542********************************************************************RVE62000
037552       2700-RECORD-SHEET-RESULT.                                RVE62100
037562            MOVE SHT-SHEET-NAME (WS-SHEET-SUB) TO RES-SHEET-NAMERVE62200
037572            MOVE SHT-TABLE-NAME (WS-SHEET-SUB) TO RES-TABLE-NAMERVE62300
037582            MOVE SRC-TOTAL-ROWS  TO RES-TOTAL-ROWS.               RVE62400
037592            MOVE SRC-INSERTED    TO RES-INSERTED.                 RVE62500
037602            MOVE SRC-SKIPPED     TO RES-SKIPPED.                  RVE62600
037612            MOVE SRC-ERROR-COUNT TO RES-ERROR-COUNT.              RVE62700
037622            WRITE ERROR-REPORT-RECORD FROM SHEET-RESULT-RECORD.  RVE62800
037632            ADD SRC-TOTAL-ROWS  TO ACC-TOTAL-ROWS.                RVE62900
037642            ADD SRC-INSERTED    TO ACC-TOTAL-INSERTED.            RVE63000
037652            ADD SRC-SKIPPED     TO ACC-TOTAL-SKIPPED.             RVE63100
037662            ADD SRC-ERROR-COUNT TO ACC-TOTAL-ERRORS.              RVE63200
037672       2700-EXIT.                                                RVE63300
037682            EXIT.                                                 RVE63400
037692       EJECT                                                     RVE63500
037702********************************************************************RVE63600
037712*                    END-OF-RUN TOTALS AND REPORT                *RVE63700
037722********************************************************************RVE63800
037732       3000-AGGREGATE-TOTALS.                                    RVE63900
037742            MOVE ACC-TOTAL-ROWS     TO TOT-ROWS.                  RVE64000
037752            MOVE ACC-TOTAL-INSERTED TO TOT-INSERTED.              RVE64100
037762            MOVE ACC-TOTAL-SKIPPED  TO TOT-SKIPPED.               RVE64200
037772            MOVE ACC-TOTAL-ERRORS   TO TOT-ERRORS.                RVE64300
037782            ACCEPT WS-END-TIME FROM TIME.                         RVE64400
037792       3099-AGGREGATE-TOTALS-EXIT.                                RVE64500
037802            EXIT.                                                 RVE64600
037812       EJECT                                                     RVE64700
037822********************************************************************RVE64800
037832*    WRITE THE IMPORT REPORT -- TOTALS RECORD TRAILS THE SHEET  *RVE64900
037842*    RESULT RECORDS ALREADY WRITTEN BY 2700 ABOVE.              *RVE65000
037852********************************************************************RVE65100
037862       3100-WRITE-IMPORT-REPORT.                                RVE65200
037872            WRITE ERROR-REPORT-RECORD FROM IMPORT-TOTALS-RECORD. RVE65300
037882            DISPLAY 'RVEIMP00 - RUN MODE           - '           RVE65400
037892                    RVE-RUN-MODE-CODE.                            RVE65500
037902            DISPLAY 'RVEIMP00 - TOTAL ROWS          - '           RVE65600
037912                    TOT-ROWS.                                     RVE65700
037922            DISPLAY 'RVEIMP00 - TOTAL INSERTED      - '           RVE65800
037932                    TOT-INSERTED.                                 RVE65900
037942            DISPLAY 'RVEIMP00 - TOTAL SKIPPED       - '           RVE66000
037952                    TOT-SKIPPED.                                  RVE66100
037962            DISPLAY 'RVEIMP00 - TOTAL ERRORS        - '           RVE66200
037972                    TOT-ERRORS.                                   RVE66300
037982       3199-WRITE-IMPORT-REPORT-EXIT.                            RVE66400
037992            EXIT.                                                 RVE66500
038002       EJECT                                                     RVE66600
038012********************************************************************RVE66700
038022*                         END OF JOB                             *RVE66800
038032********************************************************************RVE66900
038042       EOJ9000-CLOSE-FILES.                                      RVE67000
038052            CLOSE INPUT-DATA-FILE                                RVE67100
038062                  RULE-CONFIG-FILE                                RVE67200
038072                  LOOKUP-FILE                                     RVE67300
038082                  DB-INSERT-STAGING-FILE                          RVE67400
038092                  ERROR-REPORT-FILE.                              RVE67500
038102            GO TO EOJ9999-EXIT.                                   RVE67600
038112       EOJ9900-ABEND.                                            RVE67700
038122            DISPLAY 'RVEIMP00 - ABNORMAL TERMINATION'.            RVE67800
038132            MOVE 16 TO RETURN-CODE.                               RVE67900
038142            STOP RUN.                                             RVE68000
038152       EOJ9999-EXIT.                                             RVE68100
038162            EXIT.                                                 RVE68200
