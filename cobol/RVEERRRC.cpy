=COLS> ----+----1----+----2----+----3----+----4----+----5----+----6----+----7--
000100********************************************************************
000110*                                                                  *
000120*    RVEERRRC  --  IMPORT ERROR RECORD.  ONE RECORD IS WRITTEN TO  *
000130*    THE ERROR/REPORT FILE FOR EVERY VALIDATION, LOOKUP, OR        *
000140*    DATABASE FAILURE ENCOUNTERED DURING A RUN.                    *
000150*                                                                  *
000160*    MAINTENANCE                                                  *
000170*    -----------                                                  *
000180*    1994-02-11  RSK  ORIGINAL MEMBER (TKT CK-4412).               *
000190*    1996-11-19  RSK  ADDED ERR-TYPE SO LOOKUP AND DATABASE        *
000200*                     FAILURES CAN BE TOLD APART FROM ORDINARY     *
000210*                     VALIDATION FAILURES ON THE REPORT (CK-4877). *
000220********************************************************************
000230
000240 01  IMPORT-ERROR-RECORD.
000250     05  ERR-ROW-NUMBER              PIC 9(07).
000260     05  ERR-COLUMN-NAME             PIC X(40).
000270     05  ERR-TYPE                    PIC X(10).
000280         88  ERR-TYPE-VALIDATION              VALUE 'VALIDATION'.
000290         88  ERR-TYPE-LOOKUP                  VALUE 'LOOKUP'.
000300         88  ERR-TYPE-DATABASE                VALUE 'DATABASE'.
000310     05  ERR-MESSAGE                 PIC X(120).
000320     05  FILLER                      PIC X(15).
