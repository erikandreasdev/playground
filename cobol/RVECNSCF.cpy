=COLS> ----+----1----+----2----+----3----+----4----+----5----+----6----+----7--
000100********************************************************************
000110*                                                                  *
000120*    RVECNSCF  --  ROW CONSTRAINT CONFIG ENTRY, ONE PER CONFIGURED *
000130*    CROSS-COLUMN ROW CONSTRAINT.  EVALUATED BY RVECNSVL IN THE    *
000140*    ORDER DECLARED; FIRST FAILING ENTRY REPORTS THE ROW'S ERROR.  *
000150*                                                                  *
000160*    MAINTENANCE                                                  *
000170*    -----------                                                  *
000180*    1995-06-30  RSK  ORIGINAL MEMBER -- REQUESTED BY THE DATA     *
000190*                     STEWARDSHIP GROUP FOR CROSS-FIELD EDITS ON   *
000200*                     THE POLICY-OWNER FEED (TKT CK-4601).         *
000210*    1997-08-04  RSK  ADDED CONS-FORBIDDEN-VAL FOR THE NOT-ALL-    *
000220*                     EQUAL "MUST DIFFER FROM" CASE (TKT CK-5011). *
000230********************************************************************
000240
000250 77  RVE-MAX-CONSTRAINTS             PIC 9(02) COMP-3 VALUE 15.
000260 77  RVE-MAX-CONS-COLS               PIC 9(02) COMP-3 VALUE 10.
000270
000280 01  ROW-CONSTRAINT-TABLE.
000290     05  ROW-CONSTRAINT-ENTRY OCCURS 15 TIMES
000300                       INDEXED BY CN-CONS-IDX.
000310         10  CONS-TYPE                PIC X(20).
000320             88  CONS-NOT-ALL-EMPTY          VALUE 'NOT_ALL_EMPTY'.
000330             88  CONS-AT-LEAST-ONE           VALUE 'AT_LEAST_ONE_PRESENT'.
000340             88  CONS-NOT-ALL-EQUAL          VALUE 'NOT_ALL_EQUAL'.
000350             88  CONS-MUTUALLY-EXCL          VALUE 'MUTUALLY_EXCLUSIVE'.
000360             88  CONS-CUSTOM                 VALUE 'CUSTOM'.
000370             88  CONS-TYPE-NOT-SET           VALUE SPACES.
000380         10  CONS-COLUMN-COUNT        PIC 9(02).
000390         10  CONS-COLUMNS OCCURS 10 TIMES
000400                       INDEXED BY CN-COL-IDX
000410                       PIC X(40).
000420         10  CONS-FORBIDDEN-VAL       PIC X(40).
000430         10  CONS-EXPR-IND            PIC X(01).
000450             88  CONS-HAS-EXPRESSION         VALUE 'Y'.
000460         10  CONS-ERROR-MSG           PIC X(100).
000470         10  FILLER                   PIC X(08).
