=COLS> ----+----1----+----2----+----3----+----4----+----5----+----6----+----7--
000100********************************************************************
000110*                                                                  *
000120*    RVECELLC  --  ONE PHYSICAL ROW OF THE INPUT DATA FILE.        *
000130*    ROW 1 OF EACH SHEET IS THE HEADER ROW (COLUMN NAMES); ROW 2   *
000140*    ONWARD CARRIES THE TYPED CELL VALUES.  SEE RVE-MAX-COLS IN    *
000150*    RVECOLCF FOR THE CONFIGURED-COLUMN LIMIT THIS TABLE SHARES.   *
000160*                                                                  *
000170*    MAINTENANCE                                                  *
000180*    -----------                                                  *
000190*    1994-02-08  RSK  ORIGINAL MEMBER (TKT CK-4410).               *
000200*    1995-06-30  RSK  WIDENED CELL-RAW-VALUE FROM X(60) TO X(100)  *
000210*                     -- LEGAL-NAME COLUMNS WERE TRUNCATING        *
000220*                     (TKT CK-4601).                               *
000230*    1999-02-02  DLM  Y2K REMEDIATION -- CELL-DATE-VAL IS A FULL   *
000240*                     CCYYMMDD 8-BYTE FIELD, NOT THE OLD YYMMDD    *
000250*                     6-BYTE FIELD (TKT CK-5502).                  *
000260********************************************************************
000270
000280 01  INPUT-ROW-RECORD.
000290     05  IR-SHEET-ID                 PIC X(08).
000300     05  IR-ROW-TYPE                 PIC X(01).
000310         88  IR-ROW-IS-HEADER                 VALUE 'H'.
000320         88  IR-ROW-IS-DATA                   VALUE 'D'.
000330     05  IR-ROW-NUMBER               PIC 9(07).
000340     05  IR-CELL-COUNT               PIC 9(03).
000350     05  IR-CELL-TABLE OCCURS 40 TIMES
000360                       INDEXED BY IR-CELL-IDX.
000370         10  CELL-RAW-VALUE          PIC X(100).
000380         10  CELL-TYPE-CODE          PIC X(01).
000390             88  CELL-IS-STRING                VALUE 'S'.
000400             88  CELL-IS-NUMERIC               VALUE 'N'.
000410             88  CELL-IS-BOOLEAN               VALUE 'B'.
000420             88  CELL-IS-DATE                  VALUE 'D'.
000430             88  CELL-IS-BLANK                 VALUE ' '.
000440         10  CELL-NUMERIC-VAL        PIC S9(13)V9(4) COMP-3.
000450         10  CELL-BOOLEAN-VAL        PIC X(01).
000460             88  CELL-BOOLEAN-TRUE             VALUE 'Y'.
000470             88  CELL-BOOLEAN-FALSE            VALUE 'N'.
000480         10  CELL-DATE-VAL           PIC 9(08).
000490         10  CELL-IS-DATE-FORMATTED  PIC X(01).
000500             88  CELL-DATE-FORMATTED           VALUE 'Y'.
000510     05  FILLER                      PIC X(20).
000520
000530********************************************************************
000540*    ALTERNATE VIEW OF A ROW-1 HEADER RECORD -- SAME PHYSICAL      *
000550*    SLOT, READ AS A TABLE OF COLUMN-NAME TEXT RATHER THAN TYPED   *
000560*    CELLS.  USED ONLY BY RVEVAL00'S HEADER-ROW CHECK.             *
000570********************************************************************
000580 01  INPUT-HEADER-VIEW REDEFINES INPUT-ROW-RECORD.
000590     05  IH-SHEET-ID                 PIC X(08).
000600     05  IH-ROW-TYPE                 PIC X(01).
000610     05  IH-ROW-NUMBER               PIC 9(07).
000620     05  IH-COLUMN-COUNT             PIC 9(03).
000630     05  IH-COLUMN-NAME-TABLE OCCURS 40 TIMES
000640                       INDEXED BY IH-COL-IDX.
000650         10  IH-COLUMN-NAME          PIC X(40).
000660         10  FILLER                  PIC X(75).
000670     05  FILLER                      PIC X(20).
