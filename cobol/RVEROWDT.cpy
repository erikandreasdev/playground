=COLS> ----+----1----+----2----+----3----+----4----+----5----+----6----+----7--
000100********************************************************************
000110*                                                                  *
000120*    RVEROWDT  --  ROW-VALUE WORK TABLE.  HOLDS THE NAMED VALUES   *
000130*    BUILT UP WHILE ONE ROW IS BEING PROCESSED -- EXTRACTED AND    *
000140*    TRANSFORMED CELL VALUES, DERIVED (ROW-OPERATION) COLUMNS,     *
000150*    AND LOOKED-UP VALUES -- KEYED BY COLUMN NAME SO CONSTRAINT    *
000160*    EVALUATION, ROW OPERATIONS AND THE PERSISTENCE MAPPER CAN     *
000170*    ALL SEE THE SAME ROW STATE WITHOUT RE-DERIVING IT.            *
000180*                                                                  *
000190*    MAINTENANCE                                                  *
000200*    -----------                                                  *
000210*    1996-11-19  RSK  ORIGINAL MEMBER -- SPLIT OUT OF RVECELLC SO  *
000220*                     DERIVED COLUMNS FROM ROW OPERATIONS HAVE     *
000230*                     SOMEWHERE TO LIVE THAT ISN'T A REAL INPUT    *
000240*                     CELL SLOT (TKT CK-4877).                     *
000250*    1998-01-22  RSK  ADDED RVD-DB-COLUMN SO THE SAME SLOT CAN BE  *
000260*                     HANDED STRAIGHT TO RVESQLBD'S PARAMETER      *
000270*                     LIST WITHOUT A SECOND LOOKUP PASS (CK-5140). *
000280********************************************************************
000290
000300 77  RVE-MAX-ROW-VALUES              PIC 9(02) COMP-3 VALUE 60.
000310
000320 01  ROW-VALUE-TABLE.
000330     05  ROW-VALUE-COUNT             PIC 9(02) VALUE ZERO.
000340     05  ROW-VALUE-ENTRY OCCURS 60 TIMES
000350                       INDEXED BY RV-VAL-IDX.
000360         10  RVD-COLUMN-NAME          PIC X(40).
000370         10  RVD-DB-COLUMN            PIC X(30).
000380         10  RVD-VALUE-TEXT           PIC X(100).
000390         10  RVD-VALUE-NULL-IND       PIC X(01).
000400             88  RVD-VALUE-IS-NULL            VALUE 'Y'.
000410         10  RVD-IN-ERROR-IND         PIC X(01).
000420             88  RVD-COLUMN-IN-ERROR          VALUE 'Y'.
000430         10  FILLER                   PIC X(10).
000440
000450********************************************************************
000460*    ROW-LEVEL STATUS FLAGS SET AS THE ROW MOVES THROUGH THE       *
000470*    PIPELINE IN RVEROWPR.                                        *
000480********************************************************************
000490 01  ROW-STATUS-AREA.
000500     05  ROW-SKIPPED-IND             PIC X(01) VALUE 'N'.
000510         88  ROW-IS-SKIPPED                   VALUE 'Y'.
000520     05  ROW-INVALID-IND             PIC X(01) VALUE 'N'.
000530         88  ROW-IS-INVALID                    VALUE 'Y'.
000540     05  ROW-ERROR-COUNT             PIC 9(02) VALUE ZERO.
000550     05  FILLER                      PIC X(04) VALUE SPACES.
