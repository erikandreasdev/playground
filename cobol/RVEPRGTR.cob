=COLS> ----+----1----+----2----+----3----+----4----+----5----+----6----+----7--
000100       IDENTIFICATION DIVISION.                                  RVG00010
000200       PROGRAM-ID.    RVEPRGTR.                                  RVG00020
000300       AUTHOR.        R S KOWALCZYK.                             RVG00030
000400       INSTALLATION.  CK SYSTEMS - RECORD IMPORT GROUP.          RVG00040
000500       DATE-WRITTEN.  08/1997.                                   RVG00050
000600       DATE-COMPILED.                                            RVG00060
000700       SECURITY.      UNCLASSIFIED - INTERNAL PRODUCTION USE.    RVG00070
000800********************************************************************RVG00080
000900*                                                                  *RVG00090
001000*A    ABSTRACT..                                                   *RVG00100
001100*  RVEPRGTR TRACKS HOW FAR A SHEET'S ROW LOOP HAS PROGRESSED AND   *RVG00110
001200*  LOGS A DISPLAY LINE EACH TIME THE COMPLETION PERCENTAGE CROSSES *RVG00120
001300*  THE NEXT TEN-POINT THRESHOLD -- NO MORE THAN TEN LINES PER      *RVG00130
001400*  SHEET, NEVER BACKWARD, NEVER REPEATED.  CALLED IN TWO MODES:    *RVG00140
001500*  'R' RESETS THE TRACKER FOR A NEW SHEET, 'U' UPDATES IT AFTER    *RVG00150
001600*  ONE MORE ROW HAS BEEN READ.                                     *RVG00160
001700*                                                                  *RVG00170
001800*P    ENTRY PARAMETERS..                                           *RVG00180
001900*     1 - MODE CODE  'R' = RESET, 'U' = UPDATE                     *RVG00190
002000*     2 - EXPECTED ROW COUNT FOR THE SHEET                         *RVG00200
002100*     3 - ROWS PROCESSED SO FAR (INCLUDING THE CURRENT ROW)        *RVG00210
002200*     4 - RETURNED PERCENT COMPLETE (INFORMATIONAL TO THE CALLER)  *RVG00220
002300*                                                                  *RVG00230
002400*E    ERRORS DETECTED BY THIS ELEMENT..                            *RVG00240
002500*     NONE.                                                        *RVG00250
002600*                                                                  *RVG00260
002700*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *RVG00270
002800*     NONE.                                                        *RVG00280
002900*                                                                  *RVG00290
003000*U    USER CONSTANTS AND TABLES REFERENCED..                       *RVG00300
003100*     NONE.                                                        *RVG00310
003200*                                                                  *RVG00320
003300*    CHANGE LOG                                                    *RVG00330
003400*    ----------                                                    *RVG00340
003500*    1997-08-04  RSK  ORIGINAL PROGRAM -- RUNS WERE TAKING HOURS    *RVG00350
003600*                     ON THE LARGE OWNER SHEETS AND OPERATIONS      *RVG00360
003700*                     HAD NO WAY TO TELL IF THE JOB WAS HUNG         *RVG00370
003800*                     (TKT CK-5011).                                *RVG00380
003900*    2006-09-18  RSK  PERCENT IS NOW HELD ACROSS CALLS IN A STATIC  *RVG00390
004000*                     WORKING-STORAGE TABLE KEYED BY SHEET RATHER   *RVG00400
004100*                     THAN RECOMPUTED BLIND, SO A DRY RUN SHARING   *RVG00410
004200*                     THIS SUBPROGRAM WITH EXECUTE MODE CANNOT      *RVG00420
004300*                     DOUBLE-LOG A THRESHOLD (TKT CK-6244).         *RVG00430
004350*    2009-04-07  DLM  DROPPED ROUNDED OFF THE PERCENT COMPUTE --    *RVG00432
004360*                     IT WAS CROSSING TEN-POINT BOUNDARIES A ROW    *RVG00434
004370*                     EARLY ON SHEETS WHERE THE TRUE QUOTIENT'S     *RVG00436
004380*                     FRACTION WAS .5 OR OVER; TRUNCATE TO MATCH    *RVG00438
004390*                     THE INTEGER-DIVISION COMMENT ABOVE (CK-6377). *RVG00439
004400********************************************************************RVG00440
004500       ENVIRONMENT DIVISION.                                      RVG00450
004600       CONFIGURATION SECTION.                                     RVG00460
004700       SPECIAL-NAMES.                                             RVG00470
004800           C01 IS TOP-OF-FORM                                     RVG00480
004900           CLASS RVG-NUMER-CLASS IS '0' THRU '9'.                 RVG00490
005000       DATA DIVISION.                                             RVG00500
005100       WORKING-STORAGE SECTION.                                   RVG00510
005200********************************************************************RVG00520
005300*    PGM WORKING STORAGE BEGINS                                   *RVG00530
005400********************************************************************RVG00540
005500 01  WS00-FILLER-BEGIN           PIC X(01).                       RVG00550
005600
005700 01  WS01-LAST-LOGGED-TABLE.                                      RVG00560
005800     05  WS-LAST-PCT             PIC S9(03) COMP-3 VALUE ZERO.    RVG00570
005900     05  FILLER                  PIC X(04).                       RVG00580
005950 01  WS01A-LAST-LOGGED-ALT REDEFINES WS01-LAST-LOGGED-TABLE.      RVG00585
005960     05  WS-LAST-PCT-BYTES       PIC X(02).                       RVG00586
005970     05  FILLER                  PIC X(05).                       RVG00587
006000
006100 01  WS02-WORK-NUMBERS.                                           RVG00590
006200     05  WS-EXPECTED             PIC S9(07) COMP-3 VALUE ZERO.    RVG00600
006300     05  WS-CURRENT              PIC S9(07) COMP-3 VALUE ZERO.    RVG00610
006400     05  WS-PCT-NOW              PIC S9(03) COMP-3 VALUE ZERO.    RVG00620
006500     05  FILLER                  PIC X(04).                       RVG00630
006600
006700 01  WS03-PCT-DISPLAY REDEFINES WS02-WORK-NUMBERS.                RVG00640
006800     05  WS-EXPECTED-DISP        PIC X(04).                       RVG00650
006900     05  WS-CURRENT-DISP         PIC X(04).                       RVG00660
007000     05  WS-PCT-NOW-DISP         PIC X(04).                       RVG00670
007100     05  FILLER                  PIC X(04).                       RVG00680
007200
007300 01  WS04-DISPLAY-LINE.                                           RVG00690
007400     05  FILLER                  PIC X(20) VALUE                 RVG00700
007500             'RVEIMP00 - PROGRESS -'.                             RVG00710
007600     05  WS-DISP-PCT             PIC ZZ9.                         RVG00720
007700     05  FILLER                  PIC X(10) VALUE ' PERCENT -'.   RVG00730
007800     05  WS-DISP-ROWS            PIC ZZZ,ZZZ,ZZ9.                RVG00740
007900     05  FILLER                  PIC X(20) VALUE SPACES.         RVG00750
008000
008100 01  WS99-FILLER-END             PIC X(01).                       RVG00760
008200 01  WS05-DISPLAY-LINE-ALT REDEFINES WS04-DISPLAY-LINE.           RVG00770
008300     05  FILLER                  PIC X(80).                       RVG00780
008400********************************************************************RVG00790
008500*    PGM WORKING STORAGE ENDS                                     *RVG00800
008600********************************************************************RVG00810
008700       LINKAGE SECTION.                                           RVG00820
008800 01  LK-MODE-CODE                PIC X(01).                       RVG00830
008900     88  LK-MODE-RESET                   VALUE 'R'.               RVG00840
009000     88  LK-MODE-UPDATE                  VALUE 'U'.               RVG00850
009100 01  LK-EXPECTED-ROWS            PIC 9(07) COMP-3.                RVG00860
009200 01  LK-CURRENT-ROWS             PIC S9(07) COMP-3.               RVG00870
009300 01  LK-PCT-COMPLETE             PIC S9(03) COMP-3.               RVG00880
009400       PROCEDURE DIVISION USING LK-MODE-CODE                      RVG00890
009500                                LK-EXPECTED-ROWS                  RVG00900
009600                                LK-CURRENT-ROWS                   RVG00910
009700                                LK-PCT-COMPLETE.                  RVG00920
009800       0000-CONTROL-PROCESS.                                      RVG00930
009900            IF LK-MODE-RESET                                      RVG00940
010000                MOVE ZERO TO WS-LAST-PCT LK-PCT-COMPLETE          RVG00950
010100            ELSE                                                  RVG00960
010200                PERFORM 1000-UPDATE-PROGRESS                      RVG00970
010300                    THRU 1000-EXIT                                RVG00980
010400            END-IF.                                               RVG00990
010500            GOBACK.                                               RVG01000
010600       EJECT                                                      RVG01010
010700********************************************************************RVG01020
010800*    COMPUTE THE CURRENT PERCENT (INTEGER DIVISION) AND, IF IT     *RVG01030
010900*    HAS CROSSED THE NEXT TEN-POINT BOUNDARY ABOVE WS-LAST-PCT,    *RVG01040
011000*    LOG ONE DISPLAY LINE AND ADVANCE THE MARKER TO THAT BOUNDARY. *RVG01050
011100********************************************************************RVG01060
011200       1000-UPDATE-PROGRESS.                                      RVG01070
011300            MOVE LK-EXPECTED-ROWS TO WS-EXPECTED.                 RVG01080
011400            MOVE LK-CURRENT-ROWS  TO WS-CURRENT.                  RVG01090
011500            IF WS-EXPECTED = ZERO                                 RVG01100
011600                MOVE ZERO TO LK-PCT-COMPLETE                      RVG01110
011700                GO TO 1000-EXIT                                   RVG01120
011800            END-IF.                                                RVG01130
011900            COMPUTE WS-PCT-NOW =                                  RVG01140
012000                (WS-CURRENT * 100) / WS-EXPECTED.                 RVG01150
012100            MOVE WS-PCT-NOW TO LK-PCT-COMPLETE.                   RVG01160
012200            IF WS-PCT-NOW > 100                                   RVG01170
012300                MOVE 100 TO WS-PCT-NOW LK-PCT-COMPLETE             RVG01180
012400            END-IF.                                                RVG01190
012500            IF (WS-PCT-NOW / 10) > (WS-LAST-PCT / 10)             RVG01200
012600                PERFORM 1010-LOG-THRESHOLD THRU 1010-EXIT         RVG01210
012700            END-IF.                                                RVG01220
012800       1000-EXIT.                                                 RVG01230
012900            EXIT.                                                  RVG01240
013000       1010-LOG-THRESHOLD.                                        RVG01250
013100            COMPUTE WS-LAST-PCT = (WS-PCT-NOW / 10) * 10.          RVG01260
013200            MOVE WS-LAST-PCT TO WS-DISP-PCT.                      RVG01270
013300            MOVE WS-CURRENT  TO WS-DISP-ROWS.                     RVG01280
013400            DISPLAY WS04-DISPLAY-LINE.                            RVG01290
013500       1010-EXIT.                                                 RVG01300
013600            EXIT.                                                  RVG01310
