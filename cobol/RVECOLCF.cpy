=COLS> ----+----1----+----2----+----3----+----4----+----5----+----6----+----7--
000100********************************************************************
000110*                                                                  *
000120*    RVECOLCF  --  COLUMN RULE CONFIG ENTRY, ONE PER CONFIGURED    *
000130*    COLUMN OF A SHEET.  LOADED ONCE AT PROGRAM START FROM THE     *
000140*    RULE CONFIGURATION FILE AND HELD FOR THE LIFE OF THE RUN.     *
000150*                                                                  *
000160*    MAINTENANCE                                                  *
000170*    -----------                                                  *
000180*    1994-02-11  RSK  ORIGINAL MEMBER (TKT CK-4412).               *
000190*    1996-11-19  RSK  ADDED COL-LOOKUP-TABLE/-MATCH-COL/-RET-COL   *
000200*                     FOR REFERENCE-TABLE ID LOOKUPS (CK-4877).    *
000210*    1997-08-04  RSK  ADDED COL-SKIP-VALUES AND COL-SKIP-EXPR-IND  *
000220*                     TO SUPPORT PER-COLUMN ROW-SKIP RULES; NO     *
000230*                     EXPRESSION ENGINE IN THIS SHOP SO THE        *
000240*                     EXPRESSION ITSELF IS NOT STORED, ONLY A      *
000250*                     FLAG THAT ONE WAS CONFIGURED (CK-5011).      *
000260*    1998-01-22  RSK  ADDED COL-DATE-PAST-IND / COL-DATE-FUT-IND   *
000270*                     FOR THE DATE PAST/FUTURE CHECK (CK-5140).    *
000275*    2001-06-14  RSK  OVERLAID COL-XFORM-PARAM WITH FIND/WITH,     *
000276*                     PAD-LEN/PAD-CHAR AND SUB-START/SUB-END       *
000277*                     VIEWS SO RVECELTR CAN PULL STEP-SPECIFIC     *
000278*                     PARAMETERS OUT OF THE ONE 40-BYTE SLOT       *
000279*                     INSTEAD OF TREATING IT AS ONE OPAQUE FIELD   *
000280*                     (CK-5690).                                  *
000281********************************************************************
000290
000300 77  RVE-MAX-COLS                    PIC 9(02) COMP-3 VALUE 40.
000310
000320 01  COLUMN-RULE-TABLE.
000330     05  COLUMN-RULE-ENTRY OCCURS 40 TIMES
000340                       INDEXED BY CR-COL-IDX.
000350         10  COL-NAME                PIC X(40).
000360         10  COL-TYPE                PIC X(08).
000370             88  COL-TYPE-STRING               VALUE 'STRING'.
000380             88  COL-TYPE-INTEGER              VALUE 'INTEGER'.
000390             88  COL-TYPE-DECIMAL              VALUE 'DECIMAL'.
000400             88  COL-TYPE-BOOLEAN              VALUE 'BOOLEAN'.
000410             88  COL-TYPE-DATE                 VALUE 'DATE'.
000420             88  COL-TYPE-EMAIL                VALUE 'EMAIL'.
000430         10  COL-NOT-EMPTY            PIC X(01).
000440             88  COL-IS-REQUIRED               VALUE 'Y'.
000450         10  COL-REGEX                PIC X(80).
000460         10  COL-MIN-LEN              PIC 9(04).
000470         10  COL-MAX-LEN              PIC 9(04).
000480         10  COL-MIN-VAL              PIC S9(13)V9(4) COMP-3.
000490         10  COL-MAX-VAL              PIC S9(13)V9(4) COMP-3.
000500         10  COL-DATE-PAST-IND        PIC X(01).
000510             88  COL-DATE-MUST-BE-PAST         VALUE 'Y'.
000520         10  COL-DATE-FUT-IND         PIC X(01).
000530             88  COL-DATE-MUST-BE-FUTURE       VALUE 'Y'.
000540         10  COL-ALLOWED-COUNT        PIC 9(02).
000550         10  COL-ALLOWED-VALUES OCCURS 20 TIMES
000560                       PIC X(20).
000570         10  COL-EXCLUDED-COUNT       PIC 9(02).
000580         10  COL-EXCLUDED-VALUES OCCURS 20 TIMES
000590                       PIC X(20).
000600         10  COL-XFORM-COUNT          PIC 9(02).
000610         10  COL-XFORM-STEP OCCURS 10 TIMES
000620                       INDEXED BY CR-XFORM-IDX.
000630             15  COL-XFORM-CODE       PIC X(20).
000640             15  COL-XFORM-PARAM      PIC X(40).
000642             15  COL-XFORM-PARAM-RPL REDEFINES
000643                          COL-XFORM-PARAM.
000644                 20  COL-XFORM-PARAM-FIND   PIC X(20).
000645                 20  COL-XFORM-PARAM-WITH   PIC X(20).
000646             15  COL-XFORM-PARAM-PAD REDEFINES
000647                          COL-XFORM-PARAM.
000648                 20  COL-XFORM-PAD-LEN      PIC 9(04).
000649                 20  COL-XFORM-PAD-CHAR     PIC X(01).
000650                 20  FILLER                 PIC X(35).
000651             15  COL-XFORM-PARAM-SUB REDEFINES
000652                          COL-XFORM-PARAM.
000653                 20  COL-XFORM-SUB-START    PIC 9(04).
000654                 20  COL-XFORM-SUB-END      PIC 9(04).
000655                 20  FILLER                 PIC X(32).
000656         10  COL-SKIP-COUNT           PIC 9(02).
000660         10  COL-SKIP-VALUES OCCURS 10 TIMES
000670                       PIC X(20).
000680         10  COL-SKIP-EXPR-IND        PIC X(01).
000690             88  COL-HAS-SKIP-EXPR             VALUE 'Y'.
000700         10  COL-DB-COLUMN            PIC X(30).
000710         10  COL-LOOKUP-TABLE         PIC X(30).
000720         10  COL-LOOKUP-MATCH-COL     PIC X(30).
000730         10  COL-LOOKUP-RET-COL       PIC X(30).
000740             88  COL-HAS-LOOKUP    COL-LOOKUP-TABLE NOT = SPACES.
000750         10  FILLER                  PIC X(10).
