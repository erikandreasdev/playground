=COLS> ----+----1----+----2----+----3----+----4----+----5----+----6----+----7--
000100       IDENTIFICATION DIVISION.                                  RVD00010
000200       PROGRAM-ID.    RVEDBLKP.                                  RVD00020
000300       AUTHOR.        R S KOWALCZYK.                             RVD00030
000400       INSTALLATION.  CK SYSTEMS - RECORD IMPORT GROUP.          RVD00040
000500       DATE-WRITTEN.  11/1996.                                   RVD00050
000600       DATE-COMPILED.                                            RVD00060
000700       SECURITY.      UNCLASSIFIED - INTERNAL PRODUCTION USE.    RVD00070
000800********************************************************************RVD00080
000900*                                                                  *RVD00090
001000*A    ABSTRACT..                                                   *RVD00100
001100*  RVEDBLKP RESOLVES ONE REFERENCE-TABLE LOOKUP FOR THE ROW/       *RVD00110
001200*  COLUMN NOW BEING PROCESSED -- GIVEN A KEY VALUE, SEARCHES THE   *RVD00120
001300*  IN-MEMORY LOOKUP TABLE (LOADED AND SORTED ASCENDING BY RVEIMP00 *RVD00130
001400*  AT PROGRAM START) FOR A MATCHING ROW AND RETURNS ITS RETURN-    *RVD00140
001500*  COLUMN VALUE.  IN DRY-RUN MODE NO SEARCH IS PERFORMED -- A      *RVD00150
001600*  SYNTHETIC PLACEHOLDER VALUE IS RETURNED SO THE REST OF THE ROW  *RVD00160
001700*  PIPELINE CAN EXERCISE ITS LOGIC WITHOUT A LIVE REFERENCE TABLE. *RVD00170
001800*                                                                  *RVD00180
001900*P    ENTRY PARAMETERS..                                           *RVD00190
002000*     1 - RVE-RUN-MODE-AREA                                        *RVD00200
002100*     2 - LOOKUP-TABLE-AREA  (SEE RVELKPTB)                        *RVD00210
002200*     3 - LOOKUP KEY VALUE TO SEARCH FOR                           *RVD00220
002300*     4 - RETURNED RESULT (RETURN-COLUMN) VALUE                    *RVD00230
002400*     5 - RETURNED FOUND INDICATOR  Y/N                            *RVD00240
002500*                                                                  *RVD00250
002600*E    ERRORS DETECTED BY THIS ELEMENT..                            *RVD00260
002700*     NONE -- A MISS IS REPORTED TO THE CALLER AS A NOT-FOUND      *RVD00270
002800*     INDICATOR; THE CALLER BUILDS THE LOOKUP-FAILED ERROR TEXT.   *RVD00280
002900*                                                                  *RVD00290
003000*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *RVD00300
003100*     NONE.                                                        *RVD00310
003200*                                                                  *RVD00320
003300*U    USER CONSTANTS AND TABLES REFERENCED..                       *RVD00330
003400*     LOOKUP-DRY-RUN-PLACEHOLDER (RVELKPTB).                       *RVD00340
003500*                                                                  *RVD00350
003600*    CHANGE LOG                                                    *RVD00360
003700*    ----------                                                    *RVD00370
003800*    1996-11-19  RSK  ORIGINAL PROGRAM -- COUNTRY-NAME TO COUNTRY- *RVD00380
003900*                     ID LOOKUP FOR THE POLICY-OWNER FEED           *RVD00390
004000*                     (TKT CK-4877).                                *RVD00400
004100*    2006-09-18  RSK  DRY-RUN NOW SHARES THIS SUBPROGRAM WITH       *RVD00410
004200*                     EXECUTE MODE RATHER THAN BYPASSING IT         *RVD00420
004300*                     ENTIRELY, SO A DRY RUN EXERCISES THE SAME     *RVD00430
004400*                     CALL PATH OPERATIONS WILL SEE LIVE (CK-6244). *RVD00440
004500********************************************************************RVD00450
004600       ENVIRONMENT DIVISION.                                      RVD00460
004700       CONFIGURATION SECTION.                                     RVD00470
004800       SPECIAL-NAMES.                                             RVD00480
004900           C01 IS TOP-OF-FORM                                     RVD00490
005000           CLASS RVD-NUMER-CLASS IS '0' THRU '9'.                 RVD00500
005100       DATA DIVISION.                                             RVD00510
005200       WORKING-STORAGE SECTION.                                   RVD00520
005300********************************************************************RVD00530
005400*    PGM WORKING STORAGE BEGINS                                   *RVD00540
005500********************************************************************RVD00550
005600 01  WS00-FILLER-BEGIN           PIC X(01).                       RVD00560
005700
005800 01  WS01-SEARCH-WORK.                                             RVD00570
005900     05  WS-SEARCH-FOUND-IND     PIC X(01) VALUE 'N'.             RVD00580
006000         88  WS-SEARCH-FOUND              VALUE 'Y'.               RVD00590
006100     05  FILLER                  PIC X(07).                       RVD00600
006200
006300 01  WS02-SEARCH-ALT REDEFINES WS01-SEARCH-WORK.                   RVD00610
006400     05  FILLER                  PIC X(08).                       RVD00620
006500
006600 01  WS03-RESULT-HOLD            PIC X(40) VALUE SPACES.          RVD00630
006700 01  WS04-RESULT-ALT REDEFINES WS03-RESULT-HOLD.                   RVD00640
006800     05  FILLER                  PIC X(40).                       RVD00650
006900
007000 01  WS05-SCAN-COUNTERS.                                          RVD00635
007100     05  WS-ROWS-SCANNED         PIC S9(04) COMP VALUE ZERO.      RVD00636
007200     05  FILLER                  PIC X(06).                      RVD00637
007300 01  WS06-SCAN-ALT REDEFINES WS05-SCAN-COUNTERS.                  RVD00638
007400     05  FILLER                  PIC X(08).                      RVD00639
007500
007600 01  WS99-FILLER-END             PIC X(01).                       RVD00660
007700********************************************************************RVD00670
007800*    PGM WORKING STORAGE ENDS                                     *RVD00680
007900********************************************************************RVD00690
008000       LINKAGE SECTION.                                            RVD00720
008100       COPY RVECOMMN.                                              RVD00700
008200       COPY RVELKPTB.                                              RVD00710
008300 01  LK-LOOKUP-KEY               PIC X(40).                        RVD00730
008400 01  LK-LOOKUP-RESULT            PIC X(40).                        RVD00740
008500 01  LK-LOOKUP-FOUND-IND         PIC X(01).                        RVD00750
008600     88  LK-LOOKUP-FOUND                 VALUE 'Y'.                RVD00760
008700       PROCEDURE DIVISION USING RVE-RUN-MODE-AREA                  RVD00770
008800                                LOOKUP-TABLE-AREA                  RVD00780
008900                                LK-LOOKUP-KEY                      RVD00790
009000                                LK-LOOKUP-RESULT                   RVD00800
009100                                LK-LOOKUP-FOUND-IND.                RVD00810
009200       0000-CONTROL-PROCESS.                                       RVD00820
009300            MOVE SPACES TO LK-LOOKUP-RESULT.                       RVD00830
009400            MOVE 'N' TO LK-LOOKUP-FOUND-IND.                       RVD00840
009500            IF RVE-MODE-DRY-RUN                                    RVD00850
009600                MOVE LOOKUP-DRY-RUN-PLACEHOLDER TO LK-LOOKUP-RESULTRVD00860
009700                MOVE 'Y' TO LK-LOOKUP-FOUND-IND                    RVD00870
009800            ELSE                                                   RVD00880
009900                PERFORM 0100-RESOLVE-LOOKUP THRU 0100-EXIT         RVD00890
010000            END-IF.                                                RVD00900
010100            GOBACK.                                                RVD00910
010200       EJECT                                                      RVD00920
010300********************************************************************RVD00930
010400*    SEARCH THE IN-MEMORY LOOKUP TABLE FOR A ROW WHOSE MATCH-      *RVD00940
010500*    COLUMN VALUE EQUALS THE SUPPLIED KEY.  THE TABLE IS LOADED    *RVD00950
010600*    SORTED ASCENDING ON LKP-MATCH-VALUE BY RVEIMP00 1120, SO A    *RVD00960
010700*    SEARCH ALL (BINARY SEARCH) APPLIES.  A NULL/SPACES KEY NEVER  *RVD00970
010800*    MATCHES.                                                      *RVD00980
010900********************************************************************RVD00990
011000       0100-RESOLVE-LOOKUP.                                        RVD01000
011100            MOVE LKUP-ROW-COUNT TO WS-ROWS-SCANNED.                RVD01005
011200            MOVE 'N' TO WS-SEARCH-FOUND-IND.                       RVD01010
011300            IF LK-LOOKUP-KEY = SPACES OR                           RVD01020
011400               LKUP-ROW-COUNT = ZERO                               RVD01030
011500                GO TO 0100-EXIT                                    RVD01040
011600            END-IF.                                                RVD01050
011700            SEARCH ALL LOOKUP-ROW-ENTRY                            RVD01060
011800                AT END                                             RVD01070
011900                    MOVE 'N' TO WS-SEARCH-FOUND-IND                RVD01080
012000                WHEN LKP-MATCH-VALUE (LK-ROW-IDX) = LK-LOOKUP-KEY  RVD01090
012100                    MOVE 'Y' TO WS-SEARCH-FOUND-IND                RVD01100
012200                    MOVE LKP-RETURN-VALUE (LK-ROW-IDX)             RVD01110
012300                        TO WS03-RESULT-HOLD                        RVD01120
012400            END-SEARCH.                                            RVD01130
012500            IF WS-SEARCH-FOUND                                     RVD01140
012600                MOVE WS03-RESULT-HOLD TO LK-LOOKUP-RESULT          RVD01150
012700                MOVE 'Y' TO LK-LOOKUP-FOUND-IND                    RVD01160
012800            END-IF.                                                RVD01170
012900       0100-EXIT.                                                  RVD01180
013000            EXIT.                                                  RVD01190
