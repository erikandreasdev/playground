=COLS> ----+----1----+----2----+----3----+----4----+----5----+----6----+----7--
000100       IDENTIFICATION DIVISION.                                  RVT00010
000200       PROGRAM-ID.    RVECELTR.                                  RVT00020
000300       AUTHOR.        D L MARTINEZ.                              RVT00030
000400       INSTALLATION.  CK SYSTEMS - RECORD IMPORT GROUP.          RVT00040
000500       DATE-WRITTEN.  03/1994.                                   RVT00050
000600       DATE-COMPILED.                                            RVT00060
000700       SECURITY.      UNCLASSIFIED - INTERNAL PRODUCTION USE.    RVT00070
000800********************************************************************RVT00080
000900*                                                                  *RVT00090
001000*A    ABSTRACT..                                                   *RVT00100
001100*  RVECELTR BUILDS THE "RAW" DISPLAY REPRESENTATION OF ONE TYPED   *RVT00110
001200*  CELL AND THEN RUNS IT THROUGH THE CONFIGURED CHAIN OF           *RVT00120
001300*  TRANSFORMATION STEPS, ONE STEP CONSUMING THE PRIOR STEP'S       *RVT00130
001400*  OUTPUT.  CALLED BY RVECELEX FOR STRING/EMAIL COLUMNS AND MAY    *RVT00140
001500*  BE CALLED DIRECTLY FOR ANY COLUMN WHOSE STEP LIST INCLUDES      *RVT00150
001600*  DATE_FORMAT OR NUMBER_FORMAT.                                   *RVT00160
001700*                                                                  *RVT00170
001800*P    ENTRY PARAMETERS..                                           *RVT00180
001900*     1 - COLUMN-RULE-TABLE      (SEE RVECOLCF)                    *RVT00190
002000*     2 - COLUMN SUBSCRIPT INTO THE TABLE ABOVE                    *RVT00200
002100*     3 - ORIGINAL CELL TYPE CODE  S/N/B/D/BLANK                   *RVT00210
002200*     4 - ORIGINAL CELL TEXT (STRING CELLS ONLY)                   *RVT00220
002300*     5 - ORIGINAL CELL NUMERIC VALUE                              *RVT00230
002400*     6 - ORIGINAL CELL BOOLEAN VALUE  Y/N                         *RVT00240
002500*     7 - ORIGINAL CELL DATE VALUE  CCYYMMDD                       *RVT00250
002600*     8 - ORIGINAL CELL DATE-FORMATTED INDICATOR  Y/N              *RVT00260
002700*     9 - RETURNED TRANSFORMED TEXT, OR SPACES IF THE CELL WAS     *RVT00270
002800*         BLANK                                                    *RVT00280
002900*                                                                  *RVT00290
003000*E    ERRORS DETECTED BY THIS ELEMENT..                            *RVT00300
003100*     NONE.  AN UNRECOGNIZED STEP CODE IS SKIPPED AS A NO-OP.      *RVT00310
003200*                                                                  *RVT00320
003300*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *RVT00330
003400*     NONE.                                                        *RVT00340
003500*                                                                  *RVT00350
003600*U    USER CONSTANTS AND TABLES REFERENCED..                       *RVT00360
003700*     NONE.                                                        *RVT00370
003800*                                                                  *RVT00380
003900*    CHANGE LOG                                                    *RVT00390
004000*    ----------                                                    *RVT00400
004100*    1994-03-02  DLM  ORIGINAL PROGRAM (TKT CK-4450).               *RVT00410
004200*    1996-11-19  DLM  ADDED PAD_LEFT/PAD_RIGHT/SUBSTRING/           *RVT00420
004300*                     STRIP_CHARS STEPS (TKT CK-4877).              *RVT00430
004400*    1998-01-22  RSK  ADDED TITLE_CASE AND SENTENCE_CASE STEPS;     *RVT00440
004500*                     NOTE THIS SHOP HAS NO REGEX ENGINE SO         *RVT00450
004600*                     REPLACE/STRIP_CHARS PATTERNS ARE MATCHED AS   *RVT00460
004700*                     LITERAL TEXT, NOT TRUE REGULAR EXPRESSIONS    *RVT00470
004800*                     (TKT CK-5140).                                *RVT00480
004900********************************************************************RVT00490
005000       ENVIRONMENT DIVISION.                                      RVT00500
005100       CONFIGURATION SECTION.                                     RVT00510
005200       SPECIAL-NAMES.                                             RVT00520
005300           C01 IS TOP-OF-FORM                                     RVT00530
005400           CLASS RVT-ALPHA-CLASS IS 'A' THRU 'Z'                  RVT00540
005500           CLASS RVT-LOWER-CLASS IS 'a' THRU 'z'.                 RVT00550
005600       DATA DIVISION.                                             RVT00560
005700       WORKING-STORAGE SECTION.                                   RVT00570
005800********************************************************************RVT00580
005900*    PGM WORKING STORAGE BEGINS                                   *RVT00590
006000********************************************************************RVT00600
006100 01  WS00-FILLER-BEGIN           PIC X(01).                       RVT00610
006200
006300 01  WS01-WORK-AREA.                                               RVT00620
006400     05  WS-WORK-TEXT            PIC X(100).                      RVT00630
006500     05  WS-HOLD-TEXT            PIC X(100).                      RVT00640
006600     05  FILLER                  PIC X(09).                       RVT00650
006700
006800 01  WS02-SUBSCRIPTS.                                              RVT00660
006900     05  WS-WORK-LEN             PIC S9(04) COMP VALUE ZERO.      RVT00670
007000     05  WS-HOLD-LEN             PIC S9(04) COMP VALUE ZERO.      RVT00680
007100     05  WS-SCAN-SUB             PIC S9(04) COMP VALUE ZERO.      RVT00690
007200     05  WS-OUT-SUB              PIC S9(04) COMP VALUE ZERO.      RVT00700
007300     05  WS-PAD-LEN              PIC S9(04) COMP VALUE ZERO.      RVT00710
007400     05  WS-STEP-SUB             PIC S9(04) COMP VALUE ZERO.      RVT00720
007420     05  WS-SUB-START            PIC S9(04) COMP VALUE ZERO.      RVT00722
007440     05  WS-SUB-END              PIC S9(04) COMP VALUE ZERO.      RVT00724
007500
007600 01  WS03-SUBSCRIPT-BYTES REDEFINES WS02-SUBSCRIPTS.               RVT00730
007700     05  FILLER                  PIC X(16).                       RVT00740
007800
007900 01  WS04-NUMERIC-EDIT.                                            RVT00750
008000     05  WS-NUM-EDIT             PIC Z(12)9.9(4).                 RVT00760
008100     05  WS-NUM-INT-EDIT         PIC Z(12)9.                      RVT00770
008150     05  WS-NUM-FMT-EDIT         PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.        RVT00775
008200
008300 01  WS05-NUMERIC-ALT REDEFINES WS04-NUMERIC-EDIT.                 RVT00780
008400     05  FILLER                  PIC X(51).                       RVT00790
008500
008600 01  WS06-DATE-TEXT.                                               RVT00800
008700     05  WS-DATE-CC              PIC 9(02).                       RVT00810
008800     05  WS-DATE-YY              PIC 9(02).                       RVT00820
008900     05  WS-DATE-MM              PIC 9(02).                       RVT00830
009000     05  WS-DATE-DD              PIC 9(02).                       RVT00840
009100
009200 01  WS07-DATE-ALT REDEFINES WS06-DATE-TEXT.                       RVT00850
009300     05  WS-DATE-NUM             PIC 9(08).                       RVT00860
009400
009500 01  WS08-FLAGS.                                                   RVT00870
009600     05  WS-FOUND-NONSPACE       PIC X(01) VALUE 'N'.             RVT00880
009700         88  WS-FOUND                     VALUE 'Y'.               RVT00890
009800     05  WS-IN-WORD-IND          PIC X(01) VALUE 'N'.             RVT00900
009900         88  WS-IN-WORD                   VALUE 'Y'.               RVT00910
010000     05  WS-FIRST-CHAR-IND       PIC X(01) VALUE 'Y'.             RVT00920
010100         88  WS-IS-FIRST-CHAR             VALUE 'Y'.               RVT00930
010150     05  WS-PAD-CHAR             PIC X(01) VALUE SPACE.           RVT00935
010200     05  FILLER                  PIC X(06).                       RVT00940
010300
010400 01  WS99-FILLER-END             PIC X(01).                       RVT00950
010500********************************************************************RVT00960
010600*    PGM WORKING STORAGE ENDS                                     *RVT00970
010700********************************************************************RVT00980
010800       COPY RVECOLCF.                                              RVT00990
010900       LINKAGE SECTION.                                            RVT01000
011000 01  LK-COL-SUB                  PIC S9(04) COMP.                  RVT01010
011100 01  LK-CELL-TYPE-CODE           PIC X(01).                        RVT01020
011200     88  LK-CELL-IS-STRING               VALUE 'S'.                RVT01030
011300     88  LK-CELL-IS-NUMERIC              VALUE 'N'.                RVT01040
011400     88  LK-CELL-IS-BOOLEAN              VALUE 'B'.                RVT01050
011500     88  LK-CELL-IS-DATE                 VALUE 'D'.                RVT01060
011600     88  LK-CELL-IS-BLANK                VALUE ' '.                RVT01070
011700 01  LK-CELL-RAW-VALUE           PIC X(100).                       RVT01080
011800 01  LK-CELL-NUMERIC-VAL         PIC S9(13)V9(4) COMP-3.           RVT01090
011900 01  LK-CELL-BOOLEAN-VAL         PIC X(01).                        RVT01100
012000 01  LK-CELL-DATE-VAL            PIC 9(08).                        RVT01110
012100 01  LK-CELL-DATE-FMT-IND        PIC X(01).                        RVT01120
012200     88  LK-CELL-DATE-FORMATTED          VALUE 'Y'.                RVT01130
012300 01  LK-RESULT-TEXT              PIC X(100).                       RVT01140
012400       PROCEDURE DIVISION USING COLUMN-RULE-TABLE                  RVT01150
012500                                LK-COL-SUB                         RVT01160
012600                                LK-CELL-TYPE-CODE                  RVT01170
012700                                LK-CELL-RAW-VALUE                  RVT01180
012800                                LK-CELL-NUMERIC-VAL                RVT01190
012900                                LK-CELL-BOOLEAN-VAL                RVT01200
013000                                LK-CELL-DATE-VAL                   RVT01210
013100                                LK-CELL-DATE-FMT-IND               RVT01220
013200                                LK-RESULT-TEXT.                    RVT01230
013300       0000-CONTROL-PROCESS.                                       RVT01240
013400            SET CR-COL-IDX TO LK-COL-SUB.                          RVT01250
013500            IF LK-CELL-IS-BLANK                                    RVT01260
013600                MOVE SPACES TO LK-RESULT-TEXT                      RVT01270
013700                GOBACK                                             RVT01280
013800            END-IF.                                                RVT01290
013900            PERFORM 0100-RAW-TEXT THRU 0100-EXIT.                  RVT01300
014000            PERFORM 0200-APPLY-STEPS THRU 0200-EXIT                RVT01310
014100                VARYING CR-XFORM-IDX FROM 1 BY 1                   RVT01320
014200                UNTIL CR-XFORM-IDX >                               RVT01330
014300                        COL-XFORM-COUNT (CR-COL-IDX).              RVT01340
014400            MOVE WS-WORK-TEXT TO LK-RESULT-TEXT.                   RVT01350
014500            GOBACK.                                                RVT01360
014600       EJECT                                                      RVT01370
014700********************************************************************RVT01380
014800*    BUILD THE UNTRANSFORMED STRING REPRESENTATION OF THE CELL,    *RVT01390
014900*    PER ORIGINAL CELL TYPE -- THIS IS THE STARTING POINT FOR      *RVT01400
015000*    THE STEP CHAIN WHEN NO STEPS ARE CONFIGURED AT ALL.           *RVT01410
015100********************************************************************RVT01420
015200       0100-RAW-TEXT.                                              RVT01430
015300            MOVE SPACES TO WS-WORK-TEXT.                           RVT01440
015400            EVALUATE TRUE                                          RVT01450
015500                WHEN LK-CELL-IS-STRING                             RVT01460
015600                    MOVE LK-CELL-RAW-VALUE TO WS-WORK-TEXT         RVT01470
015700                WHEN LK-CELL-IS-BOOLEAN                            RVT01480
015800                    IF LK-CELL-BOOLEAN-VAL = 'Y'                   RVT01490
015900                        MOVE 'true' TO WS-WORK-TEXT                RVT01500
016000                    ELSE                                           RVT01510
016100                        MOVE 'false' TO WS-WORK-TEXT               RVT01520
016200                    END-IF                                         RVT01530
016300                WHEN LK-CELL-IS-NUMERIC                            RVT01540
016400                    PERFORM 0110-RAW-NUMERIC THRU 0110-EXIT        RVT01550
016500                WHEN OTHER                                         RVT01560
016600                    CONTINUE                                       RVT01570
016700            END-EVALUATE.                                          RVT01580
016800       0100-EXIT.                                                  RVT01590
016900            EXIT.                                                  RVT01600
017000       0110-RAW-NUMERIC.                                           RVT01610
017100            IF LK-CELL-DATE-FORMATTED                              RVT01620
017200                MOVE LK-CELL-DATE-VAL TO WS-DATE-NUM               RVT01630
017300                PERFORM 0900-FORMAT-DATE-ISO THRU 0900-EXIT        RVT01640
017400            ELSE                                                   RVT01650
017500                PERFORM 0910-FORMAT-PLAIN-NUMBER THRU 0910-EXIT    RVT01660
017600            END-IF.                                                RVT01670
017700       0110-EXIT.                                                  RVT01680
017800            EXIT.                                                  RVT01690
017900       EJECT                                                      RVT01700
018000********************************************************************RVT01710
018100*    DRIVE THE CONFIGURED STEPS, IN ORDER, AGAINST WS-WORK-TEXT.   *RVT01720
018200********************************************************************RVT01730
018300       0200-APPLY-STEPS.                                           RVT01740
018400            EVALUATE TRUE                                          RVT01750
018500                WHEN COL-XFORM-CODE (CR-COL-IDX, CR-XFORM-IDX)     RVT01760
018600                        = 'UPPERCASE'                              RVT01770
018700                    PERFORM 0210-STEP-UPPERCASE THRU 0210-EXIT     RVT01780
018800                WHEN COL-XFORM-CODE (CR-COL-IDX, CR-XFORM-IDX)     RVT01790
018900                        = 'LOWERCASE'                              RVT01800
019000                    PERFORM 0220-STEP-LOWERCASE THRU 0220-EXIT     RVT01810
019100                WHEN COL-XFORM-CODE (CR-COL-IDX, CR-XFORM-IDX)     RVT01820
019200                        = 'TRIM'                                   RVT01830
019300                    PERFORM 0230-STEP-TRIM THRU 0230-EXIT          RVT01840
019400                WHEN COL-XFORM-CODE (CR-COL-IDX, CR-XFORM-IDX)     RVT01850
019500                        = 'TITLE_CASE'                             RVT01860
019600                    PERFORM 0240-STEP-TITLE-CASE THRU 0240-EXIT    RVT01870
019700                WHEN COL-XFORM-CODE (CR-COL-IDX, CR-XFORM-IDX)     RVT01880
019800                        = 'SENTENCE_CASE'                          RVT01890
019900                    PERFORM 0250-STEP-SENTENCE-CASE THRU 0250-EXIT      RVT01900
020000                WHEN COL-XFORM-CODE (CR-COL-IDX, CR-XFORM-IDX)     RVT01910
020100                        = 'REMOVE_WHITESPACE'                      RVT01920
020200                    PERFORM 0260-STEP-REMOVE-WHITE THRU 0260-EXIT  RVT01930
020300                WHEN COL-XFORM-CODE (CR-COL-IDX, CR-XFORM-IDX)     RVT01940
020400                        = 'NORMALIZE_SPACES'                       RVT01950
020500                    PERFORM 0270-STEP-NORMALIZE THRU 0270-EXIT     RVT01960
020600                WHEN COL-XFORM-CODE (CR-COL-IDX, CR-XFORM-IDX)     RVT01970
020700                        = 'DATE_FORMAT'                            RVT01980
020800                    PERFORM 0280-STEP-DATE-FORMAT THRU 0280-EXIT   RVT01990
020900                WHEN COL-XFORM-CODE (CR-COL-IDX, CR-XFORM-IDX)     RVT02000
021000                        = 'NUMBER_FORMAT'                          RVT02010
021100                    PERFORM 0290-STEP-NUMBER-FORMAT THRU 0290-EXIT      RVT02020
021200                WHEN COL-XFORM-CODE (CR-COL-IDX, CR-XFORM-IDX)     RVT02030
021300                        = 'REPLACE'                                RVT02040
021400                    PERFORM 0300-STEP-REPLACE THRU 0300-EXIT       RVT02050
021500                WHEN COL-XFORM-CODE (CR-COL-IDX, CR-XFORM-IDX)     RVT02060
021600                        = 'PAD_LEFT'                                RVT02070
021700                    PERFORM 0310-STEP-PAD-LEFT THRU 0310-EXIT      RVT02080
021800                WHEN COL-XFORM-CODE (CR-COL-IDX, CR-XFORM-IDX)     RVT02090
021900                        = 'PAD_RIGHT'                               RVT02100
022000                    PERFORM 0320-STEP-PAD-RIGHT THRU 0320-EXIT     RVT02110
022100                WHEN COL-XFORM-CODE (CR-COL-IDX, CR-XFORM-IDX)     RVT02120
022200                        = 'SUBSTRING'                               RVT02130
022300                    PERFORM 0330-STEP-SUBSTRING THRU 0330-EXIT     RVT02140
022400                WHEN COL-XFORM-CODE (CR-COL-IDX, CR-XFORM-IDX)     RVT02150
022500                        = 'STRIP_CHARS'                             RVT02160
022600                    PERFORM 0340-STEP-STRIP-CHARS THRU 0340-EXIT   RVT02170
022700                WHEN OTHER                                         RVT02180
022800                    CONTINUE                                       RVT02190
022900            END-EVALUATE.                                          RVT02200
023000       0200-EXIT.                                                  RVT02210
023100            EXIT.                                                  RVT02220
023200       EJECT                                                      RVT02230
023300       0210-STEP-UPPERCASE.                                        RVT02240
023400            INSPECT WS-WORK-TEXT                                   RVT02250
023500                CONVERTING 'abcdefghijklmnopqrstuvwxyz'            RVT02260
023600                        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.           RVT02270
023700       0210-EXIT.                                                  RVT02280
023800            EXIT.                                                  RVT02290
023900       0220-STEP-LOWERCASE.                                        RVT02300
024000            INSPECT WS-WORK-TEXT                                   RVT02310
024100                CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'            RVT02320
024200                        TO 'abcdefghijklmnopqrstuvwxyz'.           RVT02330
024300       0220-EXIT.                                                  RVT02340
024400            EXIT.                                                  RVT02350
024500       0230-STEP-TRIM.                                             RVT02360
024600            PERFORM 0600-COMPUTE-WORK-LEN THRU 0600-EXIT.          RVT02370
024700            MOVE WS-WORK-TEXT TO WS-HOLD-TEXT.                     RVT02380
024800            MOVE SPACES TO WS-WORK-TEXT.                           RVT02390
024900            IF WS-WORK-LEN > ZERO                                  RVT02400
025000                MOVE WS-HOLD-TEXT (1:WS-WORK-LEN) TO WS-WORK-TEXTRVT02410
025100            END-IF.                                                RVT02420
025200       0230-EXIT.                                                  RVT02430
025300            EXIT.                                                  RVT02440
025400       0240-STEP-TITLE-CASE.                                       RVT02450
025500            MOVE 'Y' TO WS-FIRST-CHAR-IND.                         RVT02460
025600            MOVE 1 TO WS-SCAN-SUB.                                 RVT02470
025700       0241-TITLE-LOOP.                                            RVT02480
025800            IF WS-SCAN-SUB > 100                                   RVT02490
025900                GO TO 0240-EXIT                                    RVT02500
026000            END-IF.                                                RVT02510
026100            IF WS-WORK-TEXT (WS-SCAN-SUB:1) = SPACE                RVT02520
026200                MOVE 'Y' TO WS-FIRST-CHAR-IND                      RVT02530
026300            ELSE                                                   RVT02540
026400                IF WS-IS-FIRST-CHAR                                RVT02550
026500                    INSPECT WS-WORK-TEXT (WS-SCAN-SUB:1)           RVT02560
026600                        CONVERTING                                 RVT02570
026700                      'abcdefghijklmnopqrstuvwxyz'                 RVT02580
026800                   TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                RVT02590
026900                ELSE                                                RVT02600
027000                    INSPECT WS-WORK-TEXT (WS-SCAN-SUB:1)           RVT02610
027100                        CONVERTING                                 RVT02620
027200                      'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                 RVT02630
027300                   TO 'abcdefghijklmnopqrstuvwxyz'                RVT02640
027400                END-IF                                             RVT02650
027500                MOVE 'N' TO WS-FIRST-CHAR-IND                      RVT02660
027600            END-IF.                                                RVT02670
027700            ADD 1 TO WS-SCAN-SUB.                                  RVT02680
027800            GO TO 0241-TITLE-LOOP.                                 RVT02690
027900       0240-EXIT.                                                  RVT02700
028000            EXIT.                                                  RVT02710
028100       0250-STEP-SENTENCE-CASE.                                    RVT02720
028200            INSPECT WS-WORK-TEXT                                   RVT02730
028300                CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'            RVT02740
028400                        TO 'abcdefghijklmnopqrstuvwxyz'.           RVT02750
028500            IF WS-WORK-TEXT (1:1) NOT = SPACE                      RVT02760
028600                INSPECT WS-WORK-TEXT (1:1)                         RVT02770
028700                    CONVERTING 'abcdefghijklmnopqrstuvwxyz'        RVT02780
028800                            TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'        RVT02790
028900            END-IF.                                                RVT02800
029000       0250-EXIT.                                                  RVT02810
029100            EXIT.                                                  RVT02820
029200       0260-STEP-REMOVE-WHITE.                                     RVT02830
029300            MOVE WS-WORK-TEXT TO WS-HOLD-TEXT.                     RVT02840
029400            MOVE SPACES TO WS-WORK-TEXT.                           RVT02850
029500            MOVE 1 TO WS-SCAN-SUB WS-OUT-SUB.                      RVT02860
029600       0261-REMOVE-WHITE-LOOP.                                     RVT02870
029700            IF WS-SCAN-SUB > 100                                   RVT02880
029800                GO TO 0260-EXIT                                    RVT02890
029900            END-IF.                                                RVT02900
030000            IF WS-HOLD-TEXT (WS-SCAN-SUB:1) NOT = SPACE            RVT02910
030100                MOVE WS-HOLD-TEXT (WS-SCAN-SUB:1)                  RVT02920
030200                    TO WS-WORK-TEXT (WS-OUT-SUB:1)                 RVT02930
030300                ADD 1 TO WS-OUT-SUB                                RVT02940
030400            END-IF.                                                RVT02950
030500            ADD 1 TO WS-SCAN-SUB.                                  RVT02960
030600            GO TO 0261-REMOVE-WHITE-LOOP.                          RVT02970
030700       0260-EXIT.                                                  RVT02980
030800            EXIT.                                                  RVT02990
030900       0270-STEP-NORMALIZE.                                        RVT03000
031000            MOVE WS-WORK-TEXT TO WS-HOLD-TEXT.                     RVT03010
031100            MOVE SPACES TO WS-WORK-TEXT.                           RVT03020
031200            MOVE 1 TO WS-SCAN-SUB WS-OUT-SUB.                      RVT03030
031300            MOVE 'N' TO WS-IN-WORD-IND.                            RVT03040
031400       0271-NORMALIZE-LOOP.                                        RVT03050
031500            IF WS-SCAN-SUB > 100                                   RVT03060
031600                GO TO 0272-NORMALIZE-TRIM                          RVT03070
031700            END-IF.                                                RVT03080
031800            IF WS-HOLD-TEXT (WS-SCAN-SUB:1) = SPACE                RVT03090
031900                MOVE 'N' TO WS-IN-WORD-IND                         RVT03100
032000            ELSE                                                   RVT03110
032100                IF NOT WS-IN-WORD                                  RVT03120
032200                    IF WS-OUT-SUB > 1                              RVT03130
032300                        MOVE SPACE                                 RVT03140
032400                            TO WS-WORK-TEXT (WS-OUT-SUB:1)         RVT03150
032500                        ADD 1 TO WS-OUT-SUB                        RVT03160
032600                    END-IF                                         RVT03170
032700                END-IF                                             RVT03180
032800                MOVE 'Y' TO WS-IN-WORD-IND                         RVT03190
032900                MOVE WS-HOLD-TEXT (WS-SCAN-SUB:1)                  RVT03200
033000                    TO WS-WORK-TEXT (WS-OUT-SUB:1)                 RVT03210
033100                ADD 1 TO WS-OUT-SUB                                RVT03220
033200            END-IF.                                                RVT03230
033300            ADD 1 TO WS-SCAN-SUB.                                  RVT03240
033400            GO TO 0271-NORMALIZE-LOOP.                             RVT03250
033500       0272-NORMALIZE-TRIM.                                        RVT03260
033600            PERFORM 0600-COMPUTE-WORK-LEN THRU 0600-EXIT.          RVT03270
033700       0270-EXIT.                                                  RVT03280
033800            EXIT.                                                  RVT03290
033900       0280-STEP-DATE-FORMAT.                                      RVT03300
034000            IF LK-CELL-IS-NUMERIC AND LK-CELL-DATE-FORMATTED       RVT03310
034100                MOVE LK-CELL-DATE-VAL TO WS-DATE-NUM               RVT03320
034200                PERFORM 0900-FORMAT-DATE-ISO THRU 0900-EXIT        RVT03330
034300            ELSE                                                   RVT03340
034400                MOVE SPACES TO WS-WORK-TEXT                        RVT03350
034500            END-IF.                                                RVT03360
034600       0280-EXIT.                                                  RVT03370
034700            EXIT.                                                  RVT03380
034800********************************************************************RVT03385
034810*    NUMBER_FORMAT -- THIS SHOP HAS NO FORMAT-PATTERN ENGINE, SO   *RVT03386
034820*    ONLY THE STANDARD GROUPED-THOUSANDS, TWO-DECIMAL EDIT IS      *RVT03387
034830*    HONORED -- SAME LIMITATION ALREADY NOTED ABOVE FOR THE        *RVT03388
034840*    LITERAL (NON-REGEX) PATTERN STEPS.                           *RVT03389
034850********************************************************************RVT03389A
034860       0290-STEP-NUMBER-FORMAT.                                    RVT03390
034900            IF LK-CELL-IS-NUMERIC                                  RVT03400
035000                MOVE LK-CELL-NUMERIC-VAL TO WS-NUM-FMT-EDIT        RVT03410
035100                MOVE WS-NUM-FMT-EDIT TO WS-WORK-TEXT               RVT03420
035200            ELSE                                                   RVT03430
035300                MOVE SPACES TO WS-WORK-TEXT                        RVT03440
035400            END-IF.                                                RVT03450
035500       0290-EXIT.                                                  RVT03460
035600            EXIT.                                                  RVT03470
035650********************************************************************RVT03475
035660*    REPLACE -- ALL LITERAL (NON-REGEX) OCCURRENCES OF THE FIND    *RVT03476
035670*    HALF OF THE PARAMETER SLOT, SUBSTITUTING THE WITH HALF.  NO-OPRVT03477
035680*    IF THE WORKING VALUE OR THE FIND PATTERN IS EMPTY.            *RVT03478
035690********************************************************************RVT03479
035700       0300-STEP-REPLACE.                                          RVT03480
035800            IF WS-WORK-TEXT = SPACES OR                            RVT03490
035900               COL-XFORM-PARAM-FIND (CR-COL-IDX, CR-XFORM-IDX)     RVT03500
035950                    = SPACES                                       RVT03505
036000                GO TO 0300-EXIT                                    RVT03510
036100            END-IF.                                                RVT03520
036200            INSPECT WS-WORK-TEXT REPLACING ALL                     RVT03530
036300                COL-XFORM-PARAM-FIND (CR-COL-IDX, CR-XFORM-IDX)    RVT03540
036400                BY COL-XFORM-PARAM-WITH (CR-COL-IDX, CR-XFORM-IDX).RVT03550
036600       0300-EXIT.                                                  RVT03570
036700            EXIT.                                                  RVT03580
036750********************************************************************RVT03585
036760*    PAD_LEFT / PAD_RIGHT -- TARGET LENGTH AND PAD CHARACTER COME  *RVT03586
036770*    FROM COL-XFORM-PAD-LEN/-PAD-CHAR (0620-RESOLVE-PAD-PARMS).    *RVT03587
036780*    NO-OP IF NO TARGET LENGTH IS CONFIGURED OR THE VALUE IS       *RVT03588
036790*    ALREADY AT OR BEYOND THAT LENGTH.                             *RVT03589
036795********************************************************************RVT03589A
036800       0310-STEP-PAD-LEFT.                                         RVT03590
036900            PERFORM 0600-COMPUTE-WORK-LEN THRU 0600-EXIT.          RVT03600
036950            PERFORM 0620-RESOLVE-PAD-PARMS THRU 0620-EXIT.         RVT03605
037100            IF WS-PAD-LEN = ZERO OR                                RVT03620
037150               WS-WORK-LEN >= WS-PAD-LEN                           RVT03621
037160                GO TO 0310-EXIT                                    RVT03622
037200            END-IF.                                                RVT03630
037250            MOVE WS-WORK-TEXT TO WS-HOLD-TEXT.                     RVT03640
037260            MOVE SPACES TO WS-WORK-TEXT.                           RVT03645
037400            COMPUTE WS-OUT-SUB = WS-PAD-LEN - WS-WORK-LEN + 1.     RVT03650
037500            MOVE WS-HOLD-TEXT (1:WS-WORK-LEN)                      RVT03660
037600                TO WS-WORK-TEXT (WS-OUT-SUB:WS-WORK-LEN).          RVT03670
037650            IF WS-OUT-SUB > 1                                      RVT03675
037660                INSPECT WS-WORK-TEXT (1:WS-OUT-SUB - 1)            RVT03680
037670                    REPLACING ALL SPACE BY WS-PAD-CHAR             RVT03685
037680            END-IF.                                                RVT03688
037800       0310-EXIT.                                                  RVT03690
037900            EXIT.                                                  RVT03700
038000       0320-STEP-PAD-RIGHT.                                        RVT03710
038100            PERFORM 0600-COMPUTE-WORK-LEN THRU 0600-EXIT.          RVT03720
038150            PERFORM 0620-RESOLVE-PAD-PARMS THRU 0620-EXIT.         RVT03725
038300            IF WS-PAD-LEN = ZERO OR                                RVT03740
038350               WS-WORK-LEN >= WS-PAD-LEN                           RVT03741
038360                GO TO 0320-EXIT                                    RVT03742
038400            END-IF.                                                RVT03750
038410            MOVE WS-WORK-TEXT TO WS-HOLD-TEXT.                     RVT03751
038420            MOVE SPACES TO WS-WORK-TEXT.                           RVT03752
038430            MOVE WS-HOLD-TEXT (1:WS-WORK-LEN)                      RVT03753
038440                TO WS-WORK-TEXT (1:WS-WORK-LEN).                   RVT03754
038450            COMPUTE WS-OUT-SUB = WS-WORK-LEN + 1.                  RVT03755
038460            IF WS-PAD-LEN >= WS-OUT-SUB                            RVT03757
038470                INSPECT WS-WORK-TEXT                               RVT03758
038480                    (WS-OUT-SUB:WS-PAD-LEN - WS-WORK-LEN)          RVT03759
038490                    REPLACING ALL SPACE BY WS-PAD-CHAR             RVT03759A
038500            END-IF.                                                RVT03760
038600       0320-EXIT.                                                  RVT03770
038700            EXIT.                                                  RVT03780
038750********************************************************************RVT03785
038760*    SUBSTRING -- NO-OP IF NO PARAMETER IS CONFIGURED AT ALL.      *RVT03786
038770*    START/END INDEXES ARE 0-BASED AND STORED ZERO-FILLED IN THE   *RVT03787
038780*    FIRST 8 BYTES OF THE PARAMETER SLOT (COL-XFORM-SUB-START/     *RVT03788
038790*    -SUB-END); AN END OF ZERO MEANS "TO THE END OF THE STRING."   *RVT03789
038795********************************************************************RVT03789A
038800       0330-STEP-SUBSTRING.                                        RVT03790
038900            PERFORM 0600-COMPUTE-WORK-LEN THRU 0600-EXIT.          RVT03800
039000            IF COL-XFORM-PARAM (CR-COL-IDX, CR-XFORM-IDX)          RVT03810
039050                    = SPACES                                       RVT03815
039060                GO TO 0330-EXIT                                    RVT03816
039200            END-IF.                                                RVT03830
039210            MOVE COL-XFORM-SUB-START (CR-COL-IDX, CR-XFORM-IDX)    RVT03817
039220                TO WS-SUB-START.                                   RVT03818
039230            IF WS-WORK-LEN = ZERO OR                               RVT03819
039240               WS-SUB-START >= WS-WORK-LEN                         RVT03820
039250                MOVE SPACES TO WS-WORK-TEXT                        RVT03821
039260                GO TO 0330-EXIT                                   RVT03822
039270            END-IF.                                                RVT03823
039280            IF COL-XFORM-SUB-END (CR-COL-IDX, CR-XFORM-IDX) = ZEROSRVT03824
039290               OR COL-XFORM-SUB-END (CR-COL-IDX, CR-XFORM-IDX)     RVT03825
039300                    > WS-WORK-LEN                                  RVT03826
039310                MOVE WS-WORK-LEN TO WS-SUB-END                     RVT03827
039320            ELSE                                                   RVT03828
039330                MOVE COL-XFORM-SUB-END (CR-COL-IDX, CR-XFORM-IDX)  RVT03829
039340                    TO WS-SUB-END                                  RVT03830A
039350            END-IF.                                                RVT03831
039360            MOVE WS-WORK-TEXT TO WS-HOLD-TEXT.                     RVT03832
039370            MOVE SPACES TO WS-WORK-TEXT.                           RVT03833
039380            COMPUTE WS-OUT-SUB = WS-SUB-START + 1.                 RVT03834
039390            IF WS-SUB-END >= WS-OUT-SUB                            RVT03835
039400                MOVE WS-HOLD-TEXT                                  RVT03836
039410                    (WS-OUT-SUB : WS-SUB-END - WS-OUT-SUB + 1)      RVT03837
039420                    TO WS-WORK-TEXT                                RVT03838
039430                    (1 : WS-SUB-END - WS-OUT-SUB + 1)               RVT03839
039440            END-IF.                                                RVT03840A
039445       0330-EXIT.                                                  RVT03840B
039447            EXIT.                                                  RVT03850
039450********************************************************************RVT03855
039460*    STRIP_CHARS -- REMOVES EVERY LITERAL (NON-REGEX) OCCURRENCE   *RVT03856
039470*    OF THE CONFIGURED PATTERN.  NO-OP IF NO PATTERN IS SET.       *RVT03857
039480********************************************************************RVT03859
039500       0340-STEP-STRIP-CHARS.                                      RVT03860
039510            IF WS-WORK-TEXT = SPACES OR                            RVT03862
039520               COL-XFORM-PARAM (CR-COL-IDX, CR-XFORM-IDX) = SPACESRVT03864
039530                GO TO 0340-EXIT                                    RVT03866
039540            END-IF.                                                RVT03868
039550            INSPECT WS-WORK-TEXT REPLACING ALL                     RVT03870
039560                COL-XFORM-PARAM (CR-COL-IDX, CR-XFORM-IDX)         RVT03872
039570                BY SPACES.                                         RVT03874
039700       0340-EXIT.                                                  RVT03880
039800            EXIT.                                                  RVT03890
039900       EJECT                                                      RVT03900
040000********************************************************************RVT03910
040100*    SHARED HELPER -- SCAN WS-WORK-TEXT RIGHT TO LEFT FOR THE      *RVT03920
040200*    LAST NON-SPACE CHARACTER AND SET WS-WORK-LEN ACCORDINGLY.     *RVT03930
040300********************************************************************RVT03940
040400       0600-COMPUTE-WORK-LEN.                                      RVT03950
040500            MOVE 100 TO WS-SCAN-SUB.                                RVT03960
040600            MOVE 'N' TO WS-FOUND-NONSPACE.                         RVT03970
040700       0601-COMPUTE-LEN-LOOP.                                      RVT03980
040800            IF WS-SCAN-SUB < 1                                      RVT03990
040900                MOVE ZERO TO WS-WORK-LEN                           RVT04000
041000                GO TO 0600-EXIT                                     RVT04010
041100            END-IF.                                                 RVT04020
041200            IF WS-WORK-TEXT (WS-SCAN-SUB:1) NOT = SPACE             RVT04030
041300                MOVE WS-SCAN-SUB TO WS-WORK-LEN                     RVT04040
041400                GO TO 0600-EXIT                                     RVT04050
041500            END-IF.                                                 RVT04060
041600            SUBTRACT 1 FROM WS-SCAN-SUB.                            RVT04070
041700            GO TO 0601-COMPUTE-LEN-LOOP.                            RVT04080
041800       0600-EXIT.                                                  RVT04090
041900            EXIT.                                                   RVT04100
041950       EJECT                                                      RVT04105
041960********************************************************************RVT04106
041970*    SHARED HELPER -- RESOLVE THE TARGET LENGTH AND PAD CHARACTER  *RVT04107
041980*    FOR THE CURRENT PAD_LEFT/PAD_RIGHT STEP FROM COL-XFORM-PAD-   *RVT04108
041990*    LEN/-PAD-CHAR.  A SPACE PAD CHARACTER IN THE CONFIG IS TAKEN  *RVT04109
042000*    AS "NOT CONFIGURED" AND DEFAULTS TO A SINGLE BLANK.           *RVT04110A
042010********************************************************************RVT04110B
042020       0620-RESOLVE-PAD-PARMS.                                     RVT04110C
042030            MOVE COL-XFORM-PAD-LEN (CR-COL-IDX, CR-XFORM-IDX)      RVT04110D
042040                TO WS-PAD-LEN.                                     RVT04110E
042050            IF COL-XFORM-PAD-CHAR (CR-COL-IDX, CR-XFORM-IDX)       RVT04110F
042060                    = SPACE                                        RVT04110G
042070                MOVE SPACE TO WS-PAD-CHAR                          RVT04110H
042080            ELSE                                                   RVT04110I
042090                MOVE COL-XFORM-PAD-CHAR (CR-COL-IDX, CR-XFORM-IDX) RVT04110J
042100                    TO WS-PAD-CHAR                                 RVT04110K
042110            END-IF.                                                RVT04110L
042120       0620-EXIT.                                                  RVT04110M
042130            EXIT.                                                   RVT04110N
042140       EJECT                                                      RVT04111
042150********************************************************************RVT04120
042160*    SHARED HELPER -- FORMAT WS-DATE-NUM (CCYYMMDD) AS             *RVT04130
042170*    YYYY-MM-DD INTO WS-WORK-TEXT.                                 *RVT04140
042180********************************************************************RVT04150
042500       0900-FORMAT-DATE-ISO.                                       RVT04160
042600            MOVE SPACES TO WS-WORK-TEXT.                            RVT04170
042700            STRING WS-DATE-CC WS-DATE-YY DELIMITED BY SIZE          RVT04180
042800                '-' DELIMITED BY SIZE                              RVT04190
042900                WS-DATE-MM DELIMITED BY SIZE                       RVT04200
043000                '-' DELIMITED BY SIZE                              RVT04210
043100                WS-DATE-DD DELIMITED BY SIZE                       RVT04220
043200                INTO WS-WORK-TEXT.                                 RVT04230
043300       0900-EXIT.                                                  RVT04240
043400            EXIT.                                                   RVT04250
043500       0910-FORMAT-PLAIN-NUMBER.                                   RVT04260
043600            MOVE LK-CELL-NUMERIC-VAL TO WS-NUM-EDIT.                RVT04270
043700            MOVE WS-NUM-EDIT TO WS-WORK-TEXT.                       RVT04280
043800       0910-EXIT.                                                  RVT04290
043900            EXIT.                                                   RVT04300
