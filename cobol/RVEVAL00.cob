=COLS> ----+----1----+----2----+----3----+----4----+----5----+----6----+----7--
000100       IDENTIFICATION DIVISION.                                  RVV00010
000200       PROGRAM-ID.    RVEVAL00.                                  RVV00020
000300       AUTHOR.        D L MARTINEZ.                              RVV00030
000400       INSTALLATION.  CK SYSTEMS - RECORD IMPORT GROUP.          RVV00040
000500       DATE-WRITTEN.  05/1994.                                   RVV00050
000600       DATE-COMPILED.                                            RVV00060
000700       SECURITY.      UNCLASSIFIED - INTERNAL PRODUCTION USE.    RVV00070
000800********************************************************************RVV00080
000900*                                                                  *RVV00090
001000*A    ABSTRACT..                                                   *RVV00100
001100*  RVEVAL00 IS THE STRUCTURE/CONTENT VALIDATION RUN FOR THE        *RVV00110
001200*  RECORD VALIDATION/EXPORT RULE ENGINE.  UNLIKE RVEIMP00 IT       *RVV00120
001300*  NEVER OPENS A STAGING OR LOOKUP FILE AND NEVER INSERTS A ROW --  *RVV00130
001400*  IT LOADS THE SAME RULE CONFIGURATION, CHECKS EACH SHEET'S       *RVV00140
001500*  HEADER ROW AGAINST THE CONFIGURED COLUMN NAMES, RUNS EVERY      *RVV00150
001600*  DATA-ROW CELL THROUGH THE SAME CELL VALIDATOR RVEROWPR USES,    *RVV00160
001700*  AND PRINTS A VALIDATION REPORT SHOWING HOW MANY ROWS OF EACH    *RVV00170
001800*  SHEET WOULD PASS.  RUN THIS AHEAD OF RVEIMP00 TO CATCH A BAD    *RVV00180
001900*  FEED BEFORE SPENDING A REAL IMPORT WINDOW ON IT.                 *RVV00190
002000*                                                                  *RVV00200
002100*J    JCL..                                                        *RVV00210
002200*                                                                  *RVV00220
002300* //RVEVAL00 EXEC PGM=RVEVAL00                                     *RVV00230
002400* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                  *RVV00240
002500* //SYSOUT   DD SYSOUT=*                                           *RVV00250
002600* //INPDATA  DD DISP=SHR,DSN=P54.RVE.IMPORT.INPUT.DATA             *RVV00260
002700* //RULECFG  DD DISP=SHR,DSN=P54.RVE.IMPORT.RULE.CONFIG            *RVV00270
002800* //VALRPT   DD DSN=T54.T9511R.RVEVAL00.VALRPT.DATA,                *RVV00280
002900* //            DISP=(,CATLG,CATLG),                               *RVV00290
003000* //            UNIT=USER,                                         *RVV00300
003100* //            SPACE=(CYL,(10,5),RLSE),                           *RVV00310
003200* //            DCB=(RECFM=FB,LRECL=132,BLKSIZE=0)                 *RVV00320
003300* //SYSIPT   DD DUMMY                                              *RVV00330
003400* //*                                                               *RVV00340
003500*                                                                  *RVV00350
003600*P    ENTRY PARAMETERS..                                           *RVV00360
003700*     NONE.                                                        *RVV00370
003800*                                                                  *RVV00380
003900*E    ERRORS DETECTED BY THIS ELEMENT..                            *RVV00390
004000*     SHEET NOT FOUND.  HEADER COLUMN MISMATCH.  CELL VALIDATION    *RVV00400
004100*     FAILURE (FIRST FAILING CELL ONLY, PER ROW).                   *RVV00410
004200*                                                                  *RVV00420
004300*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *RVV00430
004400*                                                                  *RVV00440
004500*     RVECELVL ---- CELL VALIDATOR (TYPE/RULE MODE ONLY)           *RVV00450
004600*                                                                  *RVV00460
004700*U    USER CONSTANTS AND TABLES REFERENCED..                       *RVV00470
004800*     NONE                                                         *RVV00480
004900*                                                                  *RVV00490
005000*    CHANGE LOG                                                    *RVV00500
005100*    ----------                                                    *RVV00510
005200*    1994-05-16  DLM  ORIGINAL PROGRAM, SPUN OFF THE IMPORT         RVV00520
005300*                     DRIVER'S CONFIG LOADER AND CELL VALIDATOR    *RVV00530
005400*                     SO A FEED CAN BE CHECKED WITHOUT OPENING A    RVV00540
005500*                     LOOKUP OR STAGING FILE (TKT CK-4433).        *RVV00550
005600*    1997-03-11  DLM  ADDED THE HEADER-ROW NAME CHECK -- UP TO      RVV00560
005700*                     NOW A RENAMED COLUMN WAS ONLY CAUGHT WHEN     *RVV00570
005800*                     ITS CELLS HAPPENED TO FAIL TYPE CHECKING      *RVV00580
005900*                     (TKT CK-4922).                                *RVV00590
006000*    1999-02-02  DLM  Y2K REMEDIATION -- NO DATE FIELDS OF OUR      *RVV00600
006100*                     OWN TO FIX; CONFIRMED RVECELLC'S CCYYMMDD     *RVV00610
006200*                     CELL-DATE-VAL COVERS US (TKT CK-5502).        *RVV00620
006300*    2003-09-22  DLM  ADDED THE FORMATTED-FILE-SIZE LINE TO THE     *RVV00630
006400*                     REPORT HEADER AT THE REQUEST OF THE FEED      *RVV00640
006500*                     ONBOARDING TEAM (TKT CK-6145).                *RVV00650
006600********************************************************************RVV00660
006700       ENVIRONMENT DIVISION.                                      RVV00670
006800       CONFIGURATION SECTION.                                     RVV00680
006900       SPECIAL-NAMES.                                             RVV00690
007000           C01 IS TOP-OF-FORM                                     RVV00700
007100           CLASS RVV-ALPHA-CLASS  IS 'A' THRU 'Z'                 RVV00710
007200           CLASS RVV-NUMER-CLASS  IS '0' THRU '9'.                RVV00720
007300       INPUT-OUTPUT SECTION.                                      RVV00730
007400       FILE-CONTROL.                                              RVV00740
007500           SELECT INPUT-DATA-FILE ASSIGN TO INPDATA               RVV00750
007600               FILE STATUS IS RVE-FS-INPUT.                       RVV00760
007700           SELECT RULE-CONFIG-FILE ASSIGN TO RULECFG              RVV00770
007800               FILE STATUS IS RVE-FS-CONFIG.                      RVV00780
007900           SELECT VALIDATION-REPORT-FILE ASSIGN TO VALRPT         RVV00790
008000               FILE STATUS IS WS-FS-VALRPT.                       RVV00800
008100       DATA DIVISION.                                             RVV00810
008200       FILE SECTION.                                              RVV00820
008300       FD  INPUT-DATA-FILE                                        RVV00830
008400           RECORDING MODE IS F                                    RVV00840
008500           BLOCK CONTAINS 0 RECORDS.                               RVV00850
008600       COPY RVECELLC.                                             RVV00860
008700       FD  RULE-CONFIG-FILE                                       RVV00870
008800           RECORDING MODE IS F                                    RVV00880
008900           BLOCK CONTAINS 0 RECORDS.                               RVV00890
009000       COPY RVECFGIN.                                             RVV00900
009100       FD  VALIDATION-REPORT-FILE                                 RVV00910
009200           RECORDING MODE IS F                                    RVV00920
009300           BLOCK CONTAINS 0 RECORDS.                               RVV00930
009400       01  VALIDATION-REPORT-RECORD   PIC X(132).                 RVV00940
009500       WORKING-STORAGE SECTION.                                   RVV00950
009600       01  FILLER PIC X(32)                                       RVV00960
009700            VALUE 'RVEVAL00 WORKING STORAGE BEGINS'.               RVV00970
009800********************************************************************RVV00980
009900*    COMMON RULE-ENGINE WORK AREAS                                 *RVV00990
010000********************************************************************RVV01000
010100       COPY RVECOMMN.                                             RVV01010
010200       COPY RVECOLCF.                                             RVV01020
010300       COPY RVESHTCF.                                             RVV01030
010400       COPY RVEVALRC.                                             RVV01040
010500       EJECT                                                      RVV01050
010600********************************************************************RVV01060
010700*    READ-ONLY CONSTANTS AND SWITCHES                              *RVV01070
010800********************************************************************RVV01080
010900       01  READ-ONLY-WORK-AREA.                                   RVV01090
011000           05  MSG01-IO-ERROR      PIC X(19)                       RVV01100
011100                                  VALUE 'I/O ERROR ON FILE -'.     RVV01110
011200* SWITCHES AREA                                                    RVV01120
011300           05  END-OF-FILE-IND     PIC X(01).                      RVV01130
011400               88  END-OF-FILE             VALUE 'Y'.              RVV01140
011500               88  CONTINUE-PROCESSING      VALUE 'N'.             RVV01150
011600           05  END-OF-CONFIG-IND   PIC X(01).                      RVV01160
011700               88  END-OF-CONFIG            VALUE 'Y'.             RVV01170
011800           05  SHEET-FOUND-IND     PIC X(01).                      RVV01180
011900               88  SHEET-WAS-FOUND          VALUE 'Y'.             RVV01190
012000           05  HEADER-OK-IND       PIC X(01).                      RVV01200
012100               88  HEADER-IS-OK             VALUE 'Y'.             RVV01210
012200           05  ROW-OK-IND          PIC X(01).                      RVV01220
012300               88  ROW-IS-OK                VALUE 'Y'.             RVV01230
012400       01  WS-FS-VALRPT            PIC X(02) VALUE SPACES.        RVV01240
012500           88  WS-FS-VALRPT-OK             VALUE '00'.            RVV01250
012600       EJECT                                                      RVV01260
012700********************************************************************RVV01270
012800*                V A R I A B L E   D A T A   A R E A S             *RVV01280
012900********************************************************************RVV01290
013000       01  VARIABLE-WORK-AREA.                                     RVV01300
013100           05  SHT-SHEET-COUNT     PIC S9(04) COMP-3 VALUE ZERO.   RVV01310
013200           05  WS-SHEET-SUB        PIC S9(04) COMP-3 VALUE ZERO.   RVV01320
013300           05  WS-COL-SUB          PIC S9(04) COMP-3 VALUE ZERO.   RVV01330
013400           05  WS-TARGET-SHEET-ID  PIC X(08).                      RVV01340
013420           05  WS-TARGET-SHEET-ALT REDEFINES                      RVV01342
013430               WS-TARGET-SHEET-ID.                                 RVV01344
013440               10  WS-TARGET-SHEET-HALF1 PIC X(04).                RVV01346
013450               10  WS-TARGET-SHEET-HALF2 PIC X(04).                RVV01348
013500           05  WS-VALID-IND        PIC X(01) VALUE 'Y'.           RVV01350
013600               88  WS-CELL-IS-VALID         VALUE 'Y'.            RVV01360
013700           05  WS-ERROR-TEXT       PIC X(120) VALUE SPACES.       RVV01370
013800           05  WS-XFORM-TEXT       PIC X(100) VALUE SPACES.       RVV01380
013900           05  WS-FILE-SIZE-BYTES  PIC S9(09) COMP-3 VALUE ZERO.  RVV01390
014000       EJECT                                                      RVV01400
014100********************************************************************RVV01410
014200*    FILE-SIZE FORMATTING WORK AREA (SEE 3100-FORMAT-FILE-SIZE)    *RVV01420
014300********************************************************************RVV01430
014400       01  WS01-SIZE-WORK.                                         RVV01440
014500           05  WS-SIZE-VALUE       PIC S9(09)V9(01) COMP-3         RVV01450
014600                                  VALUE ZERO.                      RVV01460
014650           05  WS-SIZE-TEXT        PIC X(12) VALUE SPACES.        RVV01465
014700           05  WS-SIZE-UNIT-SUB    PIC S9(04) COMP VALUE ZERO.     RVV01470
014800           05  WS-SIZE-UNIT-TABLE.                                 RVV01480
014900               10  FILLER          PIC X(01) VALUE 'B'.            RVV01490
015000               10  FILLER          PIC X(01) VALUE 'K'.            RVV01500
015100               10  FILLER          PIC X(01) VALUE 'M'.            RVV01510
015200               10  FILLER          PIC X(01) VALUE 'G'.            RVV01520
015300               10  FILLER          PIC X(01) VALUE 'T'.            RVV01530
015400               10  FILLER          PIC X(01) VALUE 'P'.            RVV01540
015500               10  FILLER          PIC X(01) VALUE 'E'.            RVV01550
015600           05  WS-SIZE-UNIT-REDEF REDEFINES WS-SIZE-UNIT-TABLE.    RVV01560
015700               10  WS-SIZE-UNIT-LETTER OCCURS 7 TIMES              RVV01570
015800                                  PIC X(01).                       RVV01580
016000       01  WS02-SIZE-ALT REDEFINES WS01-SIZE-WORK.                 RVV01590
016100           05  FILLER              PIC X(14).                      RVV01600
016200
016300       01  WS99-FILLER-END         PIC X(01).                      RVV01610
016400********************************************************************RVV01620
016500*    PGM WORKING STORAGE ENDS                                     *RVV01630
016600********************************************************************RVV01640
016700       PROCEDURE DIVISION.                                        RVV01650
016800       0000-CONTROL-PROCESS.                                       RVV01660
016900            PERFORM 1000-INITIALIZATION                           RVV01670
017000                THRU 1099-INITIALIZATION-EXIT.                    RVV01680
017100            PERFORM 1100-OPEN-FILES                               RVV01690
017200                THRU 1199-OPEN-FILES-EXIT.                        RVV01700
017300            PERFORM 2000-MAIN-PROCESS                             RVV01710
017400                THRU 2000-MAIN-PROCESS-EXIT                       RVV01720
017500                VARYING WS-SHEET-SUB FROM 1 BY 1                  RVV01730
017600                UNTIL WS-SHEET-SUB > SHT-SHEET-COUNT.              RVV01740
017700            PERFORM EOJ9000-CLOSE-FILES                           RVV01750
017800                THRU EOJ9999-EXIT.                                RVV01760
017900            GOBACK.                                                RVV01770
018000       EJECT                                                      RVV01780
018100********************************************************************RVV01790
018200*                         INITIALIZATION                          *RVV01800
018300********************************************************************RVV01810
018400       1000-INITIALIZATION.                                       RVV01820
018500            INITIALIZE END-OF-FILE-IND END-OF-CONFIG-IND          RVV01830
018600                       SHEET-FOUND-IND.                            RVV01840
018700            MOVE ZERO TO SHT-SHEET-COUNT.                         RVV01850
018800       1099-INITIALIZATION-EXIT.                                  RVV01860
018900            EXIT.                                                  RVV01870
019000       EJECT                                                      RVV01880
019100********************************************************************RVV01890
019200*                         OPEN ALL FILES                          *RVV01900
019300********************************************************************RVV01910
019400       1100-OPEN-FILES.                                           RVV01920
019500            OPEN INPUT  INPUT-DATA-FILE.                          RVV01930
019600            IF NOT RVE-FS-INPUT-OK                                RVV01940
019700                DISPLAY MSG01-IO-ERROR ' INPDATA  ' RVE-FS-INPUT  RVV01950
019800                GO TO EOJ9900-ABEND                               RVV01960
019900            END-IF.                                                RVV01970
020000            OPEN INPUT  RULE-CONFIG-FILE.                         RVV01980
020100            IF NOT RVE-FS-CONFIG-OK                               RVV01990
020200                DISPLAY MSG01-IO-ERROR ' RULECFG  ' RVE-FS-CONFIG RVV02000
020300                GO TO EOJ9900-ABEND                               RVV02010
020400            END-IF.                                                RVV02020
020500            OPEN OUTPUT VALIDATION-REPORT-FILE.                   RVV02030
020600            IF NOT WS-FS-VALRPT-OK                                RVV02040
020700                DISPLAY MSG01-IO-ERROR ' VALRPT   ' WS-FS-VALRPT  RVV02050
020800                GO TO EOJ9900-ABEND                               RVV02060
020900            END-IF.                                                RVV02070
021000            PERFORM 1110-LOAD-CONFIG                              RVV02080
021100                THRU 1119-LOAD-CONFIG-EXIT                        RVV02090
021200                UNTIL END-OF-CONFIG.                              RVV02100
021300            PERFORM 3100-FORMAT-FILE-SIZE                         RVV02110
021400                THRU 3100-EXIT.                                   RVV02120
021500            PERFORM 3000-WRITE-FILE-HEADER                        RVV02130
021600                THRU 3000-EXIT.                                   RVV02140
021700       1199-OPEN-FILES-EXIT.                                      RVV02150
021800            EXIT.                                                  RVV02160
021900       EJECT                                                      RVV02170
022000********************************************************************RVV02180
022100*    LOAD RULE CONFIGURATION -- SHEET AND COLUMN RECORDS ONLY.      *RVV02190
022200*    ROW-CONSTRAINT AND ROW-OPERATION RECORDS DO NOT APPLY TO A     *RVV02200
022300*    STRUCTURE/CONTENT VALIDATION RUN AND ARE READ PAST.           *RVV02210
022400********************************************************************RVV02220
022500       1110-LOAD-CONFIG.                                           RVV02230
022600            READ RULE-CONFIG-FILE                                 RVV02240
022700                AT END                                            RVV02250
022800                    SET END-OF-CONFIG TO TRUE                     RVV02260
022900            END-READ.                                             RVV02270
023000            IF NOT END-OF-CONFIG                                  RVV02280
023100                EVALUATE TRUE                                     RVV02290
023200                    WHEN CFG-TYPE-SHEET                           RVV02300
023300                        PERFORM 1111-STORE-SHEET-ENTRY            RVV02310
023400                            THRU 1111-EXIT                        RVV02320
023500                    WHEN CFG-TYPE-COLUMN                          RVV02330
023600                        PERFORM 1112-STORE-COLUMN-ENTRY           RVV02340
023700                            THRU 1112-EXIT                        RVV02350
023800                    WHEN OTHER                                     RVV02360
023900                        NEXT SENTENCE                              RVV02370
024000                END-EVALUATE                                      RVV02380
024100            END-IF.                                                RVV02390
024200       1119-LOAD-CONFIG-EXIT.                                     RVV02400
024300            EXIT.                                                  RVV02410
024400       1111-STORE-SHEET-ENTRY.                                    RVV02420
024500            ADD 1 TO SHT-SHEET-COUNT.                             RVV02430
024600            SET SC-SHEET-IDX TO SHT-SHEET-COUNT.                  RVV02440
024700            MOVE CFG-SHEET-NAME    TO SHT-SHEET-NAME (SC-SHEET-IDXRVV02450
024800                                                      ).           RVV02460
024900            MOVE CFGS-TABLE-NAME   TO SHT-TABLE-NAME (SC-SHEET-IDXRVV02470
025000                                                      ).           RVV02480
025100            MOVE ZERO              TO SHT-COLUMN-COUNT            RVV02490
025200                                      (SC-SHEET-IDX).             RVV02500
025300       1111-EXIT.                                                  RVV02510
025400            EXIT.                                                  RVV02520
025500       1112-STORE-COLUMN-ENTRY.                                    RVV02530
025600            IF SHT-SHEET-COUNT > ZERO                             RVV02540
025700                ADD 1 TO SHT-COLUMN-COUNT (SHT-SHEET-COUNT)       RVV02550
025800                SET CR-COL-IDX TO SHT-COLUMN-COUNT                RVV02560
025900                                  (SHT-SHEET-COUNT)               RVV02570
026000                MOVE CFGC-COL-NAME        TO COL-NAME (CR-COL-IDXRVV02580
026100                                                       )           RVV02590
026200                MOVE CFGC-COL-TYPE        TO COL-TYPE (CR-COL-IDXRVV02600
026300                                                       )           RVV02610
026400                MOVE CFGC-NOT-EMPTY       TO COL-NOT-EMPTY        RVV02620
026500                                             (CR-COL-IDX)         RVV02630
026600                MOVE CFGC-REGEX           TO COL-REGEX (CR-COL-IDXRVV02640
026700                                                       )           RVV02650
026800                MOVE CFGC-MIN-LEN         TO COL-MIN-LEN          RVV02660
026900                                             (CR-COL-IDX)         RVV02670
027000                MOVE CFGC-MAX-LEN         TO COL-MAX-LEN          RVV02680
027100                                             (CR-COL-IDX)         RVV02690
027200                MOVE CFGC-MIN-VAL         TO COL-MIN-VAL          RVV02700
027300                                             (CR-COL-IDX)         RVV02710
027400                MOVE CFGC-MAX-VAL         TO COL-MAX-VAL          RVV02720
027500                                             (CR-COL-IDX)         RVV02730
027600                MOVE CFGC-DATE-PAST-IND   TO COL-DATE-PAST-IND    RVV02740
027700                                             (CR-COL-IDX)         RVV02750
027800                MOVE CFGC-DATE-FUT-IND    TO COL-DATE-FUT-IND     RVV02760
027900                                             (CR-COL-IDX)         RVV02770
028000            END-IF.                                                RVV02780
028100       1112-EXIT.                                                  RVV02790
028200            EXIT.                                                  RVV02800
028300       EJECT                                                      RVV02810
028400********************************************************************RVV02820
028500*    ONE SHEET, IN CONFIG ORDER -- LOCATE, CHECK HEADER, WALK       *RVV02830
028600*    THE DATA ROWS, PRINT THE SHEET BLOCK.                          *RVV02840
028700********************************************************************RVV02850
028800       2000-MAIN-PROCESS.                                          RVV02860
028900            PERFORM 2100-LOCATE-SHEET                              RVV02870
029000                THRU 2100-EXIT.                                    RVV02880
029100            IF SHEET-WAS-FOUND                                     RVV02890
029200                INITIALIZE SHEET-RUN-COUNTERS                      RVV02900
029300                PERFORM 2200-VALIDATE-HEADER-ROW                   RVV02910
029400                    THRU 2200-EXIT                                 RVV02920
029500                IF HEADER-IS-OK                                    RVV02930
029600                    PERFORM 2300-VALIDATE-DATA-ROWS                RVV02940
029700                        THRU 2399-EXIT                             RVV02950
029800                        UNTIL END-OF-FILE                          RVV02960
029900                           OR (IR-ROW-IS-HEADER                    RVV02970
030000                               AND IR-SHEET-ID NOT =               RVV02980
030100                                   WS-TARGET-SHEET-ID)             RVV02990
030200                END-IF                                             RVV03000
030300                PERFORM 2900-WRITE-SHEET-BLOCK                     RVV03010
030400                    THRU 2900-EXIT                                 RVV03020
030500            END-IF.                                                RVV03030
030600       2000-MAIN-PROCESS-EXIT.                                     RVV03040
030700            EXIT.                                                  RVV03050
030800       EJECT                                                      RVV03060
030900********************************************************************RVV03070
031000*    LOCATE A SHEET'S HEADER RECORD IN THE INPUT FILE BY ITS       *RVV03080
031100*    SHORT SHEET-ID (FIRST 8 BYTES OF THE CONFIGURED SHEET NAME).   *RVV03090
031200*    INPUT FILE IS SEQUENTIAL -- A SHEET NOT REACHED BEFORE END     *RVV03100
031300*    OF FILE IS REPORTED MISSING.                                   *RVV03110
031400********************************************************************RVV03120
031500       2100-LOCATE-SHEET.                                          RVV03130
031600            MOVE 'N' TO SHEET-FOUND-IND.                           RVV03140
031700            MOVE SHT-SHEET-NAME (WS-SHEET-SUB) (1:8)               RVV03150
031800                TO WS-TARGET-SHEET-ID.                             RVV03160
031900            PERFORM 2110-SEEK-SHEET-HEADER                         RVV03170
032000                THRU 2110-EXIT                                     RVV03180
032100                UNTIL SHEET-WAS-FOUND OR END-OF-FILE.               RVV03190
032200            IF NOT SHEET-WAS-FOUND                                 RVV03200
032300                PERFORM 2150-REPORT-SHEET-NOT-FOUND                RVV03210
032400                    THRU 2150-EXIT                                 RVV03220
032500            END-IF.                                                RVV03230
032600       2100-EXIT.                                                  RVV03240
032700            EXIT.                                                  RVV03250
032800       2110-SEEK-SHEET-HEADER.                                     RVV03260
032900            READ INPUT-DATA-FILE                                   RVV03270
033000                AT END                                             RVV03280
033100                    SET END-OF-FILE TO TRUE                        RVV03290
033200            END-READ.                                              RVV03300
033300            IF NOT END-OF-FILE                                     RVV03310
033400                IF IR-ROW-IS-HEADER                                RVV03320
033500                   AND IR-SHEET-ID = WS-TARGET-SHEET-ID            RVV03330
033600                    SET SHEET-WAS-FOUND TO TRUE                    RVV03340
033700                END-IF                                             RVV03350
033800            END-IF.                                                RVV03360
033900       2110-EXIT.                                                  RVV03370
034000            EXIT.                                                  RVV03380
034100       2150-REPORT-SHEET-NOT-FOUND.                                RVV03390
034200            MOVE ZERO TO VRE-ROW-NUMBER.                           RVV03400
034300            STRING 'SHEET NOT FOUND - '                            RVV03410
034400                   SHT-SHEET-NAME (WS-SHEET-SUB)                   RVV03420
034500                   DELIMITED BY SIZE INTO VRE-ERROR-MESSAGE.       RVV03430
034600            WRITE VALIDATION-REPORT-RECORD                         RVV03440
034700                FROM VAL-ROW-ERROR-RECORD.                         RVV03450
034800       2150-EXIT.                                                  RVV03460
034900            EXIT.                                                  RVV03470
035000       EJECT                                                      RVV03480
035100********************************************************************RVV03490
035200*    CHECK THE HEADER ROW (ALREADY IN INPUT-ROW-RECORD FROM         *RVV03500
035300*    2110) AGAINST THE CONFIGURED COLUMN NAMES, LEFT TO RIGHT,      *RVV03510
035400*    CASE-INSENSITIVE.  THE FIRST MISMATCH ABORTS THE SHEET.        *RVV03520
035500********************************************************************RVV03530
035600       2200-VALIDATE-HEADER-ROW.                                   RVV03540
035700            MOVE 'Y' TO HEADER-OK-IND.                             RVV03550
035800            MOVE ZERO TO WS-COL-SUB.                               RVV03560
035900            PERFORM 2210-CHECK-ONE-HEADER-COL THRU 2210-EXIT       RVV03570
036000                VARYING WS-COL-SUB FROM 1 BY 1                     RVV03580
036100                UNTIL WS-COL-SUB > SHT-COLUMN-COUNT                RVV03590
036200                                   (WS-SHEET-SUB)                  RVV03600
036300                   OR NOT HEADER-IS-OK.                            RVV03610
036400       2200-EXIT.                                                  RVV03620
036500            EXIT.                                                  RVV03630
036600       2210-CHECK-ONE-HEADER-COL.                                  RVV03640
036700            SET CR-COL-IDX TO WS-COL-SUB.                          RVV03650
036800            SET IH-COL-IDX TO WS-COL-SUB.                          RVV03660
036900            MOVE SPACES TO WS-XFORM-TEXT.                          RVV03670
037000            MOVE IH-COLUMN-NAME (IH-COL-IDX) TO WS-XFORM-TEXT.     RVV03680
037100            INSPECT WS-XFORM-TEXT CONVERTING                       RVV03690
037200                'abcdefghijklmnopqrstuvwxyz'                       RVV03700
037300                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                   RVV03710
037400            MOVE COL-NAME (CR-COL-IDX) (1:40) TO WS-ERROR-TEXT     RVV03720
037500                                                 (1:40).           RVV03730
037600            MOVE WS-ERROR-TEXT (1:40) TO WS-ERROR-TEXT (41:40).    RVV03740
037700            INSPECT WS-ERROR-TEXT (41:40) CONVERTING                RVV03750
037800                'abcdefghijklmnopqrstuvwxyz'                       RVV03760
037900                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                   RVV03770
038000            IF WS-XFORM-TEXT (1:40) NOT = WS-ERROR-TEXT (41:40)    RVV03780
038100                MOVE 'N' TO HEADER-OK-IND                          RVV03790
038200                MOVE ZERO TO VRE-ROW-NUMBER                        RVV03800
038300                STRING 'HEADER MISMATCH AT POSITION '              RVV03810
038400                       WS-COL-SUB DELIMITED BY SIZE                RVV03820
038500                       ' - EXPECTED '' DELIMITED BY SIZE           RVV03830
038600                       COL-NAME (CR-COL-IDX) DELIMITED BY SPACE    RVV03840
038700                       ''' GOT ''' DELIMITED BY SIZE               RVV03850
038800                       IH-COLUMN-NAME (IH-COL-IDX)                 RVV03860
038900                           DELIMITED BY SPACE                       RVV03870
039000                       '''' DELIMITED BY SIZE                      RVV03880
039100                    INTO VRE-ERROR-MESSAGE                         RVV03890
039200                WRITE VALIDATION-REPORT-RECORD                     RVV03900
039300                    FROM VAL-ROW-ERROR-RECORD                      RVV03910
039400            END-IF.                                                RVV03920
039500       2210-EXIT.                                                  RVV03930
039600            EXIT.                                                  RVV03940
039700       EJECT                                                      RVV03950
039800********************************************************************RVV03960
039900*    ONE DATA ROW -- VALIDATE EVERY CELL AGAINST ITS COLUMN RULE;   *RVV03970
040000*    THE ROW IS VALID ONLY IF EVERY CELL PASSES AND THE FIRST       *RVV03980
040100*    FAILING CELL'S ERROR TEXT BECOMES THE ROW'S ERROR MESSAGE.     *RVV03990
040200********************************************************************RVV04000
040300       2300-VALIDATE-DATA-ROWS.                                    RVV04010
040400            READ INPUT-DATA-FILE                                   RVV04020
040500                AT END                                             RVV04030
040600                    SET END-OF-FILE TO TRUE                        RVV04040
040700            END-READ.                                              RVV04050
040800            IF NOT END-OF-FILE AND IR-ROW-IS-DATA                  RVV04060
040900                ADD 1 TO SRC-TOTAL-ROWS                            RVV04070
041000                MOVE 'Y' TO ROW-OK-IND                             RVV04080
041100                MOVE ZERO TO WS-COL-SUB                            RVV04090
041200                PERFORM 2310-VALIDATE-ONE-CELL THRU 2310-EXIT      RVV04100
041300                    VARYING WS-COL-SUB FROM 1 BY 1                 RVV04110
041400                    UNTIL WS-COL-SUB > SHT-COLUMN-COUNT            RVV04120
041500                                       (WS-SHEET-SUB)              RVV04130
041600                       OR NOT ROW-IS-OK                            RVV04140
041700                IF ROW-IS-OK                                       RVV04150
041800                    ADD 1 TO SRC-INSERTED                          RVV04160
041900                ELSE                                               RVV04170
042000                    ADD 1 TO SRC-ERROR-COUNT                       RVV04180
042100                    PERFORM 2400-RECORD-ROW-ERROR                  RVV04190
042200                        THRU 2400-EXIT                             RVV04200
042300                END-IF                                             RVV04210
042400            END-IF.                                                RVV04220
042500       2399-EXIT.                                                  RVV04230
042600            EXIT.                                                  RVV04240
042700       2310-VALIDATE-ONE-CELL.                                     RVV04250
042800            SET CR-COL-IDX TO WS-COL-SUB.                          RVV04260
042900            SET IR-CELL-IDX TO WS-COL-SUB.                         RVV04270
043000            CALL 'RVECELVL' USING COLUMN-RULE-TABLE                RVV04280
043100                                   WS-COL-SUB                      RVV04290
043200                                   'T'                              RVV04300
043300                                   CELL-TYPE-CODE (IR-CELL-IDX)    RVV04310
043400                                   CELL-RAW-VALUE (IR-CELL-IDX)    RVV04320
043500                                   CELL-NUMERIC-VAL (IR-CELL-IDX)  RVV04330
043600                                   CELL-BOOLEAN-VAL (IR-CELL-IDX)  RVV04340
043700                                   CELL-DATE-VAL (IR-CELL-IDX)     RVV04350
043800                                   CELL-IS-DATE-FORMATTED          RVV04360
043900                                             (IR-CELL-IDX)         RVV04370
044000                                   WS-XFORM-TEXT                   RVV04380
044100                                   WS-VALID-IND                    RVV04390
044200                                   WS-ERROR-TEXT.                  RVV04400
044300            IF NOT WS-CELL-IS-VALID                                RVV04410
044400                MOVE 'N' TO ROW-OK-IND                             RVV04420
044500            END-IF.                                                RVV04430
044600       2310-EXIT.                                                  RVV04440
044700            EXIT.                                                  RVV04450
044800       EJECT                                                      RVV04460
044900********************************************************************RVV04470
045000*    RECORD ONE FAILED ROW ON THE VALIDATION REPORT.                *RVV04480
045100********************************************************************RVV04490
045200       2400-RECORD-ROW-ERROR.                                      RVV04500
045300            MOVE IR-ROW-NUMBER TO VRE-ROW-NUMBER.                  RVV04510
045400            MOVE WS-ERROR-TEXT (1:100) TO VRE-ERROR-MESSAGE.       RVV04520
045500            WRITE VALIDATION-REPORT-RECORD                         RVV04530
045600                FROM VAL-ROW-ERROR-RECORD.                         RVV04540
045700       2400-EXIT.                                                  RVV04550
045800            EXIT.                                                  RVV04560
045900       EJECT                                                      RVV04570
046000********************************************************************RVV04580
046100*    SHEET BLOCK HEADER -- SHEET NAME, TOTAL/VALID/INVALID ROWS.    *RVV04590
046200*    SRC-INSERTED CARRIES THE VALID-ROW COUNT HERE, THE SAME AS IT  *RVV04600
046300*    CARRIES THE ROWS-ACTUALLY-INSERTED COUNT ON RVEIMP00 -- A ROW  *RVV04610
046400*    THAT "WOULD INSERT" IS BY DEFINITION A VALID ONE.              *RVV04620
046500********************************************************************RVV04630
046600       2900-WRITE-SHEET-BLOCK.                                     RVV04640
046700            MOVE SHT-SHEET-NAME (WS-SHEET-SUB) TO VSB-SHEET-NAME.  RVV04650
046800            MOVE SRC-TOTAL-ROWS  TO VSB-TOTAL-ROWS.                RVV04660
046900            MOVE SRC-INSERTED    TO VSB-VALID-ROWS.                RVV04670
047000            MOVE SRC-ERROR-COUNT TO VSB-INVALID-ROWS.              RVV04680
047100            WRITE VALIDATION-REPORT-RECORD                         RVV04690
047200                FROM VAL-SHEET-BLOCK-RECORD.                       RVV04700
047300       2900-EXIT.                                                  RVV04710
047400            EXIT.                                                  RVV04720
047500       EJECT                                                      RVV04730
047600********************************************************************RVV04740
047700*    FILE HEADER -- FILENAME, CONFIG PATH, FORMATTED FILE SIZE --   *RVV04750
047800*    WRITTEN ONCE, AHEAD OF THE FIRST SHEET BLOCK.                  *RVV04760
047900********************************************************************RVV04800
048000       3000-WRITE-FILE-HEADER.                                     RVV04810
048100            MOVE 'INPDATA  P54.RVE.IMPORT.INPUT.DATA'              RVV04820
048200                TO VHR-FILENAME.                                   RVV04830
048300            MOVE 'RULECFG  P54.RVE.IMPORT.RULE.CONFIG'             RVV04840
048400                TO VHR-CONFIG-PATH.                                RVV04850
048500            MOVE WS-SIZE-TEXT            TO VHR-FILE-SIZE-TEXT.    RVV04860
048600            WRITE VALIDATION-REPORT-RECORD                         RVV04870
048700                FROM VAL-FILE-HEADER-RECORD.                       RVV04880
048800       3000-EXIT.                                                  RVV04890
048900            EXIT.                                                  RVV04900
049000       EJECT                                                      RVV04910
049100********************************************************************RVV04920
049200*    FORMAT WS-FILE-SIZE-BYTES AS A HUMAN-READABLE STRING -- BELOW  *RVV04930
049300*    1024 BYTES PLAIN, OTHERWISE THE LARGEST UNIT (K/M/G/T/P/E)     *RVV04940
049400*    FOR WHICH THE SCALED VALUE IS AT LEAST 1, ONE DECIMAL PLACE.   *RVV04950
049500*    THE INPUT FILE'S CATALOGUED SIZE IS NOT AVAILABLE TO A         *RVV04960
049600*    SEQUENTIAL READ IN THIS SHOP'S JCL, SO THE ONBOARDING TEAM'S   *RVV04970
049700*    SIZE COMES FROM THE DD STATEMENT'S SPACE ALLOCATION, SUPPLIED  *RVV04980
049800*    HERE AS A WORKING CONSTANT UNTIL A CATALOG-INTERROGATION       *RVV04990
049900*    UTILITY IS AVAILABLE TO THIS SUITE.                            *RVV05000
050000********************************************************************RVV05010
050100       3100-FORMAT-FILE-SIZE.                                      RVV05020
050200            MOVE 2048000 TO WS-FILE-SIZE-BYTES.                    RVV05030
050300            MOVE WS-FILE-SIZE-BYTES TO WS-SIZE-VALUE.              RVV05040
050400            MOVE 1 TO WS-SIZE-UNIT-SUB.                            RVV05050
050500            PERFORM 3110-SCALE-ONE-UNIT THRU 3110-EXIT             RVV05060
050600                UNTIL WS-SIZE-VALUE < 1024                        RVV05070
050700                   OR WS-SIZE-UNIT-SUB = 7.                        RVV05080
050800            STRING WS-SIZE-VALUE DELIMITED BY SIZE                RVV05090
050900                   ' ' DELIMITED BY SIZE                           RVV05100
051000                   WS-SIZE-UNIT-LETTER (WS-SIZE-UNIT-SUB)          RVV05110
051100                       DELIMITED BY SIZE                           RVV05120
051200                   'B' DELIMITED BY SIZE                           RVV05130
051300                INTO WS-SIZE-TEXT.                      RVV05140
051400       3100-EXIT.                                                  RVV05150
051500            EXIT.                                                  RVV05160
051600       3110-SCALE-ONE-UNIT.                                        RVV05170
051700            DIVIDE WS-SIZE-VALUE BY 1024 GIVING WS-SIZE-VALUE      RVV05180
051800                ROUNDED.                                           RVV05190
051900            ADD 1 TO WS-SIZE-UNIT-SUB.                             RVV05200
052000       3110-EXIT.                                                  RVV05210
052100            EXIT.                                                  RVV05220
052200       EJECT                                                      RVV05230
052300********************************************************************RVV05240
052400*                         END OF JOB                               *RVV05250
052500********************************************************************RVV05260
052600       EOJ9000-CLOSE-FILES.                                        RVV05270
052700            CLOSE INPUT-DATA-FILE                                  RVV05280
052800                  RULE-CONFIG-FILE                                 RVV05290
052900                  VALIDATION-REPORT-FILE.                          RVV05300
053000            GO TO EOJ9999-EXIT.                                    RVV05310
053100       EOJ9900-ABEND.                                              RVV05320
053200            DISPLAY 'RVEVAL00 - ABNORMAL TERMINATION'.             RVV05330
053300            MOVE 16 TO RETURN-CODE.                                RVV05340
053400            STOP RUN.                                              RVV05350
053500       EOJ9999-EXIT.                                              RVV05360
053600            EXIT.                                                  RVV05370
