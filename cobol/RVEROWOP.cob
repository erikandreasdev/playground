=COLS> ----+----1----+----2----+----3----+----4----+----5----+----6----+----7--
000100       IDENTIFICATION DIVISION.                                  RVO00010
000200       PROGRAM-ID.    RVEROWOP.                                  RVO00020
000300       AUTHOR.        R S KOWALCZYK.                             RVO00030
000400       INSTALLATION.  CK SYSTEMS - RECORD IMPORT GROUP.          RVO00040
000500       DATE-WRITTEN.  11/1996.                                   RVO00050
000600       DATE-COMPILED.                                            RVO00060
000700       SECURITY.      UNCLASSIFIED - INTERNAL PRODUCTION USE.    RVO00070
000800********************************************************************RVO00080
000900*                                                                  *RVO00090
001000*A    ABSTRACT..                                                   *RVO00100
001100*  RVEROWOP COMPUTES ONE DERIVED (COMPUTED) COLUMN FOR THE ROW     *RVO00110
001200*  NOW BEING PROCESSED.  THE DERIVED COLUMN'S VALUE STARTS AS AN   *RVO00120
001300*  EMPTY STRING AND IS REWORKED BY EACH STEP OF THE OPERATION'S    *RVO00130
001400*  CHAIN IN DECLARED ORDER, THEN STORED INTO THE ROW-VALUE TABLE   *RVO00140
001500*  UNDER THE TARGET COLUMN NAME SO IT IS VISIBLE TO LATER          *RVO00150
001600*  OPERATIONS, ROW CONSTRAINTS, AND THE PERSISTENCE MAPPER.        *RVO00160
001700*                                                                  *RVO00170
001800*P    ENTRY PARAMETERS..                                           *RVO00180
001900*     1 - ROW-OPERATION-TABLE                                      *RVO00190
002000*     2 - ROW-VALUE-TABLE (SOURCE COLUMNS READ, RESULT STORED)     *RVO00200
002100*     3 - OPERATION SUBSCRIPT INTO PARM 1                          *RVO00210
002200*                                                                  *RVO00220
002300*E    ERRORS DETECTED BY THIS ELEMENT..                            *RVO00230
002400*     NONE -- CONFIGURATION VALIDITY IS CHECKED AT LOAD TIME BY    *RVO00240
002500*     RVEIMP00, NOT HERE.                                          *RVO00250
002600*                                                                  *RVO00260
002700*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *RVO00270
002800*     NONE.                                                        *RVO00280
002900*                                                                  *RVO00290
003000*U    USER CONSTANTS AND TABLES REFERENCED..                       *RVO00300
003100*     NONE.                                                        *RVO00310
003200*                                                                  *RVO00320
003300*    CHANGE LOG                                                    *RVO00330
003400*    ----------                                                    *RVO00340
003500*    1996-11-19  RSK  ORIGINAL PROGRAM -- POLICY-OWNER FEED NEEDS  *RVO00350
003600*                     A FULL-NAME COLUMN BUILT FROM FIRST/LAST     *RVO00360
003700*                     NAME INPUT COLUMNS (TKT CK-4877).            *RVO00370
003800*    1998-01-22  RSK  ADDED SUBSTRING AND REPLACE STEP TYPES       *RVO00380
003900*                     (TKT CK-5140).                               *RVO00390
004000*    1999-02-02  DLM  Y2K REMEDIATION REVIEW -- NO DATE FIELDS IN  *RVO00400
004100*                     THIS MEMBER, NO CHANGE REQUIRED (CK-5502).   *RVO00410
004200********************************************************************RVO00420
004300       ENVIRONMENT DIVISION.                                      RVO00430
004400       CONFIGURATION SECTION.                                     RVO00440
004500       SPECIAL-NAMES.                                             RVO00450
004600           C01 IS TOP-OF-FORM                                     RVO00460
004700           CLASS RVO-NUMER-CLASS IS '0' THRU '9'.                 RVO00470
004800       DATA DIVISION.                                             RVO00480
004900       WORKING-STORAGE SECTION.                                   RVO00490
005000********************************************************************RVO00500
005100*    PGM WORKING STORAGE BEGINS                                   *RVO00510
005200********************************************************************RVO00520
005300 01  WS00-FILLER-BEGIN           PIC X(01).                       RVO00530
005400
005500 01  WS01-RUNNING-VALUE.                                           RVO00540
005600     05  WS-RUN-VALUE            PIC X(100) VALUE SPACES.         RVO00550
005700     05  WS-RUN-LEN              PIC S9(04) COMP VALUE ZERO.      RVO00560
005800
005900 01  WS02-RUNNING-ALT REDEFINES WS01-RUNNING-VALUE.                RVO00570
006000     05  FILLER                  PIC X(102).                      RVO00580
006100
006200 01  WS03-SUBSCRIPTS.                                              RVO00590
006300     05  WS-SRC-SUB              PIC S9(04) COMP VALUE ZERO.      RVO00600
006400     05  WS-RV-SUB               PIC S9(04) COMP VALUE ZERO.      RVO00610
006500     05  WS-HOLD-SUB             PIC S9(04) COMP VALUE ZERO.      RVO00620
006600     05  WS-END-SUB              PIC S9(04) COMP VALUE ZERO.      RVO00630
006700
006800 01  WS04-SUBSCRIPT-ALT REDEFINES WS03-SUBSCRIPTS.                 RVO00640
006900     05  FILLER                  PIC X(08).                       RVO00650
007000
007100 01  WS05-SRC-WORK.                                                RVO00660
007200     05  WS-SRC-VALUE            PIC X(100) VALUE SPACES.         RVO00670
007300     05  WS-SRC-FOUND-IND        PIC X(01) VALUE 'N'.             RVO00680
007400         88  WS-SRC-FOUND                 VALUE 'Y'.               RVO00690
007500     05  WS-SRC-NULL-IND         PIC X(01) VALUE 'N'.             RVO00700
007600         88  WS-SRC-IS-NULL               VALUE 'Y'.               RVO00710
007650 01  WS05A-SRC-WORK-ALT REDEFINES WS05-SRC-WORK.                  RVO00715
007660     05  FILLER                  PIC X(102).                      RVO00716
007700
007800 01  WS06-HOLD-TEXT              PIC X(100) VALUE SPACES.          RVO00720
007900
008000 01  WS99-FILLER-END             PIC X(01).                       RVO00730
008100********************************************************************RVO00740
008200*    PGM WORKING STORAGE ENDS                                     *RVO00750
008300********************************************************************RVO00760
008400       COPY RVEROPCF.                                              RVO00770
008500       COPY RVEROWDT.                                              RVO00780
008600       LINKAGE SECTION.                                            RVO00790
008700 01  LK-OPER-SUB                 PIC S9(04) COMP.                  RVO00800
008800       PROCEDURE DIVISION USING ROW-OPERATION-TABLE                RVO00810
008900                                ROW-VALUE-TABLE                    RVO00820
009000                                LK-OPER-SUB.                       RVO00830
009100       0000-CONTROL-PROCESS.                                       RVO00840
009200            SET RO-OPER-IDX TO LK-OPER-SUB.                        RVO00850
009300            MOVE SPACES TO WS-RUN-VALUE.                           RVO00860
009400            MOVE ZERO TO WS-RUN-LEN.                               RVO00870
009500            MOVE 1 TO RO-STEP-IDX.                                 RVO00880
009600       0010-STEP-LOOP.                                             RVO00890
009700            IF RO-STEP-IDX >                                       RVO00900
009800               ROWOP-STEP-COUNT (RO-OPER-IDX)                      RVO00910
009900                GO TO 0020-STEPS-DONE                              RVO00920
010000            END-IF.                                                RVO00930
010100            PERFORM 0100-APPLY-OPERATION THRU 0100-EXIT.          RVO00940
010200            SET RO-STEP-IDX UP BY 1.                               RVO00950
010300            GO TO 0010-STEP-LOOP.                                  RVO00960
010400       0020-STEPS-DONE.                                            RVO00970
010500            PERFORM 0900-STORE-RESULT THRU 0900-EXIT.              RVO00980
010600            GOBACK.                                                RVO00990
010700       EJECT                                                      RVO01000
010800********************************************************************RVO01010
010900*    DISPATCH ONE STEP OF THE CHAIN ACCORDING TO ITS STEP TYPE.    *RVO01020
011000********************************************************************RVO01030
011100       0100-APPLY-OPERATION.                                       RVO01040
011200            EVALUATE TRUE                                          RVO01050
011300                WHEN ROWOP-IS-CONCATENATE (RO-OPER-IDX, RO-STEP-IDXRVO01060
011400                    PERFORM 0200-OP-CONCATENATE THRU 0200-EXIT     RVO01070
011500                WHEN ROWOP-IS-REPLACE (RO-OPER-IDX, RO-STEP-IDX)   RVO01080
011600                    PERFORM 0300-OP-REPLACE THRU 0300-EXIT         RVO01090
011700                WHEN ROWOP-IS-SUBSTRING (RO-OPER-IDX, RO-STEP-IDX) RVO01100
011800                    PERFORM 0400-OP-SUBSTRING THRU 0400-EXIT       RVO01110
011900                WHEN ROWOP-IS-UPPERCASE (RO-OPER-IDX, RO-STEP-IDX) RVO01120
012000                    PERFORM 0500-OP-UPPERCASE THRU 0500-EXIT       RVO01130
012100                WHEN ROWOP-IS-LOWERCASE (RO-OPER-IDX, RO-STEP-IDX) RVO01140
012200                    PERFORM 0600-OP-LOWERCASE THRU 0600-EXIT       RVO01150
012300                WHEN ROWOP-IS-TRIM (RO-OPER-IDX, RO-STEP-IDX)      RVO01160
012400                    PERFORM 0700-OP-TRIM THRU 0700-EXIT            RVO01170
012500                WHEN OTHER                                         RVO01180
012600                    CONTINUE                                       RVO01190
012700            END-EVALUATE.                                          RVO01200
012800       0100-EXIT.                                                  RVO01210
012900            EXIT.                                                  RVO01220
013000            EJECT                                                  RVO01230
013100********************************************************************RVO01240
013200*    CONCATENATE -- DISCARDS THE RUNNING VALUE AND REBUILDS IT     *RVO01250
013300*    FROM THE NAMED SOURCE COLUMNS, SEPARATOR BETWEEN EACH.        *RVO01260
013400*    A MISSING OR NULL SOURCE COLUMN CONTRIBUTES AN EMPTY STRING.  *RVO01270
013500********************************************************************RVO01280
013600       0200-OP-CONCATENATE.                                        RVO01290
013700            MOVE SPACES TO WS-RUN-VALUE.                           RVO01300
013800            MOVE 1 TO WS-HOLD-SUB.                                 RVO01310
013900            MOVE 1 TO WS-SRC-SUB.                                  RVO01320
014000       0210-SRC-LOOP.                                              RVO01330
014100            IF WS-SRC-SUB >                                        RVO01340
014200               ROWOP-SRC-COL-COUNT (RO-OPER-IDX)                   RVO01350
014300                GO TO 0220-SRC-DONE                                RVO01360
014400            END-IF.                                                RVO01370
014500            PERFORM 0250-LOOKUP-SOURCE THRU 0250-EXIT.             RVO01380
014600            IF WS-SRC-SUB > 1                                      RVO01390
014700                STRING WS-RUN-VALUE DELIMITED BY SPACE             RVO01400
014800                       ROWOP-SEPARATOR (RO-OPER-IDX)                RVO01410
014900                           DELIMITED BY SIZE                       RVO01420
015000                       INTO WS-RUN-VALUE                           RVO01430
015100                END-STRING                                         RVO01440
015200            END-IF.                                                RVO01450
015300            IF WS-SRC-FOUND AND NOT WS-SRC-IS-NULL                 RVO01460
015400                MOVE WS-RUN-VALUE TO WS06-HOLD-TEXT                RVO01470
015500                STRING WS06-HOLD-TEXT DELIMITED BY SPACE           RVO01480
015600                       WS-SRC-VALUE DELIMITED BY SPACE             RVO01490
015700                       INTO WS-RUN-VALUE                           RVO01500
015800                END-STRING                                         RVO01510
015900            END-IF.                                                RVO01520
016000            ADD 1 TO WS-SRC-SUB.                                   RVO01530
016100            GO TO 0210-SRC-LOOP.                                   RVO01540
016200       0220-SRC-DONE.                                              RVO01550
016300            CONTINUE.                                              RVO01560
016400       0200-EXIT.                                                  RVO01570
016500            EXIT.                                                  RVO01580
016600            EJECT                                                  RVO01590
016700********************************************************************RVO01600
016800*    LOCATE ONE SOURCE COLUMN (ROWOP-SRC-COLUMNS (WS-SRC-SUB)) BY  *RVO01610
016900*    NAME IN THE ROW-VALUE TABLE.                                  *RVO01620
017000********************************************************************RVO01630
017100       0250-LOOKUP-SOURCE.                                         RVO01640
017200            MOVE SPACES TO WS-SRC-VALUE.                           RVO01650
017300            MOVE 'N' TO WS-SRC-FOUND-IND.                          RVO01660
017400            MOVE 'N' TO WS-SRC-NULL-IND.                           RVO01670
017500            MOVE 1 TO WS-RV-SUB.                                   RVO01680
017600       0251-FIND-LOOP.                                             RVO01690
017700            IF WS-RV-SUB > ROW-VALUE-COUNT                         RVO01700
017800                GO TO 0250-EXIT                                    RVO01710
017900            END-IF.                                                RVO01720
018000            IF RVD-COLUMN-NAME (WS-RV-SUB) =                       RVO01730
018100               ROWOP-SRC-COLUMNS (RO-OPER-IDX, WS-SRC-SUB)         RVO01740
018200                MOVE 'Y' TO WS-SRC-FOUND-IND                       RVO01750
018300                MOVE RVD-VALUE-TEXT (WS-RV-SUB) TO WS-SRC-VALUE    RVO01760
018400                IF RVD-VALUE-IS-NULL (WS-RV-SUB)                   RVO01770
018500                    MOVE 'Y' TO WS-SRC-NULL-IND                    RVO01780
018600                END-IF                                             RVO01790
018700                GO TO 0250-EXIT                                    RVO01800
018800            END-IF.                                                RVO01810
018900            ADD 1 TO WS-RV-SUB.                                    RVO01820
019000            GO TO 0251-FIND-LOOP.                                  RVO01830
019100       0250-EXIT.                                                  RVO01840
019200            EXIT.                                                  RVO01850
019300            EJECT                                                  RVO01860
019400********************************************************************RVO01870
019500*    REPLACE -- ALL LITERAL (NON-REGEX) OCCURRENCES OF THE         *RVO01880
019600*    CONFIGURED PATTERN.  NO-OP IF THE RUNNING VALUE IS EMPTY.     *RVO01890
019700********************************************************************RVO01900
019800       0300-OP-REPLACE.                                            RVO01910
019900            IF WS-RUN-VALUE = SPACES OR                            RVO01920
020000               ROWOP-PATTERN (RO-OPER-IDX) = SPACES                RVO01930
020100                GO TO 0300-EXIT                                    RVO01940
020200            END-IF.                                                RVO01950
020300            INSPECT WS-RUN-VALUE REPLACING ALL                     RVO01960
020400                ROWOP-PATTERN (RO-OPER-IDX)                        RVO01970
020500                BY ROWOP-REPLACEMENT (RO-OPER-IDX).                RVO01980
020600       0300-EXIT.                                                  RVO01990
020700            EXIT.                                                  RVO02000
020800            EJECT                                                  RVO02010
020900********************************************************************RVO02020
021000*    SUBSTRING -- EMPTY IF THE RUNNING VALUE IS EMPTY OR THE       *RVO02030
021100*    START INDEX IS AT OR BEYOND THE VALUE'S LENGTH.  END INDEX    *RVO02040
021200*    DEFAULTS TO / CLAMPS AT THE VALUE'S LENGTH.  BOTH INDEXES ARE *RVO02050
021300*    0-BASED PER THE CONFIGURATION RECORD; WORKING-STORAGE HOLDS   *RVO02060
021400*    1-BASED EQUIVALENTS FOR THE REFERENCE-MODIFICATION MOVE.      *RVO02070
021500********************************************************************RVO02080
021600       0400-OP-SUBSTRING.                                          RVO02090
021700            PERFORM 0450-COMPUTE-RUN-LEN THRU 0450-EXIT.           RVO02100
021800            IF WS-RUN-LEN = ZERO OR                                RVO02110
021900               ROWOP-START-IDX (RO-OPER-IDX) >= WS-RUN-LEN         RVO02120
022000                MOVE SPACES TO WS-RUN-VALUE                        RVO02130
022100                GO TO 0400-EXIT                                    RVO02140
022200            END-IF.                                                RVO02150
022300            IF ROWOP-NO-END-IDX (RO-OPER-IDX) OR                   RVO02160
022400               ROWOP-END-IDX (RO-OPER-IDX) > WS-RUN-LEN            RVO02170
022500                MOVE WS-RUN-LEN TO WS-END-SUB                      RVO02180
022600            ELSE                                                   RVO02190
022700                MOVE ROWOP-END-IDX (RO-OPER-IDX) TO WS-END-SUB     RVO02200
022800            END-IF.                                                RVO02210
022900            MOVE SPACES TO WS06-HOLD-TEXT.                         RVO02220
023000            MOVE ROWOP-START-IDX (RO-OPER-IDX) TO WS-HOLD-SUB.     RVO02230
023100            ADD 1 TO WS-HOLD-SUB.                                  RVO02240
023200            IF WS-END-SUB >= WS-HOLD-SUB                           RVO02250
023300                MOVE WS-RUN-VALUE                                  RVO02260
023400                    (WS-HOLD-SUB : WS-END-SUB - WS-HOLD-SUB + 1)   RVO02270
023500                    TO WS06-HOLD-TEXT                              RVO02280
023600            END-IF.                                                RVO02290
023700            MOVE WS06-HOLD-TEXT TO WS-RUN-VALUE.                   RVO02300
023800       0400-EXIT.                                                  RVO02310
023900            EXIT.                                                  RVO02320
024000       0450-COMPUTE-RUN-LEN.                                       RVO02330
024100            MOVE ZERO TO WS-RUN-LEN.                                RVO02340
024200            MOVE 100 TO WS-HOLD-SUB.                                RVO02350
024300       0451-SCAN-LOOP.                                              RVO02360
024400            IF WS-HOLD-SUB = ZERO                                   RVO02370
024500                GO TO 0450-EXIT                                     RVO02380
024600            END-IF.                                                 RVO02390
024700            IF WS-RUN-VALUE (WS-HOLD-SUB : 1) NOT = SPACE           RVO02400
024800                MOVE WS-HOLD-SUB TO WS-RUN-LEN                      RVO02410
024900                GO TO 0450-EXIT                                     RVO02420
025000            END-IF.                                                 RVO02430
025100            SUBTRACT 1 FROM WS-HOLD-SUB.                            RVO02440
025200            GO TO 0451-SCAN-LOOP.                                   RVO02450
025300       0450-EXIT.                                                  RVO02460
025400            EXIT.                                                  RVO02470
025500            EJECT                                                  RVO02480
025600********************************************************************RVO02490
025700*    UPPERCASE / LOWERCASE / TRIM ON THE RUNNING VALUE.            *RVO02500
025800********************************************************************RVO02510
025900       0500-OP-UPPERCASE.                                          RVO02520
026000            INSPECT WS-RUN-VALUE                                   RVO02530
026100                CONVERTING                                         RVO02540
026200      'abcdefghijklmnopqrstuvwxyz'                                 RVO02550
026300                    TO                                             RVO02560
026400      'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                RVO02570
026500       0500-EXIT.                                                  RVO02580
026600            EXIT.                                                  RVO02590
026700       0600-OP-LOWERCASE.                                          RVO02600
026800            INSPECT WS-RUN-VALUE                                   RVO02610
026900                CONVERTING                                         RVO02620
027000      'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                 RVO02630
027100                    TO                                             RVO02640
027200      'abcdefghijklmnopqrstuvwxyz'.                                RVO02650
027300       0600-EXIT.                                                  RVO02660
027400            EXIT.                                                  RVO02670
027500            EJECT                                                  RVO02680
027610********************************************************************RVO02690
027620*    TRIM -- REMOVE LEADING AND TRAILING SPACES.  THE WORKING      *RVO02700
027630*    PIC X(100) FIELD PADS TRAILING SPACES NATURALLY ON ANY MOVE,  *RVO02710
027640*    SO ONLY THE LEADING EDGE NEEDS ACTIVE COLLAPSING HERE.        *RVO02720
027650********************************************************************RVO02730
027660       0700-OP-TRIM.                                                RVO02740
027670            MOVE SPACES TO WS06-HOLD-TEXT.                          RVO02750
027680            MOVE ZERO TO WS-HOLD-SUB.                                RVO02760
027690            MOVE 1 TO WS-SRC-SUB.                                    RVO02770
027700       0710-SKIP-LEAD-LOOP.                                          RVO02780
027710            IF WS-SRC-SUB > 100                                      RVO02790
027720                GO TO 0700-EXIT                                      RVO02800
027730            END-IF.                                                  RVO02810
027740            IF WS-RUN-VALUE (WS-SRC-SUB : 1) NOT = SPACE              RVO02820
027750                GO TO 0720-COPY-LOOP                                  RVO02830
027760            END-IF.                                                  RVO02840
027770            ADD 1 TO WS-SRC-SUB.                                      RVO02850
027780            GO TO 0710-SKIP-LEAD-LOOP.                                RVO02860
027790       0720-COPY-LOOP.                                                RVO02870
027800            IF WS-SRC-SUB > 100                                       RVO02880
027810                GO TO 0730-COPY-DONE                                  RVO02890
027820            END-IF.                                                   RVO02900
027830            ADD 1 TO WS-HOLD-SUB.                                     RVO02910
027840            MOVE WS-RUN-VALUE (WS-SRC-SUB : 1)                        RVO02920
027850                TO WS06-HOLD-TEXT (WS-HOLD-SUB : 1).                  RVO02930
027860            ADD 1 TO WS-SRC-SUB.                                      RVO02940
027870            GO TO 0720-COPY-LOOP.                                     RVO02950
027880       0730-COPY-DONE.                                                RVO02960
027890            MOVE WS06-HOLD-TEXT TO WS-RUN-VALUE.                      RVO02970
027900       0700-EXIT.                                                     RVO02980
027910            EXIT.                                                     RVO02990
027920            EJECT                                                     RVO03000
027930********************************************************************RVO03010
027940*    STORE THE OPERATION'S FINAL RUNNING VALUE INTO THE ROW-VALUE  *RVO03020
027950*    TABLE UNDER THE TARGET COLUMN NAME -- APPENDING A NEW ENTRY   *RVO03030
027960*    IF THE TARGET COLUMN HAS NOT BEEN SEEN YET THIS ROW, ELSE     *RVO03040
027970*    OVERWRITING THE EXISTING ONE IN PLACE.                        *RVO03050
027980********************************************************************RVO03060
027990       0900-STORE-RESULT.                                             RVO03070
028000            MOVE 'N' TO WS-SRC-FOUND-IND.                              RVO03080
028010            MOVE 1 TO WS-RV-SUB.                                       RVO03090
028020       0910-FIND-LOOP.                                                 RVO03100
028030            IF WS-RV-SUB > ROW-VALUE-COUNT                             RVO03110
028040                GO TO 0920-FIND-DONE                                   RVO03120
028050            END-IF.                                                    RVO03130
028060            IF RVD-COLUMN-NAME (WS-RV-SUB) =                           RVO03140
028070               ROWOP-TARGET-COL (RO-OPER-IDX)                          RVO03150
028080                MOVE 'Y' TO WS-SRC-FOUND-IND                           RVO03160
028090                GO TO 0930-STORE-VALUE                                 RVO03170
028100            END-IF.                                                    RVO03180
028110            ADD 1 TO WS-RV-SUB.                                        RVO03190
028120            GO TO 0910-FIND-LOOP.                                      RVO03200
028130       0920-FIND-DONE.                                                 RVO03210
028140            ADD 1 TO ROW-VALUE-COUNT.                                  RVO03220
028150            MOVE ROW-VALUE-COUNT TO WS-RV-SUB.                         RVO03230
028160            MOVE ROWOP-TARGET-COL (RO-OPER-IDX)                        RVO03240
028170                TO RVD-COLUMN-NAME (WS-RV-SUB).                        RVO03250
028180            MOVE SPACES TO RVD-DB-COLUMN (WS-RV-SUB).                  RVO03260
028190            MOVE 'N' TO RVD-IN-ERROR-IND (WS-RV-SUB).                  RVO03270
028200       0930-STORE-VALUE.                                               RVO03280
028210            MOVE WS-RUN-VALUE TO RVD-VALUE-TEXT (WS-RV-SUB).           RVO03290
028220            IF WS-RUN-VALUE = SPACES                                   RVO03300
028230                MOVE 'Y' TO RVD-VALUE-NULL-IND (WS-RV-SUB)             RVO03310
028240            ELSE                                                       RVO03320
028250                MOVE 'N' TO RVD-VALUE-NULL-IND (WS-RV-SUB)             RVO03330
028260            END-IF.                                                    RVO03340
028270       0900-EXIT.                                                      RVO03350
028280            EXIT.                                                      RVO03360
