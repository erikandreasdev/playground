=COLS> ----+----1----+----2----+----3----+----4----+----5----+----6----+----7--
000100       IDENTIFICATION DIVISION.                                  RVX00010
000200       PROGRAM-ID.    RVEXFM00.                                  RVX00020
000300       AUTHOR.        R S KOWALCZYK.                             RVX00030
000400       INSTALLATION.  CK SYSTEMS - RECORD IMPORT GROUP.          RVX00040
000500       DATE-WRITTEN.  06/1994.                                   RVX00050
000600       DATE-COMPILED.                                            RVX00060
000700       SECURITY.      UNCLASSIFIED - INTERNAL PRODUCTION USE.    RVX00070
000800********************************************************************RVX00080
000900*                                                                  *RVX00090
001000*A    ABSTRACT..                                                   *RVX00100
001100*  RVEXFM00 IS THE PURE-TRANSFORM RUN FOR THE RECORD VALIDATION/   *RVX00110
001200*  EXPORT RULE ENGINE.  IT LOADS THE SAME RULE CONFIGURATION AS    *RVX00120
001300*  RVEIMP00 AND RVEVAL00 BUT NEITHER VALIDATES A CELL NOR INSERTS  *RVX00130
001400*  A ROW -- FOR EVERY DATA ROW OF EVERY CONFIGURED SHEET IT RUNS   *RVX00140
001500*  EACH COLUMN'S TRANSFORMATION CHAIN OVER THE RAW CELL AND        *RVX00160
001600*  WRITES THE COLUMN-NAME/TRANSFORMED-VALUE PAIRS TO THE           *RVX00170
001700*  TRANSFORMED-ROW OUTPUT FILE.  USED BY DOWNSTREAM FEEDS THAT     *RVX00180
001800*  WANT THE CLEANED-UP GRID WITHOUT GOING THROUGH AN IMPORT.       *RVX00190
001900*                                                                  *RVX00200
002000*J    JCL..                                                        *RVX00210
002100*                                                                  *RVX00220
002200* //RVEXFM00 EXEC PGM=RVEXFM00                                     *RVX00230
002300* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                  *RVX00240
002400* //SYSOUT   DD SYSOUT=*                                           *RVX00250
002500* //INPDATA  DD DISP=SHR,DSN=P54.RVE.IMPORT.INPUT.DATA             *RVX00260
002600* //RULECFG  DD DISP=SHR,DSN=P54.RVE.IMPORT.RULE.CONFIG            *RVX00270
002700* //XFMOUT   DD DSN=T54.T9511R.RVEXFM00.XFMOUT.DATA,                *RVX00280
002800* //            DISP=(,CATLG,CATLG),                               *RVX00290
002900* //            UNIT=USER,                                         *RVX00300
003000* //            SPACE=(CYL,(10,5),RLSE),                           *RVX00310
003100* //            DCB=(RECFM=FB,LRECL=132,BLKSIZE=0)                 *RVX00320
003200* //SYSIPT   DD DUMMY                                              *RVX00330
003300* //*                                                               *RVX00340
003400*                                                                  *RVX00350
003500*P    ENTRY PARAMETERS..                                           *RVX00360
003600*     NONE.                                                        *RVX00370
003700*                                                                  *RVX00380
003800*E    ERRORS DETECTED BY THIS ELEMENT..                            *RVX00390
003900*     SHEET NOT FOUND ONLY -- A TRANSFORM RUN DOES NOT VALIDATE     *RVX00400
004000*     AND SO CANNOT FAIL A ROW.                                     *RVX00410
004100*                                                                  *RVX00420
004200*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *RVX00430
004300*                                                                  *RVX00440
004400*     RVECELTR ---- PER-COLUMN TRANSFORMATION CHAIN                *RVX00450
004500*                                                                  *RVX00460
004600*U    USER CONSTANTS AND TABLES REFERENCED..                       *RVX00470
004700*     NONE                                                         *RVX00480
004800*                                                                  *RVX00490
004900*    CHANGE LOG                                                    *RVX00500
005000*    ----------                                                    *RVX00510
005100*    1994-06-27  RSK  ORIGINAL PROGRAM -- THE MIGRATION TEAM WANTS *RVX00520
005200*                     A CLEANED FEED TO HAND TO A DOWNSTREAM JOB    RVX00530
005300*                     THAT HAS ITS OWN LOADER, WITHOUT STANDING UP  RVX00540
005400*                     A FULL RVEIMP00 TARGET TABLE (TKT CK-4460).   *RVX00550
005500*    1996-11-19  RSK  SKIP BLANK PHYSICAL ROWS RATHER THAN WRITE    *RVX00560
005600*                     AN ALL-SPACES TRANSFORMED ROW (CK-4877).      *RVX00570
005700*    1999-02-02  RSK  Y2K REMEDIATION -- CONFIRMED DATE_FORMAT      *RVX00580
005800*                     TRANSFORM STEPS ROUTE THROUGH RVECELTR'S      *RVX00590
005900*                     CCYYMMDD-AWARE CODE, NO LOCAL DATE MATH HERE  *RVX00600
006000*                     (TKT CK-5502).                                *RVX00610
006100*    2003-07-14  DLM  ADDED THE PER-SHEET ROW-COUNT TRAILER RECORD  *RVX00620
006200*                     TO XFMOUT AT THE REQUEST OF THE DOWNSTREAM    *RVX00630
006300*                     LOADER TEAM (TKT CK-6120).                    *RVX00640
006400********************************************************************RVX00650
006500       ENVIRONMENT DIVISION.                                      RVX00660
006600       CONFIGURATION SECTION.                                     RVX00670
006700       SPECIAL-NAMES.                                             RVX00680
006800           C01 IS TOP-OF-FORM                                     RVX00690
006900           CLASS RVX-ALPHA-CLASS  IS 'A' THRU 'Z'                 RVX00700
007000           CLASS RVX-NUMER-CLASS  IS '0' THRU '9'.                RVX00710
007100       INPUT-OUTPUT SECTION.                                      RVX00720
007200       FILE-CONTROL.                                              RVX00730
007300           SELECT INPUT-DATA-FILE ASSIGN TO INPDATA               RVX00740
007400               FILE STATUS IS RVE-FS-INPUT.                       RVX00750
007500           SELECT RULE-CONFIG-FILE ASSIGN TO RULECFG              RVX00760
007600               FILE STATUS IS RVE-FS-CONFIG.                      RVX00770
007700           SELECT XFORM-OUTPUT-FILE ASSIGN TO XFMOUT              RVX00780
007800               FILE STATUS IS WS-FS-XFMOUT.                       RVX00790
007900       DATA DIVISION.                                             RVX00800
008000       FILE SECTION.                                              RVX00810
008100       FD  INPUT-DATA-FILE                                        RVX00820
008200           RECORDING MODE IS F                                    RVX00830
008300           BLOCK CONTAINS 0 RECORDS.                               RVX00840
008400       COPY RVECELLC.                                             RVX00850
008500       FD  RULE-CONFIG-FILE                                       RVX00860
008600           RECORDING MODE IS F                                    RVX00870
008700           BLOCK CONTAINS 0 RECORDS.                               RVX00880
008800       COPY RVECFGIN.                                             RVX00890
008900       FD  XFORM-OUTPUT-FILE                                      RVX00900
009000           RECORDING MODE IS F                                    RVX00910
009100           BLOCK CONTAINS 0 RECORDS.                               RVX00920
009200       01  XFORM-OUTPUT-RECORD        PIC X(132).                 RVX00930
009300       WORKING-STORAGE SECTION.                                   RVX00940
009400       01  FILLER PIC X(32)                                       RVX00950
009500            VALUE 'RVEXFM00 WORKING STORAGE BEGINS'.               RVX00960
009600********************************************************************RVX00970
009700*    COMMON RULE-ENGINE WORK AREAS                                 *RVX00980
009800********************************************************************RVX00990
009900       COPY RVECOMMN.                                             RVX01000
010000       COPY RVECOLCF.                                             RVX01010
010100       COPY RVESHTCF.                                             RVX01020
010200       EJECT                                                      RVX01030
010300********************************************************************RVX01040
010400*    TRANSFORMED-ROW PRINT-FILE RECORD LAYOUTS (ONE-BYTE RECORD-   *RVX01050
010500*    TYPE CODE IN COLUMN 1, SAME CONVENTION AS RVEVALRC)           *RVX01060
010600********************************************************************RVX01070
010700       01  XFR-ROW-DETAIL-RECORD.                                  RVX01080
010800           05  XFR-RECORD-TYPE             PIC X(01) VALUE 'D'.    RVX01090
010900           05  FILLER                      PIC X(01) VALUE SPACE. RVX01100
011000           05  XFR-ROW-NUMBER              PIC 9(07).              RVX01110
011100           05  XFR-COLUMN-NAME             PIC X(40).              RVX01120
011200           05  XFR-COLUMN-VALUE            PIC X(80).              RVX01130
011300           05  FILLER                      PIC X(03).              RVX01140
011400       01  XFR-ROW-DETAIL-ALT REDEFINES XFR-ROW-DETAIL-RECORD.     RVX01150
011500           05  FILLER                      PIC X(02).              RVX01160
011600           05  XFR-ROW-NUMBER-TEXT         PIC X(07).              RVX01170
011700           05  FILLER                      PIC X(123).             RVX01180
011800       01  XFR-SHEET-TOTAL-RECORD.                                 RVX01190
011900           05  XFS-RECORD-TYPE             PIC X(01) VALUE 'S'.    RVX01200
012000           05  FILLER                      PIC X(01) VALUE SPACE. RVX01210
012100           05  XFS-SHEET-NAME              PIC X(40).              RVX01220
012200           05  XFS-ROW-COUNT               PIC 9(07).              RVX01230
012300           05  FILLER                      PIC X(83).              RVX01240
012400       EJECT                                                      RVX01250
012500********************************************************************RVX01260
012600*    READ-ONLY CONSTANTS AND SWITCHES                              *RVX01270
012700********************************************************************RVX01280
012800       01  READ-ONLY-WORK-AREA.                                   RVX01290
012900           05  MSG01-IO-ERROR      PIC X(19)                       RVX01300
013000                                  VALUE 'I/O ERROR ON FILE -'.     RVX01310
013100           05  END-OF-FILE-IND     PIC X(01).                      RVX01320
013200               88  END-OF-FILE             VALUE 'Y'.              RVX01330
013300           05  END-OF-CONFIG-IND   PIC X(01).                      RVX01340
013400               88  END-OF-CONFIG            VALUE 'Y'.             RVX01350
013500           05  SHEET-FOUND-IND     PIC X(01).                      RVX01360
013600               88  SHEET-WAS-FOUND          VALUE 'Y'.             RVX01370
013700       01  WS-FS-XFMOUT            PIC X(02) VALUE SPACES.        RVX01380
013800           88  WS-FS-XFMOUT-OK             VALUE '00'.            RVX01390
013900       EJECT                                                      RVX01400
014000********************************************************************RVX01410
014100*                V A R I A B L E   D A T A   A R E A S             *RVX01420
014200********************************************************************RVX01430
014300       01  VARIABLE-WORK-AREA.                                     RVX01440
014400           05  SHT-SHEET-COUNT     PIC S9(04) COMP-3 VALUE ZERO.   RVX01450
014500           05  WS-SHEET-SUB        PIC S9(04) COMP-3 VALUE ZERO.   RVX01460
014600           05  WS-COL-SUB          PIC S9(04) COMP-3 VALUE ZERO.   RVX01470
014650           05  WS-SUB2             PIC S9(04) COMP-3 VALUE ZERO.   RVX01475
014700           05  WS-TARGET-SHEET-ID  PIC X(08).                      RVX01480
014800           05  WS-TARGET-SHEET-ALT REDEFINES                      RVX01490
014900               WS-TARGET-SHEET-ID.                                 RVX01500
015000               10  WS-TARGET-SHEET-HALF1 PIC X(04).                RVX01510
015100               10  WS-TARGET-SHEET-HALF2 PIC X(04).                RVX01520
015200           05  WS-RESULT-TEXT      PIC X(100) VALUE SPACES.       RVX01530
015300           05  WS-RESULT-ALT REDEFINES WS-RESULT-TEXT.            RVX01540
015400               10  WS-RESULT-TEXT-LEFT  PIC X(50).                RVX01550
015500               10  WS-RESULT-TEXT-RIGHT PIC X(50).                RVX01560
015600           05  WS-ROW-COUNT        PIC S9(07) COMP-3 VALUE ZERO.  RVX01570
016000       01  WS99-FILLER-END         PIC X(01).                      RVX01580
016100********************************************************************RVX01590
016200*    PGM WORKING STORAGE ENDS                                     *RVX01600
016300********************************************************************RVX01610
016400       LINKAGE SECTION.                                            RVX01620
016500       PROCEDURE DIVISION.                                        RVX01630
016600       0000-CONTROL-PROCESS.                                       RVX01640
016700            PERFORM 1000-INITIALIZATION                           RVX01650
016800                THRU 1099-INITIALIZATION-EXIT.                    RVX01660
016900            PERFORM 1100-OPEN-FILES                               RVX01670
017000                THRU 1199-OPEN-FILES-EXIT.                        RVX01680
017100            PERFORM 2000-MAIN-PROCESS                             RVX01690
017200                THRU 2000-MAIN-PROCESS-EXIT                       RVX01700
017300                VARYING WS-SHEET-SUB FROM 1 BY 1                  RVX01710
017400                UNTIL WS-SHEET-SUB > SHT-SHEET-COUNT.              RVX01720
017500            PERFORM EOJ9000-CLOSE-FILES                           RVX01730
017600                THRU EOJ9999-EXIT.                                RVX01740
017700            GOBACK.                                                RVX01750
017800       EJECT                                                      RVX01760
017900********************************************************************RVX01770
018000*                         INITIALIZATION                          *RVX01780
018100********************************************************************RVX01790
018200       1000-INITIALIZATION.                                       RVX01800
018300            INITIALIZE END-OF-FILE-IND END-OF-CONFIG-IND          RVX01810
018400                       SHEET-FOUND-IND.                            RVX01820
018500            MOVE ZERO TO SHT-SHEET-COUNT.                         RVX01830
018600       1099-INITIALIZATION-EXIT.                                  RVX01840
018700            EXIT.                                                  RVX01850
018800       EJECT                                                      RVX01860
018900********************************************************************RVX01870
019000*                         OPEN ALL FILES                          *RVX01880
019100********************************************************************RVX01890
019200       1100-OPEN-FILES.                                           RVX01900
019300            OPEN INPUT  INPUT-DATA-FILE.                          RVX01910
019400            IF NOT RVE-FS-INPUT-OK                                RVX01920
019500                DISPLAY MSG01-IO-ERROR ' INPDATA  ' RVE-FS-INPUT  RVX01930
019600                GO TO EOJ9900-ABEND                               RVX01940
019700            END-IF.                                                RVX01950
019800            OPEN INPUT  RULE-CONFIG-FILE.                         RVX01960
019900            IF NOT RVE-FS-CONFIG-OK                               RVX01970
020000                DISPLAY MSG01-IO-ERROR ' RULECFG  ' RVE-FS-CONFIG RVX01980
020100                GO TO EOJ9900-ABEND                               RVX01990
020200            END-IF.                                                RVX02000
020300            OPEN OUTPUT XFORM-OUTPUT-FILE.                        RVX02010
020400            IF NOT WS-FS-XFMOUT-OK                                RVX02020
020500                DISPLAY MSG01-IO-ERROR ' XFMOUT   ' WS-FS-XFMOUT  RVX02030
020600                GO TO EOJ9900-ABEND                               RVX02040
020700            END-IF.                                                RVX02050
020800            PERFORM 1110-LOAD-CONFIG                              RVX02060
020900                THRU 1119-LOAD-CONFIG-EXIT                        RVX02070
021000                UNTIL END-OF-CONFIG.                              RVX02080
021100       1199-OPEN-FILES-EXIT.                                      RVX02090
021200            EXIT.                                                  RVX02100
021300       EJECT                                                      RVX02110
021400********************************************************************RVX02120
021500*    LOAD RULE CONFIGURATION -- SHEET AND COLUMN RECORDS ONLY.      *RVX02130
021600*    ROW-CONSTRAINT AND ROW-OPERATION RECORDS DO NOT APPLY TO A     *RVX02140
021700*    PURE-TRANSFORM RUN AND ARE READ PAST.                          *RVX02150
021800********************************************************************RVX02160
021900       1110-LOAD-CONFIG.                                           RVX02170
022000            READ RULE-CONFIG-FILE                                 RVX02180
022100                AT END                                            RVX02190
022200                    SET END-OF-CONFIG TO TRUE                     RVX02200
022300            END-READ.                                             RVX02210
022400            IF NOT END-OF-CONFIG                                  RVX02220
022500                EVALUATE TRUE                                     RVX02230
022600                    WHEN CFG-TYPE-SHEET                           RVX02240
022700                        PERFORM 1111-STORE-SHEET-ENTRY            RVX02250
022800                            THRU 1111-EXIT                        RVX02260
022900                    WHEN CFG-TYPE-COLUMN                          RVX02270
023000                        PERFORM 1112-STORE-COLUMN-ENTRY           RVX02280
023100                            THRU 1112-EXIT                        RVX02290
023200                    WHEN OTHER                                     RVX02300
023300                        NEXT SENTENCE                              RVX02310
023400                END-EVALUATE                                      RVX02320
023500            END-IF.                                                RVX02330
023600       1119-LOAD-CONFIG-EXIT.                                     RVX02340
023700            EXIT.                                                  RVX02350
023800       1111-STORE-SHEET-ENTRY.                                    RVX02360
023900            ADD 1 TO SHT-SHEET-COUNT.                             RVX02370
024000            SET SC-SHEET-IDX TO SHT-SHEET-COUNT.                  RVX02380
024100            MOVE CFG-SHEET-NAME    TO SHT-SHEET-NAME (SC-SHEET-IDXRVX02390
024200                                                      ).           RVX02400
024300            MOVE CFGS-TABLE-NAME   TO SHT-TABLE-NAME (SC-SHEET-IDXRVX02410
024400                                                      ).           RVX02420
024500            MOVE ZERO              TO SHT-COLUMN-COUNT            RVX02430
024600                                      (SC-SHEET-IDX).             RVX02440
024700       1111-EXIT.                                                  RVX02450
024800            EXIT.                                                  RVX02460
024900       1112-STORE-COLUMN-ENTRY.                                    RVX02470
025000            IF SHT-SHEET-COUNT > ZERO                             RVX02480
025100                ADD 1 TO SHT-COLUMN-COUNT (SHT-SHEET-COUNT)       RVX02490
025200                SET CR-COL-IDX TO SHT-COLUMN-COUNT                RVX02500
025300                                  (SHT-SHEET-COUNT)               RVX02510
025400                MOVE CFGC-COL-NAME        TO COL-NAME (CR-COL-IDXRVX02520
025500                                                       )           RVX02530
025600                MOVE CFGC-COL-TYPE        TO COL-TYPE (CR-COL-IDXRVX02540
025700                                                       )           RVX02550
025800                MOVE CFGC-XFORM-COUNT     TO COL-XFORM-COUNT      RVX02560
025900                                             (CR-COL-IDX)         RVX02570
026000                PERFORM 1113-STORE-XFORM-STEPS                    RVX02580
026100                    THRU 1113-EXIT                                RVX02590
026200            END-IF.                                                RVX02600
026300       1112-EXIT.                                                  RVX02610
026400            EXIT.                                                  RVX02620
026500       1113-STORE-XFORM-STEPS.                                     RVX02630
026600            MOVE ZERO TO WS-SUB2.                                  RVX02640
026700            PERFORM 1114-STORE-ONE-XFORM-STEP THRU 1114-EXIT      RVX02650
026800                VARYING WS-SUB2 FROM 1 BY 1                       RVX02660
026900                UNTIL WS-SUB2 > CFGC-XFORM-COUNT                  RVX02670
027000                   OR WS-SUB2 > 10.                               RVX02680
027100       1113-EXIT.                                                  RVX02690
027200            EXIT.                                                  RVX02700
027300       1114-STORE-ONE-XFORM-STEP.                                  RVX02710
027400            SET CR-XFORM-IDX TO WS-SUB2.                          RVX02720
027500            MOVE CFGC-XFORM-CODE (WS-SUB2)                        RVX02730
027600                TO COL-XFORM-CODE (CR-COL-IDX, CR-XFORM-IDX).     RVX02740
027700            MOVE CFGC-XFORM-PARAM (WS-SUB2)                       RVX02750
027800                TO COL-XFORM-PARAM (CR-COL-IDX, CR-XFORM-IDX).    RVX02760
027900       1114-EXIT.                                                  RVX02770
028000            EXIT.                                                  RVX02780
028100       EJECT                                                      RVX02790
028200********************************************************************RVX02800
028300*    ONE SHEET, IN CONFIG ORDER -- LOCATE, TRANSFORM EVERY DATA    *RVX02810
028400*    ROW, WRITE ITS PER-COLUMN PAIRS, THEN THE SHEET TOTAL.        *RVX02820
028500********************************************************************RVX02830
028600       2000-MAIN-PROCESS.                                          RVX02840
028700            PERFORM 2100-LOCATE-SHEET                              RVX02850
028800                THRU 2100-EXIT.                                    RVX02860
028900            IF SHEET-WAS-FOUND                                     RVX02870
029000                MOVE ZERO TO WS-ROW-COUNT                          RVX02880
029100                PERFORM 2200-TRANSFORM-DATA-ROWS                   RVX02890
029200                    THRU 2299-EXIT                                 RVX02900
029300                    UNTIL END-OF-FILE                              RVX02910
029400                       OR (IR-ROW-IS-HEADER                        RVX02920
029500                           AND IR-SHEET-ID NOT =                   RVX02930
029600                               WS-TARGET-SHEET-ID)                 RVX02940
029700                PERFORM 2900-WRITE-SHEET-TOTAL                     RVX02950
029800                    THRU 2900-EXIT                                 RVX02960
029900            END-IF.                                                RVX02970
030000       2000-MAIN-PROCESS-EXIT.                                     RVX02980
030100            EXIT.                                                  RVX02990
030200       EJECT                                                      RVX03000
030300********************************************************************RVX03010
030400*    LOCATE A SHEET'S HEADER RECORD IN THE INPUT FILE BY ITS       *RVX03020
030500*    SHORT SHEET-ID (FIRST 8 BYTES OF THE CONFIGURED SHEET NAME).   *RVX03030
030600********************************************************************RVX03040
030700       2100-LOCATE-SHEET.                                          RVX03050
030800            MOVE 'N' TO SHEET-FOUND-IND.                           RVX03060
030900            MOVE SHT-SHEET-NAME (WS-SHEET-SUB) (1:8)               RVX03070
031000                TO WS-TARGET-SHEET-ID.                             RVX03080
031100            PERFORM 2110-SEEK-SHEET-HEADER                         RVX03090
031200                THRU 2110-EXIT                                     RVX03100
031300                UNTIL SHEET-WAS-FOUND OR END-OF-FILE.               RVX03110
031400       2100-EXIT.                                                  RVX03120
031500            EXIT.                                                  RVX03130
031600       2110-SEEK-SHEET-HEADER.                                     RVX03140
031700            READ INPUT-DATA-FILE                                   RVX03150
031800                AT END                                             RVX03160
031900                    SET END-OF-FILE TO TRUE                        RVX03170
032000            END-READ.                                              RVX03180
032100            IF NOT END-OF-FILE                                     RVX03190
032200                IF IR-ROW-IS-HEADER                                RVX03200
032300                   AND IR-SHEET-ID = WS-TARGET-SHEET-ID            RVX03210
032400                    SET SHEET-WAS-FOUND TO TRUE                    RVX03220
032500                END-IF                                             RVX03230
032600            END-IF.                                                RVX03240
032700       2110-EXIT.                                                  RVX03250
032800            EXIT.                                                  RVX03260
032900       EJECT                                                      RVX03270
033000********************************************************************RVX03280
033100*    ONE DATA ROW -- RUN EVERY CONFIGURED COLUMN'S TRANSFORM       *RVX03290
033200*    CHAIN OVER ITS CELL AND WRITE THE COLUMN-NAME/VALUE PAIR.      *RVX03300
033300*    BLANK PHYSICAL ROWS (ALL CELLS BLANK) ARE SKIPPED, UNCOUNTED,  *RVX03310
033400*    SINCE 1996-11-19 (CK-4877) -- SEE CHANGE LOG ABOVE.           *RVX03320
033500********************************************************************RVX03330
033600       2200-TRANSFORM-DATA-ROWS.                                   RVX03340
033700            READ INPUT-DATA-FILE                                   RVX03350
033800                AT END                                             RVX03360
033900                    SET END-OF-FILE TO TRUE                        RVX03370
034000            END-READ.                                              RVX03380
034100            IF NOT END-OF-FILE AND IR-ROW-IS-DATA                  RVX03390
034200                IF IR-CELL-COUNT > ZERO                            RVX03400
034300                    ADD 1 TO WS-ROW-COUNT                          RVX03410
034400                    MOVE ZERO TO WS-COL-SUB                        RVX03420
034500                    PERFORM 2210-TRANSFORM-ONE-CELL                RVX03430
034520                        THRU 2210-EXIT                              RVX03435
034600                        VARYING WS-COL-SUB FROM 1 BY 1             RVX03440
034700                        UNTIL WS-COL-SUB > SHT-COLUMN-COUNT        RVX03450
034800                                           (WS-SHEET-SUB)          RVX03460
034900                END-IF                                             RVX03470
035000            END-IF.                                                RVX03480
035100       2299-EXIT.                                                  RVX03490
035200            EXIT.                                                  RVX03500
035300       2210-TRANSFORM-ONE-CELL.                                    RVX03510
035400            SET CR-COL-IDX TO WS-COL-SUB.                          RVX03520
035500            SET IR-CELL-IDX TO WS-COL-SUB.                         RVX03530
035600            CALL 'RVECELTR' USING COLUMN-RULE-TABLE                RVX03540
035700                                   WS-COL-SUB                      RVX03550
035800                                   CELL-TYPE-CODE (IR-CELL-IDX)    RVX03560
035900                                   CELL-RAW-VALUE (IR-CELL-IDX)    RVX03570
036000                                   CELL-NUMERIC-VAL (IR-CELL-IDX)  RVX03580
036100                                   CELL-BOOLEAN-VAL (IR-CELL-IDX)  RVX03590
036200                                   CELL-DATE-VAL (IR-CELL-IDX)     RVX03600
036300                                   CELL-IS-DATE-FORMATTED          RVX03610
036400                                             (IR-CELL-IDX)         RVX03620
036500                                   WS-RESULT-TEXT.                 RVX03630
036600            PERFORM 2300-WRITE-TRANSFORMED-ROW                     RVX03640
036700                THRU 2300-EXIT.                                    RVX03650
036800       2210-EXIT.                                                  RVX03660
036900            EXIT.                                                  RVX03670
037000       EJECT                                                      RVX03680
037100********************************************************************RVX03690
037200*    WRITE ONE COLUMN'S TRANSFORMED VALUE TO THE OUTPUT FILE.       *RVX03700
037300********************************************************************RVX03710
037400       2300-WRITE-TRANSFORMED-ROW.                                 RVX03720
037500            MOVE IR-ROW-NUMBER TO XFR-ROW-NUMBER.                  RVX03730
037600            MOVE COL-NAME (CR-COL-IDX) TO XFR-COLUMN-NAME.         RVX03740
037700            MOVE WS-RESULT-TEXT (1:80) TO XFR-COLUMN-VALUE.        RVX03750
037800            WRITE XFORM-OUTPUT-RECORD FROM XFR-ROW-DETAIL-RECORD.  RVX03760
037900       2300-EXIT.                                                  RVX03770
038000            EXIT.                                                  RVX03780
038100       EJECT                                                      RVX03790
038200********************************************************************RVX03800
038300*    SHEET TOTAL RECORD -- ROW COUNT FOR THE SHEET JUST            *RVX03810
038400*    TRANSFORMED (TKT CK-6120).                                    *RVX03820
038500********************************************************************RVX03830
038600       2900-WRITE-SHEET-TOTAL.                                     RVX03840
038700            MOVE SHT-SHEET-NAME (WS-SHEET-SUB) TO XFS-SHEET-NAME.  RVX03850
038800            MOVE WS-ROW-COUNT TO XFS-ROW-COUNT.                    RVX03860
038900            WRITE XFORM-OUTPUT-RECORD FROM XFR-SHEET-TOTAL-RECORD.RVX03870
039000       2900-EXIT.                                                  RVX03880
039100            EXIT.                                                  RVX03890
039200       EJECT                                                      RVX03900
039300********************************************************************RVX03910
039400*                         END OF JOB                               *RVX03920
039500********************************************************************RVX03930
039600       EOJ9000-CLOSE-FILES.                                        RVX03940
039700            CLOSE INPUT-DATA-FILE                                  RVX03950
039800                  RULE-CONFIG-FILE                                 RVX03960
039900                  XFORM-OUTPUT-FILE.                               RVX03970
040000            GO TO EOJ9999-EXIT.                                    RVX03980
040100       EOJ9900-ABEND.                                              RVX03990
040200            DISPLAY 'RVEXFM00 - ABNORMAL TERMINATION'.             RVX04000
040300            MOVE 16 TO RETURN-CODE.                                RVX04010
040400            STOP RUN.                                              RVX04020
040500       EOJ9999-EXIT.                                              RVX04030
040600            EXIT.                                                  RVX04040
