=COLS> ----+----1----+----2----+----3----+----4----+----5----+----6----+----7--
000100********************************************************************
000110*                                                                  *
000120*    RVETOTRC  --  IMPORT TOTALS RECORD.  ONE TRAILING RECORD      *
000130*    WRITES TO THE ERROR/REPORT FILE AT THE END OF THE RUN,        *
000140*    ACCUMULATED ACROSS EVERY SHEET RESULT RECORD.                 *
000150*                                                                  *
000160*    MAINTENANCE                                                  *
000170*    -----------                                                  *
000180*    1994-02-11  RSK  ORIGINAL MEMBER (TKT CK-4412).               *
000190********************************************************************
000200
000210 01  IMPORT-TOTALS-RECORD.
000220     05  TOT-ROWS                    PIC 9(09).
000230     05  TOT-INSERTED                PIC 9(09).
000240     05  TOT-SKIPPED                 PIC 9(09).
000250     05  TOT-ERRORS                  PIC 9(09).
000260     05  FILLER                      PIC X(20).
000270
000280********************************************************************
000290*    RUNNING ACCUMULATORS HELD IN WORKING-STORAGE WHILE THE RUN IS *
000300*    IN PROGRESS; COPIED INTO IMPORT-TOTALS-RECORD AT 3000-        *
000310*    AGGREGATE-TOTALS AND WRITTEN OUT ONCE AT END OF JOB.          *
000320********************************************************************
000330 01  IMPORT-TOTALS-ACCUM.
000340     05  ACC-TOTAL-ROWS              PIC S9(09) COMP-3 VALUE ZERO.
000350     05  ACC-TOTAL-INSERTED          PIC S9(09) COMP-3 VALUE ZERO.
000360     05  ACC-TOTAL-SKIPPED           PIC S9(09) COMP-3 VALUE ZERO.
000370     05  ACC-TOTAL-ERRORS            PIC S9(09) COMP-3 VALUE ZERO.
000380     05  FILLER                      PIC X(08) VALUE SPACES.
